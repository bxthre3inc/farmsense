*---------------------------------------------------------------*
*
*                  FarmSense      Timeseries Rollup
*         Hourly per-device and daily per-field min/avg/max
*         summaries of sensor readings, with a two-level
*         control break and compression-note accumulation.
*
*---------------------------------------------------------------*
 IDENTIFICATION          DIVISION.
*----------------------------------
 PROGRAM-ID.             FS040.
*----------------------------------
 AUTHOR.                 K R SANDERBY.
 INSTALLATION.           FARMSENSE DISTRICT OPERATIONS CENTER.
 DATE-WRITTEN.           03/11/1988.
 DATE-COMPILED.
 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
*---------------------------------------------------------------*
*  REMARKS.               Hourly/daily rollup batch run with
*                         control breaks (Unit U4).
*---------------------------------------------------------------*
*  CHANGE LOG.
*---------------------------------------------------------------*
* 03/11/88  krs   Written for the monthly telemetry summary tape
*                 after the district review board asked for
*                 hourly figures as well as daily.
* 06/02/94  krs   Daily break reworked to accumulate by a
*                 per-field date table instead of assuming dates
*                 arrive in order - device-sorted readings do not
*                 present field dates in sequence.
* 04/12/99  krs   Y2K sweep - RU-Date confirmed 8-digit CCYYMMDD.
* 11/24/09  jmt   Re-platformed to GnuCOBOL.
* 09/16/25  adh   Rebuilt as FS040 for the FarmSense rework
*                 (CR-2241).  Added suspect-reading rejection
*                 counts and delta-of-delta compression notes.
* 08/10/26  adh   The moisture value fixed-point compression was
*                 computed but never counted or reported - added
*                 the whole/delta counters and the job totals
*                 line alongside the timestamp figures (CR-2255).
*---------------------------------------------------------------*
 ENVIRONMENT              DIVISION.
 CONFIGURATION            SECTION.
 COPY ENVDIV.
 INPUT-OUTPUT             SECTION.
 FILE-CONTROL.
     COPY SELFSRDG.
     COPY SELFSRLP.
     COPY SELFSPRT.
*---------------------------------------------------------------*
 DATA                     DIVISION.
 FILE                     SECTION.
 COPY FDFSRDG.
 COPY FDFSRLP.
 COPY FDFSPRT.
*---------------------------------------------------------------*
 WORKING-STORAGE          SECTION.
 COPY WSFSSTS.
 COPY WSFSCTL.
*---------------------------------------------------------------*
*  HOURLY ACCUMULATOR - RESET ON DEVICE/DATE/HOUR BREAK          *
*---------------------------------------------------------------*
 01  WS-Hr-Work.
     03  WS-Hr-Device-Id           PIC X(10).
     03  WS-Hr-Field-Id            PIC X(10).
     03  WS-Hr-Date                PIC 9(8).
     03  WS-Hr-Hour                PIC 99.
     03  WS-Hr-Moist-Sum           PIC 9(9)V9(4) COMP-3.
     03  WS-Hr-Moist-Min           PIC 9V9(4)    COMP-3.
     03  WS-Hr-Moist-Max           PIC 9V9(4)    COMP-3.
     03  WS-Hr-Temp-Sum            PIC S9(9)V99  COMP-3.
     03  WS-Hr-Batt-Sum            PIC 9(9)      COMP.
     03  WS-Hr-Batt-Min            PIC 9(4)      COMP.
     03  WS-Hr-Count               PIC 9(6)      COMP.
     03  WS-Hr-Rejects             PIC 9(6)      COMP.
     03  FILLER                    PIC X.
 01  WS-Hr-Work-R  REDEFINES WS-Hr-Work.
     03  FILLER                    PIC X(20).
     03  WS-Hr-Numerics            PIC X(50).
*---------------------------------------------------------------*
*  DAILY ACCUMULATOR TABLE - ONE ENTRY PER DATE IN A FIELD       *
*---------------------------------------------------------------*
 01  WS-Daily-Table.
     03  WS-Dy-Entry  OCCURS 370 TIMES INDEXED BY Dy-Idx.
         05  WS-Dy-Date            PIC 9(8).
         05  WS-Dy-Moist-Sum       PIC 9(9)V9(4) COMP-3.
         05  WS-Dy-Moist-Min       PIC 9V9(4)    COMP-3.
         05  WS-Dy-Moist-Max       PIC 9V9(4)    COMP-3.
         05  WS-Dy-Temp-Sum        PIC S9(9)V99  COMP-3.
         05  WS-Dy-Batt-Min        PIC 9(4)      COMP.
         05  WS-Dy-Count           PIC 9(6)      COMP.
         05  WS-Dy-Rejects         PIC 9(6)      COMP.
 01  WS-Daily-Table-R  REDEFINES WS-Daily-Table.
     03  FILLER                    PIC X(37)  OCCURS 370 TIMES.
 01  WS-Daily-Count                PIC 9(4)  COMP  VALUE ZERO.
*---------------------------------------------------------------*
*  CONTROL-BREAK KEYS AND SWITCHES                               *
*---------------------------------------------------------------*
 01  WS-Break-Keys.
     03  WS-Prev-Field-Id          PIC X(10).
     03  WS-Prev-Device-Id         PIC X(10).
     03  WS-Prev-Date              PIC 9(8).
     03  WS-Prev-Hour              PIC 99.
     03  WS-First-Rdg-Sw           PIC X      VALUE "Y".
         88  WS-First-Rdg              VALUE "Y".
     03  WS-Eof-Rdg-Sw             PIC X      VALUE "N".
         88  WS-Eof-Rdg                VALUE "Y".
     03  FILLER                    PIC X.
*---------------------------------------------------------------*
*  COMPRESSION-NOTE WORK AREA (DELTA-OF-DELTA / FIXED-POINT)     *
*---------------------------------------------------------------*
 01  WS-Compr-Work.
     03  WS-Prev-Ts                PIC 9(10)  COMP.
     03  WS-Prev-Delta             PIC S9(10) COMP.
     03  WS-This-Delta             PIC S9(10) COMP.
     03  WS-Dd                     PIC S9(10) COMP.
     03  WS-Compact-Cnt            PIC 9(7)  COMP.
     03  WS-Full-Cnt               PIC 9(7)  COMP.
     03  WS-Moist-Scaled           PIC S9(9) COMP.
     03  WS-Prev-Moist-Scaled      PIC S9(9) COMP.
     03  WS-Moist-Val-Delta        PIC S9(9) COMP.
     03  WS-Value-Whole-Cnt        PIC 9(7)  COMP.
     03  WS-Value-Delta-Cnt        PIC 9(7)  COMP.
     03  WS-Value-First-Sw         PIC X      VALUE "Y".
         88  WS-Value-First            VALUE "Y".
     03  FILLER                    PIC X.
*---------------------------------------------------------------*
 01  WS-Job-Rejects                PIC 9(7)  COMP.
 01  WS-Print-Line.
     03  FILLER                    PIC X(132).
*---------------------------------------------------------------*
 PROCEDURE                DIVISION.
*---------------------------------------------------------------*
 0000-MAINLINE               SECTION.
 0000-START.
     PERFORM 1000-INITIALISE.
     PERFORM 2000-PROCESS-READINGS THRU 2000-EXIT
         UNTIL WS-Eof-Rdg.
     PERFORM 5000-FLUSH-HOUR.
     PERFORM 6000-FLUSH-FIELD-DAILIES.
     PERFORM 8000-WRITE-JOB-TOTALS.
     PERFORM 9000-TERMINATE.
     STOP RUN.
*---------------------------------------------------------------*
 1000-INITIALISE              SECTION.
 1000-START.
     MOVE ZERO TO WS-Job-Rejects WS-Compact-Cnt WS-Full-Cnt
                  WS-Value-Whole-Cnt WS-Value-Delta-Cnt
                  WS-Daily-Count.
     SET WS-First-Rdg TO TRUE.
     SET WS-Value-First TO TRUE.
     MOVE SPACES TO WS-Prev-Field-Id WS-Prev-Device-Id.
     OPEN INPUT  SENSOR-READING-FILE
          OUTPUT ROLLUP-SUMMARY-FILE
                 PRINT-FILE.
     IF FS-Rdg-Status NOT = "00"
         DISPLAY "FS040 - SENSOR-READING OPEN FAIL " FS-Rdg-Status
         STOP RUN
     END-IF.
 1000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 2000-PROCESS-READINGS         SECTION.
 2000-START.
     READ SENSOR-READING-FILE
         AT END
             SET WS-Eof-Rdg TO TRUE
             GO TO 2000-EXIT
     END-READ.
     IF WS-First-Rdg
         MOVE SR-Field-Id  TO WS-Prev-Field-Id
         MOVE SR-Device-Id TO WS-Prev-Device-Id
         SET WS-First-Rdg TO FALSE
         PERFORM 4000-START-HOUR
     END-IF.
     IF SR-Field-Id NOT = WS-Prev-Field-Id
         PERFORM 5000-FLUSH-HOUR
         PERFORM 6000-FLUSH-FIELD-DAILIES
         MOVE SR-Field-Id  TO WS-Prev-Field-Id
         MOVE SR-Device-Id TO WS-Prev-Device-Id
         PERFORM 4000-START-HOUR
     ELSE
         IF SR-Device-Id NOT = WS-Prev-Device-Id OR
            SR-Date NOT = WS-Prev-Date OR
            SR-Hour NOT = WS-Prev-Hour
             PERFORM 5000-FLUSH-HOUR
             MOVE SR-Device-Id TO WS-Prev-Device-Id
             PERFORM 4000-START-HOUR
         END-IF
     END-IF.
     IF SR-Quality-Flag NOT = "V"
         ADD 1 TO WS-Hr-Rejects WS-Job-Rejects
     ELSE
         PERFORM 3000-ACCUM-READING
     END-IF.
     PERFORM 7000-COMPRESSION-NOTE.
 2000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 3000-ACCUM-READING             SECTION.
 3000-START.
     ADD 1 TO WS-Hr-Count.
     ADD SR-Moisture-Vwc TO WS-Hr-Moist-Sum.
     ADD SR-Temp-C        TO WS-Hr-Temp-Sum.
     ADD SR-Battery-Mv    TO WS-Hr-Batt-Sum.
     IF SR-Moisture-Vwc < WS-Hr-Moist-Min
         MOVE SR-Moisture-Vwc TO WS-Hr-Moist-Min
     END-IF.
     IF SR-Moisture-Vwc > WS-Hr-Moist-Max
         MOVE SR-Moisture-Vwc TO WS-Hr-Moist-Max
     END-IF.
     IF SR-Battery-Mv < WS-Hr-Batt-Min
         MOVE SR-Battery-Mv TO WS-Hr-Batt-Min
     END-IF.
     PERFORM 3500-ACCUM-DAILY.
 3000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 3500-ACCUM-DAILY.
     PERFORM 3510-FIND-OR-ADD-DATE.
     ADD 1 TO WS-Dy-Count (Dy-Idx).
     ADD SR-Moisture-Vwc TO WS-Dy-Moist-Sum (Dy-Idx).
     ADD SR-Temp-C        TO WS-Dy-Temp-Sum (Dy-Idx).
     IF SR-Moisture-Vwc < WS-Dy-Moist-Min (Dy-Idx)
         MOVE SR-Moisture-Vwc TO WS-Dy-Moist-Min (Dy-Idx)
     END-IF.
     IF SR-Moisture-Vwc > WS-Dy-Moist-Max (Dy-Idx)
         MOVE SR-Moisture-Vwc TO WS-Dy-Moist-Max (Dy-Idx)
     END-IF.
     IF SR-Battery-Mv < WS-Dy-Batt-Min (Dy-Idx)
         MOVE SR-Battery-Mv TO WS-Dy-Batt-Min (Dy-Idx)
     END-IF.
*---------------------------------------------------------------*
 3510-FIND-OR-ADD-DATE.
     SET Dy-Idx TO 1.
     PERFORM 3520-SCAN-ONE THRU 3520-EXIT
         UNTIL Dy-Idx > WS-Daily-Count
            OR WS-Dy-Date (Dy-Idx) = SR-Date.
     IF Dy-Idx > WS-Daily-Count
         ADD 1 TO WS-Daily-Count
         SET Dy-Idx TO WS-Daily-Count
         MOVE SR-Date TO WS-Dy-Date (Dy-Idx)
         MOVE ZERO    TO WS-Dy-Moist-Sum (Dy-Idx)
                         WS-Dy-Temp-Sum (Dy-Idx)
                         WS-Dy-Count (Dy-Idx)
                         WS-Dy-Rejects (Dy-Idx)
         MOVE 9.9999  TO WS-Dy-Moist-Min (Dy-Idx)
         MOVE ZERO    TO WS-Dy-Moist-Max (Dy-Idx)
         MOVE 9999    TO WS-Dy-Batt-Min (Dy-Idx)
     END-IF.
 3520-SCAN-ONE.
     IF WS-Dy-Date (Dy-Idx) NOT = SR-Date
         SET Dy-Idx UP BY 1
     END-IF.
 3520-EXIT.
     EXIT.
*---------------------------------------------------------------*
 4000-START-HOUR                SECTION.
 4000-START.
     MOVE WS-Prev-Device-Id TO WS-Hr-Device-Id.
     MOVE SR-Field-Id       TO WS-Hr-Field-Id.
     MOVE SR-Date           TO WS-Hr-Date WS-Prev-Date.
     MOVE SR-Hour           TO WS-Hr-Hour WS-Prev-Hour.
     MOVE ZERO TO WS-Hr-Moist-Sum WS-Hr-Temp-Sum WS-Hr-Batt-Sum
                  WS-Hr-Count WS-Hr-Rejects.
     MOVE 9.9999 TO WS-Hr-Moist-Min.
     MOVE ZERO   TO WS-Hr-Moist-Max.
     MOVE 9999   TO WS-Hr-Batt-Min.
 4000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 5000-FLUSH-HOUR                SECTION.
 5000-START.
     IF WS-Hr-Count = ZERO
         GO TO 5000-EXIT
     END-IF.
     MOVE SPACES TO FS-Rollup-Summary.
     SET RU-Hourly TO TRUE.
     MOVE WS-Hr-Device-Id TO RU-Key1.
     MOVE WS-Hr-Field-Id  TO RU-Key2.
     MOVE WS-Hr-Date      TO RU-Date.
     MOVE WS-Hr-Hour      TO RU-Hour.
     DIVIDE WS-Hr-Moist-Sum BY WS-Hr-Count GIVING RU-Avg-Moist
         ROUNDED.
     MOVE WS-Hr-Moist-Min TO RU-Min-Moist.
     MOVE WS-Hr-Moist-Max TO RU-Max-Moist.
     DIVIDE WS-Hr-Temp-Sum BY WS-Hr-Count GIVING RU-Avg-Temp
         ROUNDED.
     DIVIDE WS-Hr-Batt-Sum BY WS-Hr-Count GIVING RU-Avg-Batt
         ROUNDED.
     MOVE WS-Hr-Batt-Min TO RU-Min-Batt.
     MOVE WS-Hr-Count    TO RU-Count.
     WRITE FS-Rollup-Summary.
 5000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 6000-FLUSH-FIELD-DAILIES       SECTION.
 6000-START.
     IF WS-Daily-Count = ZERO
         GO TO 6000-EXIT
     END-IF.
     PERFORM 6010-WRITE-ONE THRU 6010-EXIT
         VARYING Dy-Idx FROM 1 BY 1
         UNTIL Dy-Idx > WS-Daily-Count.
     MOVE ZERO TO WS-Daily-Count.
 6000-EXIT.
     EXIT.
 6010-WRITE-ONE.
     MOVE SPACES TO FS-Rollup-Summary.
     SET RU-Daily TO TRUE.
     MOVE WS-Prev-Field-Id TO RU-Key1.
     MOVE SPACES           TO RU-Key2.
     MOVE WS-Dy-Date (Dy-Idx)  TO RU-Date.
     MOVE 99                  TO RU-Hour.
     DIVIDE WS-Dy-Moist-Sum (Dy-Idx) BY WS-Dy-Count (Dy-Idx)
         GIVING RU-Avg-Moist ROUNDED.
     MOVE WS-Dy-Moist-Min (Dy-Idx) TO RU-Min-Moist.
     MOVE WS-Dy-Moist-Max (Dy-Idx) TO RU-Max-Moist.
     DIVIDE WS-Dy-Temp-Sum (Dy-Idx) BY WS-Dy-Count (Dy-Idx)
         GIVING RU-Avg-Temp ROUNDED.
     MOVE WS-Dy-Batt-Min (Dy-Idx) TO RU-Min-Batt.
     MOVE WS-Dy-Count (Dy-Idx)    TO RU-Count.
     WRITE FS-Rollup-Summary.
 6010-EXIT.
     EXIT.
*---------------------------------------------------------------*
*  DELTA-OF-DELTA TIMESTAMP AND FIXED-POINT VALUE COMPRESSION    *
*  NOTE - ACCUMULATED JOB-WIDE, REPORTED AT JOB END              *
*---------------------------------------------------------------*
 7000-COMPRESSION-NOTE          SECTION.
 7000-START.
     COMPUTE WS-Moist-Scaled = SR-Moisture-Vwc * 1000.
     IF WS-Value-First
         ADD 1 TO WS-Value-Whole-Cnt
         SET WS-Value-First TO FALSE
     ELSE
         COMPUTE WS-Moist-Val-Delta =
             WS-Moist-Scaled - WS-Prev-Moist-Scaled
         ADD 1 TO WS-Value-Delta-Cnt
     END-IF.
     MOVE WS-Moist-Scaled TO WS-Prev-Moist-Scaled.
     IF WS-Prev-Ts = ZERO
         MOVE SR-Timestamp TO WS-Prev-Ts
         GO TO 7000-EXIT
     END-IF.
     COMPUTE WS-This-Delta = SR-Timestamp - WS-Prev-Ts.
     IF WS-Prev-Delta NOT = ZERO
         COMPUTE WS-Dd = WS-This-Delta - WS-Prev-Delta
         IF WS-Dd >= -128 AND WS-Dd <= 127
             ADD 1 TO WS-Compact-Cnt
         ELSE
             ADD 1 TO WS-Full-Cnt
         END-IF
     END-IF.
     MOVE WS-This-Delta TO WS-Prev-Delta.
     MOVE SR-Timestamp  TO WS-Prev-Ts.
 7000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 8000-WRITE-JOB-TOTALS          SECTION.
 8000-START.
     MOVE SPACES TO WS-Print-Line.
     MOVE "FS040 READINGS REJECTED (SUSPECT QUALITY):" TO
         WS-Print-Line (1:43).
     MOVE WS-Job-Rejects TO WS-Print-Line (45:7).
     WRITE PRINT-REC FROM WS-Print-Line.
     MOVE SPACES TO WS-Print-Line.
     MOVE "  TIMESTAMP COMPRESSION - COMPACT/FULL CASES:" TO
         WS-Print-Line (1:46).
     MOVE WS-Compact-Cnt TO WS-Print-Line (48:7).
     MOVE WS-Full-Cnt    TO WS-Print-Line (56:7).
     WRITE PRINT-REC FROM WS-Print-Line.
     MOVE SPACES TO WS-Print-Line.
     MOVE "  MOISTURE VALUE DELTA - WHOLE/DELTA CASES:" TO
         WS-Print-Line (1:44).
     MOVE WS-Value-Whole-Cnt TO WS-Print-Line (46:7).
     MOVE WS-Value-Delta-Cnt TO WS-Print-Line (54:7).
     WRITE PRINT-REC FROM WS-Print-Line.
 8000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 9000-TERMINATE                SECTION.
 9000-START.
     CLOSE SENSOR-READING-FILE
           ROLLUP-SUMMARY-FILE
           PRINT-FILE.
 9000-EXIT.
     EXIT.
