*---------------------------------------------------------------*
*  SELECT FOR THE SENSOR READING INPUT FILE                     *
*---------------------------------------------------------------*
* 09/10/25  adh   Created for FarmSense (CR-2241).
*---------------------------------------------------------------*
     SELECT SENSOR-READING-FILE ASSIGN TO "SENSRDG"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-Rdg-Status.
