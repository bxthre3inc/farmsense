*---------------------------------------------------------------*
*  RECORD DEFINITION FOR DEVICE STATE FILE                       *
*     Uses DS-Device-Id as key, one record per sensor            *
*---------------------------------------------------------------*
*  File size 60 bytes.
*---------------------------------------------------------------*
* 09/09/25  adh   Created for FarmSense, shape taken from the
*                 old employee master key/history-span layout
*                 (CR-2241).
* 10/01/25  adh   Added DS-Prev-Seq for the delta-encoder
*                 baseline.
*---------------------------------------------------------------*
 01  FS-Device-State.
     03  DS-Device-Id           PIC X(10).
     03  DS-Field-Id            PIC X(10).
     03  DS-Battery-Mv          PIC 9(4).
     03  DS-First-Ts            PIC 9(10).
     03  DS-First-Batt          PIC 9(4).
     03  DS-Last-Ts             PIC 9(10).
     03  DS-Last-Batt           PIC 9(4).
     03  DS-Prev-Seq            PIC 9(5).
     03  FILLER                 PIC X(3).
