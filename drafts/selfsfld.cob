*---------------------------------------------------------------*
*  SELECT FOR THE FIELD MASTER FILE                              *
*---------------------------------------------------------------*
* 09/10/25  adh   Created for FarmSense (CR-2241).
*---------------------------------------------------------------*
     SELECT FIELD-MASTER-FILE ASSIGN TO "FLDMAST"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-Fld-Status.
