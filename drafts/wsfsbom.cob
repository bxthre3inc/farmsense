*---------------------------------------------------------------*
*  RECORD DEFINITION FOR BOM ENTRY FILE                          *
*     Sorted by BM-Device-Type for the FS070 control break       *
*---------------------------------------------------------------*
*  File size 100 bytes.
*---------------------------------------------------------------*
* 09/13/25  adh   Created for FarmSense (CR-2241).
*---------------------------------------------------------------*
 01  FS-Bom-Entry.
     03  BM-Device-Type         PIC X(4).
         88  BM-Type-Lrz            VALUE "LRZ ".
         88  BM-Type-Vfa            VALUE "VFA ".
         88  BM-Type-Pfa            VALUE "PFA ".
         88  BM-Type-Pmt            VALUE "PMT ".
         88  BM-Type-Dhu            VALUE "DHU ".
         88  BM-Type-Rss            VALUE "RSS ".
     03  BM-Device-Name         PIC X(20).
     03  BM-Component           PIC X(30).
     03  BM-Supplier            PIC X(15).
     03  BM-Part-No             PIC X(10).
     03  BM-Unit-Cost           PIC 9(5)V99.
     03  BM-Quantity            PIC 9(6).
     03  FILLER                 PIC X(8).
