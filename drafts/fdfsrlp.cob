*---------------------------------------------------------------*
*  FD FOR THE ROLLUP SUMMARY FILE                                *
*---------------------------------------------------------------*
* 09/10/25  adh   Created for FarmSense (CR-2241).
*---------------------------------------------------------------*
 FD  ROLLUP-SUMMARY-FILE
     RECORDING MODE IS F.
     COPY WSFSRLP.
