*---------------------------------------------------------------*
*  SELECT FOR THE DEVICE STATE FILE                              *
*---------------------------------------------------------------*
* 09/10/25  adh   Created for FarmSense (CR-2241).
*---------------------------------------------------------------*
     SELECT DEVICE-STATE-FILE ASSIGN TO "DEVSTATE"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-Dvs-Status.
