*---------------------------------------------------------------*
*  COMMON ENVIRONMENT DIVISION BOILERPLATE - FARMSENSE SUITE     *
*---------------------------------------------------------------*
* 06/14/84  krs   Written for the original telemetry batch suite.
* 03/02/99  krs   Y2K remediation sweep - no date fields in this
*                 common block, verified clean.
* 11/19/09  jmt   Re-platformed from the old minicomputer COBOL
*                 to GnuCOBOL.  UPSI switches renumbered.
* 09/08/25  adh   Added UPSI-2 dry-run switch for FarmSense batch
*                 rework (job CR-2241).
*---------------------------------------------------------------*
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. GNUCOBOL.
 OBJECT-COMPUTER. GNUCOBOL.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS VALID-DIGIT IS "0123456789"
     UPSI-0 ON STATUS IS SW-TEST-DATA-ON
            OFF STATUS IS SW-TEST-DATA-OFF
     UPSI-1 ON STATUS IS SW-DEBUG-ON
            OFF STATUS IS SW-DEBUG-OFF
     UPSI-2 ON STATUS IS SW-DRY-RUN-ON
            OFF STATUS IS SW-DRY-RUN-OFF.
