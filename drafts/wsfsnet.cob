*---------------------------------------------------------------*
*  RECORD DEFINITION FOR NETWORK STATS FILE                      *
*---------------------------------------------------------------*
*  File size 60 bytes.
*---------------------------------------------------------------*
* 09/16/25  adh   Created for FarmSense (CR-2241).
*---------------------------------------------------------------*
 01  FS-Network-Stats.
     03  NS-Conn-Id             PIC X(10).
     03  NS-Latency-Ms          PIC 9(5)V99.
     03  NS-Loss-Pct            PIC 9(3)V99.
     03  NS-Bandwidth-Kbps      PIC 9(7)V9.
     03  NS-Stability           PIC 9V99.
     03  NS-Payload-Bytes       PIC 9(7).
     03  FILLER                 PIC X(20).
