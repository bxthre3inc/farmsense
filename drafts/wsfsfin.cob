*---------------------------------------------------------------*
*  RECORD DEFINITION FOR FINANCIAL RECORD FILE                   *
*---------------------------------------------------------------*
*  File size 80 bytes.
*---------------------------------------------------------------*
* 09/15/25  adh   Created for FarmSense (CR-2241).
*---------------------------------------------------------------*
 01  FS-Financial-Record.
     03  FR-Category            PIC X(2).
         88  FR-Revenue             VALUE "RV".
     03  FR-Amount              PIC S9(9)V9(2).
     03  FR-Date                PIC 9(8).
     03  FR-Fiscal-Year         PIC 9(4).
     03  FR-Fiscal-Qtr          PIC X(7).
     03  FR-Is-Forecast         PIC X.
         88  FR-Forecast            VALUE "Y".
         88  FR-Actual              VALUE "N".
     03  FR-Desc                PIC X(40).
     03  FILLER                 PIC X(7).
