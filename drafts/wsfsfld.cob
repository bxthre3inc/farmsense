*---------------------------------------------------------------*
*  RECORD DEFINITION FOR FIELD MASTER FILE                       *
*     Table-loaded and binary searched by FM-Field-Id by FS050   *
*     and read sequentially by FS060                             *
*---------------------------------------------------------------*
*  File size 100 bytes.                                          *
*---------------------------------------------------------------*
* 09/10/25  adh   Created for FarmSense, shape taken from the
*                 old employee master address/contact block
*                 (CR-2241).
* 09/30/25  adh   Added FM-Thresh-Crit/Warn defaults per rule U5.
* 08/10/26  adh   Trimmed FM-Name/FM-Alert-Email - fields totalled
*                 107 bytes against the 100-byte spec (CR-2255).
*---------------------------------------------------------------*
 01  FS-Field-Master.
     03  FM-Field-Id            PIC X(10).
     03  FM-Name                PIC X(24).
     03  FM-Center-Lat          PIC S9(3)V9(5).
     03  FM-Center-Lon          PIC S9(3)V9(5).
     03  FM-Area-Acres          PIC 9(5)V9(2).
     03  FM-Thresh-Crit         PIC 9V9(4).
     03  FM-Thresh-Warn         PIC 9V9(4).
     03  FM-Alert-Email         PIC X(19).
     03  FM-Alert-Phone         PIC X(12).
     03  FILLER                 PIC X(2).
