*---------------------------------------------------------------*
*  RECORD DEFINITION FOR ROLLUP SUMMARY FILE (OUTPUT OF FS040)   *
*---------------------------------------------------------------*
*  File size 100 bytes.
*---------------------------------------------------------------*
* 09/17/25  adh   Created for FarmSense (CR-2241).
*---------------------------------------------------------------*
 01  FS-Rollup-Summary.
     03  RU-Level               PIC X.
         88  RU-Hourly              VALUE "H".
         88  RU-Daily               VALUE "D".
     03  RU-Key1                PIC X(10).
     03  RU-Key2                PIC X(10).
     03  RU-Date                PIC 9(8).
     03  RU-Hour                PIC 99.
     03  RU-Avg-Moist           PIC 9V9(4).
     03  RU-Min-Moist           PIC 9V9(4).
     03  RU-Max-Moist           PIC 9V9(4).
     03  RU-Avg-Temp            PIC S9(3)V99.
     03  RU-Avg-Batt            PIC 9(4).
     03  RU-Min-Batt            PIC 9(4).
     03  RU-Count               PIC 9(6).
     03  FILLER                 PIC X(35).
