*---------------------------------------------------------------*
*  RUN CONTROL WORK AREA - SHARED BY THE PRINTED-REPORT JOBS     *
*     (BOM COSTING AND FINANCIAL SUMMARY)                        *
*---------------------------------------------------------------*
*  Restated from the old PARAM1 run-counter block.  File size    *
*  n/a - working storage only.                                   *
*---------------------------------------------------------------*
* 06/22/84  krs   Created for the telemetry batch print jobs.
* 04/11/99  krs   Y2K - WS-RUN-CCYY widened to 4 digits.
* 09/08/25  adh   Renamed PARAM1-style fields to FS- prefix for
*                 the FarmSense rework (CR-2241).
*---------------------------------------------------------------*
 01  WS-Run-Control.
     03  WS-Run-Date.
         05  WS-Run-CCYY        PIC 9(4).
         05  WS-Run-MM          PIC 99.
         05  WS-Run-DD          PIC 99.
     03  WS-Run-Date-R   REDEFINES WS-Run-Date
                             PIC 9(8).
     03  WS-Run-Time.
         05  WS-Run-HH          PIC 99.
         05  WS-Run-MIN         PIC 99.
         05  WS-Run-SS          PIC 99.
         05  FILLER             PIC XX.
     03  WS-Page-Lines          PIC 999   COMP   VALUE 56.
     03  WS-Page-Cnt            PIC 999   COMP   VALUE ZERO.
     03  WS-Line-Cnt            PIC 999   COMP   VALUE ZERO.
