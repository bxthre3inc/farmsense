*---------------------------------------------------------------*
*  SELECT FOR THE ROLLUP SUMMARY FILE                            *
*---------------------------------------------------------------*
* 09/10/25  adh   Created for FarmSense (CR-2241).
*---------------------------------------------------------------*
     SELECT ROLLUP-SUMMARY-FILE ASSIGN TO "ROLLUPSM"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-Rlp-Status.
