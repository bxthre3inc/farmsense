*---------------------------------------------------------------*
*  RECORD DEFINITION FOR SAMPLING DECISION FILE (OUTPUT OF FS010)*
*---------------------------------------------------------------*
*  File size 80 bytes.
*---------------------------------------------------------------*
* 09/11/25  adh   Created for FarmSense (CR-2241).
*---------------------------------------------------------------*
 01  FS-Sampling-Decision.
     03  SD-Device-Id           PIC X(10).
     03  SD-Field-Id            PIC X(10).
     03  SD-Interval-Sec        PIC 9(6).
     03  SD-Mode                PIC X(2).
     03  SD-Quality             PIC 9V9(2).
     03  SD-Reason              PIC X(40).
     03  FILLER                 PIC X(09).
