*---------------------------------------------------------------*
*  SELECT FOR THE NETWORK STATS FILE                             *
*---------------------------------------------------------------*
* 09/10/25  adh   Created for FarmSense (CR-2241).
*---------------------------------------------------------------*
     SELECT NETWORK-STATS-FILE ASSIGN TO "NETSTAT"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-Net-Status.
