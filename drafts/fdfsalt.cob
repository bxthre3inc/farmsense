*---------------------------------------------------------------*
*  FD FOR THE ALERT HISTORY FILE                                 *
*---------------------------------------------------------------*
* 09/10/25  adh   Created for FarmSense (CR-2241).
*---------------------------------------------------------------*
 FD  ALERT-HISTORY-FILE
     RECORDING MODE IS F.
     COPY WSFSALT.
