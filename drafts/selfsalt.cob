*---------------------------------------------------------------*
*  SELECT FOR THE ALERT HISTORY FILE                             *
*---------------------------------------------------------------*
* 09/10/25  adh   Created for FarmSense (CR-2241).
*---------------------------------------------------------------*
     SELECT ALERT-HISTORY-FILE ASSIGN TO "ALERTHST"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-Alt-Status.
