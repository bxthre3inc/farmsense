*---------------------------------------------------------------*
*  RECORD DEFINITION FOR DELTA WORK FILE                         *
*     Written by FS020, read back by FS021 in per-device order   *
*---------------------------------------------------------------*
*  File size 80 bytes.
*---------------------------------------------------------------*
* 09/14/25  adh   Created for FarmSense (CR-2241).
* 08/10/26  adh   The full (first-reading) record had no home for
*                 the absolute epoch timestamp and was getting
*                 truncated into the 5-digit DW-Time-Delta, which
*                 corrupted the whole device's rebuilt baseline.
*                 Carved 10 bytes off FILLER for the new field
*                 DW-Full-Timestamp to carry it instead (CR-2255).
*---------------------------------------------------------------*
 01  FS-Delta-Work.
     03  DW-Device-Id           PIC X(10).
     03  DW-Flag-Seq            PIC X.
     03  DW-Flag-Time-Wide      PIC X.
     03  DW-Flag-Moist          PIC X.
     03  DW-Flag-Batt           PIC X.
     03  DW-Flag-Temp           PIC X.
     03  DW-Seq-Delta           PIC 9(5).
     03  DW-Time-Delta          PIC 9(5).
     03  DW-Moist-Delta         PIC S9(5).
     03  DW-Batt-Delta          PIC S9(3).
     03  DW-Temp-Delta          PIC S9(5).
     03  DW-Full-Timestamp      PIC 9(10).
     03  FILLER                 PIC X(32).
