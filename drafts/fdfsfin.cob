*---------------------------------------------------------------*
*  FD FOR THE FINANCIAL RECORD FILE                              *
*---------------------------------------------------------------*
* 09/10/25  adh   Created for FarmSense (CR-2241).
*---------------------------------------------------------------*
 FD  FINANCIAL-RECORD-FILE
     RECORDING MODE IS F.
     COPY WSFSFIN.
