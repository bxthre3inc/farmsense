*---------------------------------------------------------------*
*
*                  FarmSense      Alert Evaluator
*         Per-reading threshold evaluation with per-field
*         duplicate suppression and delivery-flag assignment.
*
*---------------------------------------------------------------*
 IDENTIFICATION          DIVISION.
*----------------------------------
 PROGRAM-ID.             FS050.
*----------------------------------
 AUTHOR.                 K R SANDERBY.
 INSTALLATION.           FARMSENSE DISTRICT OPERATIONS CENTER.
 DATE-WRITTEN.           07/19/1989.
 DATE-COMPILED.
 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
*---------------------------------------------------------------*
*  REMARKS.               Moisture and battery alert evaluation
*                         run with duplicate suppression (U5).
*---------------------------------------------------------------*
*  CHANGE LOG.
*---------------------------------------------------------------*
* 07/19/89  krs   Written so the irrigation office would stop
*                 calling in every time a sensor battery got low
*                 - now it is printed and mailed automatically.
* 05/21/95  krs   Added the duplicate-suppression table after the
*                 board complained of five alerts an hour for the
*                 same sensor.
* 04/18/99  krs   Y2K sweep - AH-Timestamp already epoch seconds,
*                 no change required.
* 12/03/09  jmt   Re-platformed to GnuCOBOL.
* 09/18/25  adh   Rebuilt as FS050 for the FarmSense rework
*                 (CR-2241).  Field-master table now binary
*                 searched; cooldown widened to 1800 seconds.
* 08/10/26  adh   A trailing period on the critical-moisture
*                 PERFORM closed the IF early and left the
*                 warning-moisture ELSE with no matching IF -
*                 moved the period to the final END-IF (CR-2261).
*---------------------------------------------------------------*
 ENVIRONMENT              DIVISION.
 CONFIGURATION            SECTION.
 COPY ENVDIV.
 INPUT-OUTPUT             SECTION.
 FILE-CONTROL.
     COPY SELFSFLD.
     COPY SELFSRDG.
     COPY SELFSALT.
     COPY SELFSPRT.
*---------------------------------------------------------------*
 DATA                     DIVISION.
 FILE                     SECTION.
 COPY FDFSFLD.
 COPY FDFSRDG.
 COPY FDFSALT.
 COPY FDFSPRT.
*---------------------------------------------------------------*
 WORKING-STORAGE          SECTION.
 COPY WSFSSTS.
 COPY WSFSCTL.
*---------------------------------------------------------------*
*  FIELD-MASTER TABLE - LOADED, SEARCHED BY FIELD-ID             *
*---------------------------------------------------------------*
 01  WS-Fm-Table.
     03  WS-Fm-Entry  OCCURS 500 TIMES
                       ASCENDING KEY WS-Fm-Key
                       INDEXED BY Fm-Idx.
         05  WS-Fm-Key               PIC X(10).
         05  WS-Fm-Thresh-Crit       PIC 9V9(4).
         05  WS-Fm-Thresh-Warn       PIC 9V9(4).
         05  WS-Fm-Email             PIC X(20).
         05  WS-Fm-Phone             PIC X(12).
 01  WS-Fm-Table-R  REDEFINES WS-Fm-Table.
     03  FILLER                      PIC X(49)  OCCURS 500 TIMES.
 01  WS-Fm-Count                     PIC 9(4)  COMP  VALUE ZERO.
 01  WS-Fm-Eof-Sw                    PIC X     VALUE "N".
     88  WS-Fm-Eof                       VALUE "Y".
*---------------------------------------------------------------*
*  DUPLICATE-SUPPRESSION TABLE - FIELD+DEVICE+TYPE+SEVERITY      *
*---------------------------------------------------------------*
 01  WS-Suppr-Table.
     03  WS-Sp-Entry  OCCURS 2000 TIMES INDEXED BY Sp-Idx.
         05  WS-Sp-Field-Id          PIC X(10).
         05  WS-Sp-Device-Id         PIC X(10).
         05  WS-Sp-Type              PIC X(2).
         05  WS-Sp-Severity          PIC X.
         05  WS-Sp-Last-Ts           PIC 9(10)  COMP.
 01  WS-Suppr-Table-R  REDEFINES WS-Suppr-Table.
     03  FILLER                      PIC X(33)  OCCURS 2000 TIMES.
 01  WS-Sp-Count                     PIC 9(5)  COMP  VALUE ZERO.
 01  WS-Sp-Found-Sw                  PIC X     VALUE "N".
     88  WS-Sp-Found                     VALUE "Y".
*---------------------------------------------------------------*
*  ALERT WORK AREA                                               *
*---------------------------------------------------------------*
 01  WS-Alert-Work.
     03  WS-Al-Type               PIC X(2).
     03  WS-Al-Severity           PIC X.
     03  WS-Al-Message            PIC X(80).
     03  WS-Al-Pct                PIC 999.9.
     03  WS-Al-Volts              PIC 9.99.
     03  FILLER                   PIC X.
 01  WS-Alert-Work-R  REDEFINES WS-Alert-Work.
     03  FILLER                   PIC X(83).
     03  WS-Al-Numerics           PIC X(10).
*---------------------------------------------------------------*
*  TOTALS BY TYPE AND SEVERITY                                   *
*---------------------------------------------------------------*
 01  WS-Totals.
     03  WS-Tot-Emitted            PIC 9(7)  COMP.
     03  WS-Tot-Suppressed         PIC 9(7)  COMP.
     03  WS-Tot-Lm-Crit            PIC 9(7)  COMP.
     03  WS-Tot-Lm-Warn            PIC 9(7)  COMP.
     03  WS-Tot-Bl-Warn            PIC 9(7)  COMP.
     03  FILLER                    PIC X.
*---------------------------------------------------------------*
 01  WS-Eof-Rdg-Sw                  PIC X      VALUE "N".
     88  WS-Eof-Rdg                     VALUE "Y".
 01  WS-Print-Line.
     03  FILLER                    PIC X(132).
*---------------------------------------------------------------*
 PROCEDURE                DIVISION.
*---------------------------------------------------------------*
 0000-MAINLINE               SECTION.
 0000-START.
     PERFORM 1000-INITIALISE.
     PERFORM 2000-LOAD-FIELD-MASTER THRU 2000-EXIT
         UNTIL WS-Fm-Eof.
     PERFORM 3000-PROCESS-READINGS THRU 3000-EXIT
         UNTIL WS-Eof-Rdg.
     PERFORM 8000-WRITE-TOTALS.
     PERFORM 9000-TERMINATE.
     STOP RUN.
*---------------------------------------------------------------*
 1000-INITIALISE              SECTION.
 1000-START.
     MOVE ZERO TO WS-Tot-Emitted WS-Tot-Suppressed
                  WS-Tot-Lm-Crit WS-Tot-Lm-Warn WS-Tot-Bl-Warn
                  WS-Fm-Count WS-Sp-Count.
     OPEN INPUT  FIELD-MASTER-FILE
                 SENSOR-READING-FILE
          OUTPUT ALERT-HISTORY-FILE
                 PRINT-FILE.
     IF FS-Fld-Status NOT = "00"
         DISPLAY "FS050 - FIELD-MASTER OPEN FAILED " FS-Fld-Status
         STOP RUN
     END-IF.
 1000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 2000-LOAD-FIELD-MASTER         SECTION.
 2000-START.
     READ FIELD-MASTER-FILE
         AT END
             SET WS-Fm-Eof TO TRUE
             GO TO 2000-EXIT
     END-READ.
     ADD 1 TO WS-Fm-Count.
     MOVE FM-Field-Id    TO WS-Fm-Key (WS-Fm-Count).
     MOVE FM-Thresh-Crit TO WS-Fm-Thresh-Crit (WS-Fm-Count).
     MOVE FM-Thresh-Warn TO WS-Fm-Thresh-Warn (WS-Fm-Count).
     MOVE FM-Alert-Email TO WS-Fm-Email (WS-Fm-Count).
     MOVE FM-Alert-Phone TO WS-Fm-Phone (WS-Fm-Count).
 2000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 3000-PROCESS-READINGS          SECTION.
 3000-START.
     READ SENSOR-READING-FILE
         AT END
             SET WS-Eof-Rdg TO TRUE
             GO TO 3000-EXIT
     END-READ.
     IF SR-Quality-Flag NOT = "V"
         GO TO 3000-EXIT
     END-IF.
     SEARCH ALL WS-Fm-Entry
         AT END
             GO TO 3000-EXIT
         WHEN WS-Fm-Key (Fm-Idx) = SR-Field-Id
             CONTINUE
     END-SEARCH.
     IF SR-Moisture-Vwc < WS-Fm-Thresh-Crit (Fm-Idx)
         MOVE "LM" TO WS-Al-Type
         MOVE "C"  TO WS-Al-Severity
         COMPUTE WS-Al-Pct ROUNDED = SR-Moisture-Vwc * 100
         STRING "CRITICAL: MOISTURE AT " DELIMITED BY SIZE
                WS-Al-Pct                DELIMITED BY SIZE
                "% ON SENSOR "           DELIMITED BY SIZE
                SR-Device-Id             DELIMITED BY SIZE
             INTO WS-Al-Message
         PERFORM 4000-EVALUATE-ONE
     ELSE
         IF SR-Moisture-Vwc < WS-Fm-Thresh-Warn (Fm-Idx)
             MOVE "LM" TO WS-Al-Type
             MOVE "W"  TO WS-Al-Severity
             COMPUTE WS-Al-Pct ROUNDED = SR-Moisture-Vwc * 100
             STRING "WARNING: MOISTURE AT " DELIMITED BY SIZE
                    WS-Al-Pct               DELIMITED BY SIZE
                    "% ON SENSOR "          DELIMITED BY SIZE
                    SR-Device-Id            DELIMITED BY SIZE
                 INTO WS-Al-Message
             PERFORM 4000-EVALUATE-ONE
         END-IF
     END-IF.
     IF SR-Battery-Mv < 3000
         MOVE "BL" TO WS-Al-Type
         MOVE "W"  TO WS-Al-Severity
         COMPUTE WS-Al-Volts ROUNDED = SR-Battery-Mv / 1000
         STRING "LOW BATTERY: SENSOR "  DELIMITED BY SIZE
                SR-Device-Id            DELIMITED BY SIZE
                " AT "                  DELIMITED BY SIZE
                WS-Al-Volts             DELIMITED BY SIZE
                "V"                     DELIMITED BY SIZE
             INTO WS-Al-Message
         PERFORM 4000-EVALUATE-ONE
     END-IF.
 3000-EXIT.
     EXIT.
*---------------------------------------------------------------*
*  APPLY DUPLICATE SUPPRESSION, EMIT OR COUNT AS SUPPRESSED      *
*---------------------------------------------------------------*
 4000-EVALUATE-ONE              SECTION.
 4000-START.
     PERFORM 4100-FIND-SUPPR.
     IF WS-Sp-Found
         IF SR-Timestamp - WS-Sp-Last-Ts (Sp-Idx) < 1800
             ADD 1 TO WS-Tot-Suppressed
             GO TO 4000-EXIT
         END-IF
         MOVE SR-Timestamp TO WS-Sp-Last-Ts (Sp-Idx)
     ELSE
         IF WS-Sp-Count < 2000
             ADD 1 TO WS-Sp-Count
             SET Sp-Idx TO WS-Sp-Count
             MOVE SR-Field-Id  TO WS-Sp-Field-Id (Sp-Idx)
             MOVE SR-Device-Id TO WS-Sp-Device-Id (Sp-Idx)
             MOVE WS-Al-Type   TO WS-Sp-Type (Sp-Idx)
             MOVE WS-Al-Severity TO WS-Sp-Severity (Sp-Idx)
             MOVE SR-Timestamp TO WS-Sp-Last-Ts (Sp-Idx)
         END-IF
     END-IF.
     PERFORM 5000-WRITE-ALERT.
 4000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 4100-FIND-SUPPR.
     SET WS-Sp-Found-Sw TO "N".
     SET Sp-Idx TO 1.
     PERFORM 4110-SCAN-ONE THRU 4110-EXIT
         UNTIL Sp-Idx > WS-Sp-Count OR WS-Sp-Found.
 4110-SCAN-ONE.
     IF WS-Sp-Field-Id (Sp-Idx)  = SR-Field-Id  AND
        WS-Sp-Device-Id (Sp-Idx) = SR-Device-Id AND
        WS-Sp-Type (Sp-Idx)      = WS-Al-Type   AND
        WS-Sp-Severity (Sp-Idx)  = WS-Al-Severity
         SET WS-Sp-Found-Sw TO "Y"
     ELSE
         SET Sp-Idx UP BY 1
     END-IF.
 4110-EXIT.
     EXIT.
*---------------------------------------------------------------*
 5000-WRITE-ALERT                SECTION.
 5000-START.
     MOVE SPACES TO FS-Alert-History.
     MOVE SR-Field-Id   TO AH-Field-Id.
     MOVE SR-Device-Id  TO AH-Device-Id.
     MOVE WS-Al-Type    TO AH-Alert-Type.
     MOVE WS-Al-Severity TO AH-Severity.
     MOVE WS-Al-Message TO AH-Message.
     MOVE SR-Timestamp  TO AH-Timestamp.
     IF WS-Fm-Email (Fm-Idx) NOT = SPACES
         MOVE "T" TO AH-Email-Sent
     ELSE
         MOVE "F" TO AH-Email-Sent
     END-IF.
     IF WS-Fm-Phone (Fm-Idx) NOT = SPACES
         MOVE "T" TO AH-Sms-Sent
     ELSE
         MOVE "F" TO AH-Sms-Sent
     END-IF.
     WRITE FS-Alert-History.
     ADD 1 TO WS-Tot-Emitted.
     IF WS-Al-Type = "LM" AND WS-Al-Severity = "C"
         ADD 1 TO WS-Tot-Lm-Crit
     ELSE
         IF WS-Al-Type = "LM" AND WS-Al-Severity = "W"
             ADD 1 TO WS-Tot-Lm-Warn
         ELSE
             ADD 1 TO WS-Tot-Bl-Warn
         END-IF
     END-IF.
 5000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 8000-WRITE-TOTALS                SECTION.
 8000-START.
     MOVE SPACES TO WS-Print-Line.
     MOVE "FS050 ALERTS EMITTED/SUPPRESSED:" TO
         WS-Print-Line (1:33).
     MOVE WS-Tot-Emitted    TO WS-Print-Line (35:7).
     MOVE WS-Tot-Suppressed TO WS-Print-Line (43:7).
     WRITE PRINT-REC FROM WS-Print-Line.
     MOVE SPACES TO WS-Print-Line.
     MOVE "  LM-CRIT/LM-WARN/BL-WARN COUNTS:" TO
         WS-Print-Line (1:34).
     MOVE WS-Tot-Lm-Crit TO WS-Print-Line (36:7).
     MOVE WS-Tot-Lm-Warn TO WS-Print-Line (44:7).
     MOVE WS-Tot-Bl-Warn TO WS-Print-Line (52:7).
     WRITE PRINT-REC FROM WS-Print-Line.
 8000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 9000-TERMINATE                SECTION.
 9000-START.
     CLOSE FIELD-MASTER-FILE
           SENSOR-READING-FILE
           ALERT-HISTORY-FILE
           PRINT-FILE.
 9000-EXIT.
     EXIT.
