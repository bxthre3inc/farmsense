*---------------------------------------------------------------*
*  SELECT FOR THE FIELD CONDITIONS FILE                          *
*---------------------------------------------------------------*
* 09/10/25  adh   Created for FarmSense (CR-2241).
*---------------------------------------------------------------*
     SELECT FIELD-CONDITIONS-FILE ASSIGN TO "FLDCOND"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-Fcn-Status.
