*---------------------------------------------------------------*
*  SELECT FOR THE SHARED 132-COLUMN PRINT FILE                  *
*---------------------------------------------------------------*
* 07/05/84  krs   Created.
* 09/09/25  adh   Renamed logical name to RPTOUT for FarmSense.
*---------------------------------------------------------------*
     SELECT PRINT-FILE ASSIGN TO "RPTOUT"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-Print-Status.
