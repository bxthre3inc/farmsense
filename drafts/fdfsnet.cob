*---------------------------------------------------------------*
*  FD FOR THE NETWORK STATS FILE                                 *
*---------------------------------------------------------------*
* 09/10/25  adh   Created for FarmSense (CR-2241).
*---------------------------------------------------------------*
 FD  NETWORK-STATS-FILE
     RECORDING MODE IS F.
     COPY WSFSNET.
