*---------------------------------------------------------------*
*  SELECT FOR THE GRID POINT FILE                                *
*---------------------------------------------------------------*
* 09/10/25  adh   Created for FarmSense (CR-2241).
*---------------------------------------------------------------*
     SELECT GRID-POINT-FILE ASSIGN TO "GRIDPNT"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-Grd-Status.
