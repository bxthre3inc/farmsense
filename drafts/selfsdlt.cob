*---------------------------------------------------------------*
*  SELECT FOR THE DELTA WORK FILE                                *
*---------------------------------------------------------------*
* 09/10/25  adh   Created for FarmSense (CR-2241).
*---------------------------------------------------------------*
     SELECT DELTA-WORK-FILE ASSIGN TO "DELTAWK"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-Dlt-Status.
