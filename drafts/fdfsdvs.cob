*---------------------------------------------------------------*
*  FD FOR THE DEVICE STATE FILE                                  *
*---------------------------------------------------------------*
* 09/10/25  adh   Created for FarmSense (CR-2241).
*---------------------------------------------------------------*
 FD  DEVICE-STATE-FILE
     RECORDING MODE IS F.
     COPY WSFSDVS.
