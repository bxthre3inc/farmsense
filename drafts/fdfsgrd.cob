*---------------------------------------------------------------*
*  FD FOR THE GRID POINT FILE                                    *
*---------------------------------------------------------------*
* 09/10/25  adh   Created for FarmSense (CR-2241).
*---------------------------------------------------------------*
 FD  GRID-POINT-FILE
     RECORDING MODE IS F.
     COPY WSFSGRD.
