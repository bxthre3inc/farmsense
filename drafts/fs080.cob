*---------------------------------------------------------------*
*
*                  FarmSense      Financial Summary Report
*         Actual/forecast revenue and expense accumulation with
*         optional fiscal-year, quarter and forecast-flag filter.
*
*---------------------------------------------------------------*
 IDENTIFICATION          DIVISION.
*----------------------------------
 PROGRAM-ID.             FS080.
*----------------------------------
 AUTHOR.                 K R SANDERBY.
 INSTALLATION.           FARMSENSE DISTRICT OPERATIONS CENTER.
 DATE-WRITTEN.           03/11/1987.
 DATE-COMPILED.
 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
*---------------------------------------------------------------*
*  REMARKS.               Financial summary - actual vs forecast,
*                         revenue vs expense, with an optional
*                         parameter card filter (U8).
*---------------------------------------------------------------*
*  CHANGE LOG.
*---------------------------------------------------------------*
* 03/11/87  krs   Written for the quarter-end finance close.
* 08/02/96  krs   Added the parameter-card filter (year/qtr/
*                 forecast flag) for the ad-hoc finance requests.
* 04/25/99  krs   Y2K sweep - FR-DATE already carries a 4-digit
*                 year, no change required.
* 02/19/10  jmt   Re-platformed to GnuCOBOL.
* 09/24/25  adh   Rebuilt as FS080 for the FarmSense rework
*                 (CR-2241).
*---------------------------------------------------------------*
 ENVIRONMENT              DIVISION.
 CONFIGURATION            SECTION.
 COPY ENVDIV.
 INPUT-OUTPUT             SECTION.
 FILE-CONTROL.
     COPY SELFSFIN.
     SELECT PARM-CARD-FILE ASSIGN TO "PARMCARD"
         OPTIONAL
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-Parm-Status.
     COPY SELFSPRT.
*---------------------------------------------------------------*
 DATA                     DIVISION.
 FILE                     SECTION.
 COPY FDFSFIN.
*---------------------------------------------------------------*
 FD  PARM-CARD-FILE
     RECORDING MODE IS F.
 01  FS-Parm-Card.
     03  PC-Fiscal-Year         PIC X(4).
     03  FILLER                 PIC X.
     03  PC-Fiscal-Qtr          PIC X(7).
     03  FILLER                 PIC X.
     03  PC-Forecast-Flag       PIC X.
     03  FILLER                 PIC X(66).
*---------------------------------------------------------------*
 FD  PRINT-FILE
     REPORT IS Financial-Summary-Report.
*---------------------------------------------------------------*
 REPORT                    SECTION.
 RD  Financial-Summary-Report
     CONTROL                FINAL
     PAGE LIMIT              WS-Page-Lines
     HEADING                 1
     FIRST DETAIL            5
     LAST DETAIL             WS-Page-Lines.
*---------------------------------------------------------------*
 01  TYPE PAGE HEADING.
     03  LINE 1.
         05  COL  1  PIC X(24) VALUE "FARMSENSE FIN SUMMARY".
         05  COL 55  PIC X(5)  VALUE "PAGE ".
         05  COL 60  PIC ZZ9   SOURCE PAGE-COUNTER.
     03  LINE 3.
         05  COL  1  PIC X(12) VALUE "FISCAL YEAR:".
         05  COL 14  PIC X(4)  SOURCE WS-Filt-Year-Disp.
         05  COL 22  PIC X(8)  VALUE "QUARTER:".
         05  COL 31  PIC X(7)  SOURCE WS-Filt-Qtr-Disp.
*---------------------------------------------------------------*
 01  TYPE CONTROL FOOTING FINAL LINE PLUS 3.
     03  LINE PLUS 1.
         05  COL  1  PIC X(20)  VALUE "ACTUAL REVENUE    :".
         05  COL 22  PIC -ZZ,ZZZ,ZZZ,ZZ9.99
                      SOURCE WS-Act-Revenue.
     03  LINE PLUS 1.
         05  COL  1  PIC X(20)  VALUE "ACTUAL EXPENSE    :".
         05  COL 22  PIC -ZZ,ZZZ,ZZZ,ZZ9.99
                      SOURCE WS-Act-Expense.
     03  LINE PLUS 1.
         05  COL  1  PIC X(20)  VALUE "FORECAST REVENUE  :".
         05  COL 22  PIC -ZZ,ZZZ,ZZZ,ZZ9.99
                      SOURCE WS-Fct-Revenue.
     03  LINE PLUS 1.
         05  COL  1  PIC X(20)  VALUE "FORECAST EXPENSE  :".
         05  COL 22  PIC -ZZ,ZZZ,ZZZ,ZZ9.99
                      SOURCE WS-Fct-Expense.
     03  LINE PLUS 2.
         05  COL  1  PIC X(20)  VALUE "NET ACTUAL        :".
         05  COL 22  PIC -ZZ,ZZZ,ZZZ,ZZ9.99
                      SOURCE WS-Net-Actual.
*---------------------------------------------------------------*
 WORKING-STORAGE          SECTION.
 COPY WSFSSTS.
 COPY WSFSCTL.
 01  WS-Parm-Status             PIC XX.
 01  WS-Act-Revenue             PIC S9(11)V99  VALUE ZERO.
 01  WS-Act-Expense             PIC S9(11)V99  VALUE ZERO.
 01  WS-Fct-Revenue             PIC S9(11)V99  VALUE ZERO.
 01  WS-Fct-Expense             PIC S9(11)V99  VALUE ZERO.
 01  WS-Net-Actual              PIC S9(11)V99  VALUE ZERO.
 01  WS-Totals-R  REDEFINES WS-Net-Actual.
     03  WS-Net-Actual-Sign     PIC X.
     03  FILLER                 PIC X(6).
 01  WS-Filter-Work.
     03  WS-Filt-Year           PIC 9(4)    VALUE ZERO.
     03  WS-Filt-Year-Sw        PIC X       VALUE "N".
         88  WS-Filt-Year-On        VALUE "Y".
     03  WS-Filt-Qtr            PIC X(7)    VALUE SPACES.
     03  WS-Filt-Qtr-Sw         PIC X       VALUE "N".
         88  WS-Filt-Qtr-On         VALUE "Y".
     03  WS-Filt-Forecast       PIC X       VALUE SPACES.
     03  WS-Filt-Forecast-Sw    PIC X       VALUE "N".
         88  WS-Filt-Forecast-On    VALUE "Y".
 01  WS-Filter-Work-R  REDEFINES WS-Filter-Work.
     03  FILLER                 PIC X(19).
 01  WS-Filt-Year-Disp          PIC X(4)    VALUE SPACES.
 01  WS-Filt-Qtr-Disp           PIC X(7)    VALUE SPACES.
 01  WS-Select-Sw               PIC X       VALUE "N".
     88  WS-Record-Selected         VALUE "Y".
 01  WS-Eof-Fin-Sw               PIC X       VALUE "N".
     88  WS-Eof-Fin                  VALUE "Y".
 01  WS-Parm-Present-Sw          PIC X       VALUE "N".
     88  WS-Parm-Present             VALUE "Y".
*---------------------------------------------------------------*
 PROCEDURE                DIVISION.
*---------------------------------------------------------------*
 0000-MAINLINE               SECTION.
 0000-START.
     PERFORM 1000-INITIALISE.
     INITIATE Financial-Summary-Report.
     PERFORM 2000-PROCESS-RECORDS THRU 2000-EXIT
         UNTIL WS-Eof-Fin.
     GENERATE Financial-Summary-Report.
     TERMINATE Financial-Summary-Report.
     PERFORM 9000-TERMINATE.
     STOP RUN.
*---------------------------------------------------------------*
 1000-INITIALISE              SECTION.
 1000-START.
     MOVE 56 TO WS-Page-Lines.
     OPEN INPUT  FINANCIAL-RECORD-FILE
                 PARM-CARD-FILE
          OUTPUT PRINT-FILE.
     IF FS-Fin-Status NOT = "00"
         DISPLAY "FS080 - FINREC OPEN FAILED " FS-Fin-Status
         STOP RUN
     END-IF.
     IF WS-Parm-Status = "00"
         SET WS-Parm-Present TO TRUE
     END-IF.
     IF WS-Parm-Present
         PERFORM 1100-READ-PARM
     END-IF.
 1000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 1100-READ-PARM                 SECTION.
 1100-START.
     READ PARM-CARD-FILE
         AT END
             GO TO 1100-EXIT
     END-READ.
     IF PC-Fiscal-Year NOT = SPACES
             AND PC-Fiscal-Year NOT = "0000"
         MOVE PC-Fiscal-Year TO WS-Filt-Year
         MOVE PC-Fiscal-Year TO WS-Filt-Year-Disp
         SET WS-Filt-Year-On TO TRUE
     END-IF.
     IF PC-Fiscal-Qtr NOT = SPACES
         MOVE PC-Fiscal-Qtr TO WS-Filt-Qtr
         MOVE PC-Fiscal-Qtr TO WS-Filt-Qtr-Disp
         SET WS-Filt-Qtr-On TO TRUE
     END-IF.
     IF PC-Forecast-Flag = "Y" OR PC-Forecast-Flag = "N"
         MOVE PC-Forecast-Flag TO WS-Filt-Forecast
         SET WS-Filt-Forecast-On TO TRUE
     END-IF.
 1100-EXIT.
     EXIT.
*---------------------------------------------------------------*
 2000-PROCESS-RECORDS            SECTION.
 2000-START.
     READ FINANCIAL-RECORD-FILE
         AT END
             SET WS-Eof-Fin TO TRUE
             GO TO 2000-EXIT
     END-READ.
     PERFORM 2100-APPLY-FILTERS.
     IF WS-Record-Selected
         PERFORM 2200-ACCUMULATE
     END-IF.
 2000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 2100-APPLY-FILTERS               SECTION.
 2100-START.
     SET WS-Record-Selected TO TRUE.
     IF WS-Filt-Year-On AND FR-Fiscal-Year NOT = WS-Filt-Year
         MOVE "N" TO WS-Select-Sw
     END-IF.
     IF WS-Record-Selected
         IF WS-Filt-Qtr-On AND FR-Fiscal-Qtr NOT = WS-Filt-Qtr
             MOVE "N" TO WS-Select-Sw
         END-IF
     END-IF.
     IF WS-Record-Selected
         IF WS-Filt-Forecast-On
             AND FR-Is-Forecast NOT = WS-Filt-Forecast
                 MOVE "N" TO WS-Select-Sw
         END-IF
     END-IF.
 2100-EXIT.
     EXIT.
*---------------------------------------------------------------*
 2200-ACCUMULATE                  SECTION.
 2200-START.
     IF FR-Actual
         IF FR-Revenue
             ADD FR-Amount TO WS-Act-Revenue
         ELSE
             ADD FR-Amount TO WS-Act-Expense
         END-IF
     ELSE
         IF FR-Revenue
             ADD FR-Amount TO WS-Fct-Revenue
         ELSE
             ADD FR-Amount TO WS-Fct-Expense
         END-IF
     END-IF.
     COMPUTE WS-Net-Actual ROUNDED =
             WS-Act-Revenue - WS-Act-Expense.
 2200-EXIT.
     EXIT.
*---------------------------------------------------------------*
 9000-TERMINATE                 SECTION.
 9000-START.
     CLOSE FINANCIAL-RECORD-FILE
           PARM-CARD-FILE
           PRINT-FILE.
 9000-EXIT.
     EXIT.
