*---------------------------------------------------------------*
*
*                  FarmSense      Network Optimizer
*         Classifies mesh/radio link quality, smooths running
*         link statistics, scores connections and derives the
*         transmit-time, FEC overhead and mesh transmit-slot
*         figures used by the field gateway firmware.
*
*---------------------------------------------------------------*
 IDENTIFICATION          DIVISION.
*----------------------------------
 PROGRAM-ID.             FS030.
*----------------------------------
 AUTHOR.                 K R SANDERBY.
 INSTALLATION.           FARMSENSE DISTRICT OPERATIONS CENTER.
 DATE-WRITTEN.           05/06/1987.
 DATE-COMPILED.
 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
*---------------------------------------------------------------*
*  REMARKS.               Network/mesh link quality batch run
*                         (Unit U3).
*---------------------------------------------------------------*
*  CHANGE LOG.
*---------------------------------------------------------------*
* 05/06/87  krs   Written for the packet-radio base station when
*                 the district went from 3 to 11 repeaters.
* 09/14/91  krs   EWMA smoothing added - raw stats were too noisy
*                 repeater to repeater.
* 04/10/99  krs   Y2K sweep - no date fields, no change made.
* 11/23/09  jmt   Re-platformed to GnuCOBOL.  Connection-id hash
*                 rebuilt from the old mod-11 check-digit table
*                 (maps09) - no intrinsic functions available on
*                 every target box at the time.
* 09/15/25  adh   Rebuilt as FS030 for the FarmSense mesh gateway
*                 rework (CR-2241).
* 08/10/26  adh   Several lines had wrapped past column 72 and
*                 were coming in short - open-failed DISPLAY,
*                 both EWMA COMPUTEs, FEC parity COMPUTE, sleep
*                 COMPUTE.  Wrapped them.  Sleep schedule was
*                 computed and thrown away - now prints a line
*                 (CR-2261).
*---------------------------------------------------------------*
 ENVIRONMENT              DIVISION.
 CONFIGURATION            SECTION.
 COPY ENVDIV.
 INPUT-OUTPUT             SECTION.
 FILE-CONTROL.
     COPY SELFSNET.
     COPY SELFSPRT.
*---------------------------------------------------------------*
 DATA                     DIVISION.
 FILE                     SECTION.
 COPY FDFSNET.
 COPY FDFSPRT.
*---------------------------------------------------------------*
 WORKING-STORAGE          SECTION.
 COPY WSFSSTS.
 COPY WSFSCTL.
 COPY WSFSHSH.
*---------------------------------------------------------------*
*  RUNNING LINK-STATS TABLE - ONE ENTRY PER CONNECTION ID        *
*---------------------------------------------------------------*
 01  WS-Link-Table.
     03  WS-Link-Entry  OCCURS 200 TIMES
                       INDEXED BY Lnk-Idx.
         05  WS-Link-Conn-Id       PIC X(10).
         05  WS-Link-Ewma-Latency  PIC 9(5)V99 COMP-3.
         05  WS-Link-Ewma-Loss     PIC 9(3)V99 COMP-3.
         05  WS-Link-Ewma-Bw       PIC 9(7)V9  COMP-3.
         05  WS-Link-Stability     PIC 9V99    COMP-3.
         05  WS-Link-Score         PIC 9V99    COMP-3.
 01  WS-Link-Table-R  REDEFINES WS-Link-Table.
     03  FILLER                    PIC X(26)  OCCURS 200 TIMES.
 01  WS-Link-Count                 PIC 9(4)   COMP  VALUE ZERO.
 01  WS-Link-Found-Sw               PIC X      VALUE "N".
     88  WS-Link-Found                  VALUE "Y".
*---------------------------------------------------------------*
*  CONDITION CODE TABLE                                          *
*---------------------------------------------------------------*
 01  WS-Cond-Table-Area.
     03  FILLER PIC X(9) VALUE "EXCELLENT".
     03  FILLER PIC X(9) VALUE "GOOD     ".
     03  FILLER PIC X(9) VALUE "FAIR     ".
     03  FILLER PIC X(9) VALUE "POOR     ".
     03  FILLER PIC X(9) VALUE "CRITICAL ".
 01  WS-Cond-Table  REDEFINES WS-Cond-Table-Area.
     03  WS-Cond-Name  PIC X(9)  OCCURS 5 TIMES.
 01  WS-Rate-Table-Area.
     03  FILLER PIC 9(4) COMP VALUE 1000.
     03  FILLER PIC 9(4) COMP VALUE 500.
     03  FILLER PIC 9(4) COMP VALUE 100.
     03  FILLER PIC 9(4) COMP VALUE 20.
     03  FILLER PIC 9(4) COMP VALUE 5.
 01  WS-Rate-Table  REDEFINES WS-Rate-Table-Area.
     03  WS-Rate-Kbps  PIC 9(4) COMP  OCCURS 5 TIMES.
*---------------------------------------------------------------*
*  PER-RECORD WORK AREA                                          *
*---------------------------------------------------------------*
 01  WS-Rec-Work.
     03  WS-Cond-Subscr            PIC 9      COMP.
     03  WS-Ms-Per-Kb              PIC 9(5)V99 COMP-3.
     03  WS-Transmit-Ms            PIC 9(7)V99 COMP-3.
     03  WS-Loss-Fraction          PIC 9V9(4) COMP-3.
     03  WS-Fec-Packets            PIC 9(7)  COMP.
     03  WS-Fec-Parity             PIC 9(7)  COMP.
     03  WS-Fec-Overhead           PIC 9(7)  COMP.
     03  WS-Slot-Ms                PIC 9(7)  COMP.
     03  FILLER                    PIC X.
*---------------------------------------------------------------*
*  SLEEP SCHEDULE CONSTANTS - BASE INTERVAL IS THE NORMAL-ACTIVE *
*  MODE DEFAULT (900 S) UNTIL THE GATEWAY FEEDS A LIVE VALUE     *
*---------------------------------------------------------------*
 01  WS-Sleep-Work.
     03  WS-Sleep-Base-Sec         PIC 9(5)   COMP  VALUE 900.
     03  WS-Sleep-Wake-Ms          PIC 9(3)   COMP  VALUE 50.
     03  WS-Sleep-Ms               PIC 9(9)   COMP.
     03  WS-Sleep-Resync-Ms        PIC 9(9)   COMP  VALUE 3600000.
*---------------------------------------------------------------*
 01  WS-Best-Work.
     03  WS-Best-Conn-Id           PIC X(10).
     03  WS-Best-Score             PIC 9V99   COMP-3.
     03  FILLER                    PIC X.
 01  WS-Rec-Count                  PIC 9(7)  COMP.
 01  WS-Eof-Net-Sw                 PIC X      VALUE "N".
     88  WS-Eof-Net                    VALUE "Y".
 01  WS-Print-Line.
     03  FILLER                    PIC X(132).
*---------------------------------------------------------------*
 PROCEDURE                DIVISION.
*---------------------------------------------------------------*
 0000-MAINLINE               SECTION.
 0000-START.
     PERFORM 1000-INITIALISE.
     PERFORM 2000-PROCESS-RECORDS THRU 2000-EXIT
         UNTIL WS-Eof-Net.
     PERFORM 7000-SLEEP-SCHEDULE.
     PERFORM 8000-SELECT-BEST.
     PERFORM 9000-TERMINATE.
     STOP RUN.
*---------------------------------------------------------------*
 1000-INITIALISE              SECTION.
 1000-START.
     MOVE ZERO TO WS-Rec-Count WS-Link-Count.
     OPEN INPUT  NETWORK-STATS-FILE
          OUTPUT PRINT-FILE.
     IF FS-Net-Status NOT = "00"
         DISPLAY "FS030 - NETWORK-STATS OPEN FAILED "
             FS-Net-Status
         STOP RUN
     END-IF.
 1000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 2000-PROCESS-RECORDS          SECTION.
 2000-START.
     READ NETWORK-STATS-FILE
         AT END
             SET WS-Eof-Net TO TRUE
             GO TO 2000-EXIT
     END-READ.
     ADD 1 TO WS-Rec-Count.
     PERFORM 3000-FIND-OR-ADD-LINK.
     PERFORM 3500-EWMA-SMOOTH.
     PERFORM 4000-CLASSIFY.
     PERFORM 5000-CONNECTION-SCORE.
     PERFORM 5500-TRANSMIT-TIME.
     PERFORM 6000-FEC-OVERHEAD.
     PERFORM 6500-MESH-SLOT.
     PERFORM 2500-WRITE-RESULT.
 2000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 3000-FIND-OR-ADD-LINK         SECTION.
 3000-START.
     SET WS-Link-Found TO FALSE.
     IF WS-Link-Count = ZERO
         GO TO 3000-ADD-NEW
     END-IF.
     SET Lnk-Idx TO 1.
     PERFORM 3100-SCAN-ONE THRU 3100-EXIT
         UNTIL Lnk-Idx > WS-Link-Count OR WS-Link-Found.
     IF WS-Link-Found
         GO TO 3000-EXIT
     END-IF.
 3000-ADD-NEW.
     ADD 1 TO WS-Link-Count.
     SET Lnk-Idx TO WS-Link-Count.
     MOVE NS-Conn-Id        TO WS-Link-Conn-Id (Lnk-Idx).
     MOVE NS-Latency-Ms     TO WS-Link-Ewma-Latency (Lnk-Idx).
     MOVE NS-Loss-Pct       TO WS-Link-Ewma-Loss (Lnk-Idx).
     MOVE NS-Bandwidth-Kbps TO WS-Link-Ewma-Bw (Lnk-Idx).
 3000-EXIT.
     EXIT.
 3100-SCAN-ONE.
     IF WS-Link-Conn-Id (Lnk-Idx) = NS-Conn-Id
         SET WS-Link-Found TO TRUE
     ELSE
         SET Lnk-Idx UP BY 1
     END-IF.
 3100-EXIT.
     EXIT.
*---------------------------------------------------------------*
*  EWMA SMOOTHING - NEW = 0.3 * SAMPLE + 0.7 * OLD               *
*---------------------------------------------------------------*
 3500-EWMA-SMOOTH.
     COMPUTE WS-Link-Ewma-Latency (Lnk-Idx) ROUNDED =
         0.3 * NS-Latency-Ms +
         0.7 * WS-Link-Ewma-Latency (Lnk-Idx).
     COMPUTE WS-Link-Ewma-Loss (Lnk-Idx) ROUNDED =
         0.3 * NS-Loss-Pct + 0.7 * WS-Link-Ewma-Loss (Lnk-Idx).
     COMPUTE WS-Link-Ewma-Bw (Lnk-Idx) ROUNDED =
         0.3 * NS-Bandwidth-Kbps +
         0.7 * WS-Link-Ewma-Bw (Lnk-Idx).
     MOVE NS-Stability TO WS-Link-Stability (Lnk-Idx).
*---------------------------------------------------------------*
*  CLASSIFICATION - CHECKED IN ORDER ON THE SMOOTHED STATS       *
*---------------------------------------------------------------*
 4000-CLASSIFY                 SECTION.
 4000-START.
     IF WS-Link-Ewma-Loss (Lnk-Idx) > 10 OR
        WS-Link-Ewma-Latency (Lnk-Idx) > 1000
         MOVE 5 TO WS-Cond-Subscr
     ELSE
         IF WS-Link-Ewma-Loss (Lnk-Idx) > 5 OR
            WS-Link-Ewma-Latency (Lnk-Idx) > 300
             MOVE 4 TO WS-Cond-Subscr
         ELSE
             IF WS-Link-Ewma-Loss (Lnk-Idx) > 1 OR
                WS-Link-Ewma-Latency (Lnk-Idx) > 100
                 MOVE 3 TO WS-Cond-Subscr
             ELSE
                 IF WS-Link-Ewma-Loss (Lnk-Idx) > 0.1 OR
                    WS-Link-Ewma-Latency (Lnk-Idx) > 50
                     MOVE 2 TO WS-Cond-Subscr
                 ELSE
                     MOVE 1 TO WS-Cond-Subscr
                 END-IF
             END-IF
         END-IF
     END-IF.
 4000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 5000-CONNECTION-SCORE         SECTION.
 5000-START.
     IF WS-Link-Ewma-Latency (Lnk-Idx) > 1000
         COMPUTE WS-Link-Score (Lnk-Idx) ROUNDED =
             WS-Link-Stability (Lnk-Idx) * 0.4 +
             (1 - WS-Link-Ewma-Loss (Lnk-Idx) / 100) * 0.3 +
             (1 - 1) * 0.3
     ELSE
         COMPUTE WS-Link-Score (Lnk-Idx) ROUNDED =
             WS-Link-Stability (Lnk-Idx) * 0.4 +
             (1 - WS-Link-Ewma-Loss (Lnk-Idx) / 100) * 0.3 +
             (1 - WS-Link-Ewma-Latency (Lnk-Idx) / 1000) * 0.3
     END-IF.
 5000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 5500-TRANSMIT-TIME            SECTION.
 5500-START.
     COMPUTE WS-Ms-Per-Kb ROUNDED =
         8 / WS-Rate-Kbps (WS-Cond-Subscr) * 1000.
     COMPUTE WS-Transmit-Ms ROUNDED =
         NS-Payload-Bytes / 1024 * WS-Ms-Per-Kb.
 5500-EXIT.
     EXIT.
*---------------------------------------------------------------*
*  FEC PARITY OVERHEAD FOR THE OBSERVED LOSS RATE                *
*---------------------------------------------------------------*
 6000-FEC-OVERHEAD             SECTION.
 6000-START.
     IF NS-Loss-Pct = ZERO
         MOVE ZERO TO WS-Fec-Overhead
         GO TO 6000-EXIT
     END-IF.
     COMPUTE WS-Loss-Fraction = NS-Loss-Pct / 100.
     DIVIDE NS-Payload-Bytes BY 64 GIVING WS-Fec-Packets.
     IF WS-Fec-Packets < 1
         MOVE 1 TO WS-Fec-Packets
     END-IF.
     COMPUTE WS-Fec-Parity =
         WS-Fec-Packets * WS-Loss-Fraction * 2.
     COMPUTE WS-Fec-Overhead = WS-Fec-Parity * 64.
     IF WS-Fec-Overhead > NS-Payload-Bytes
         MOVE NS-Payload-Bytes TO WS-Fec-Overhead
     END-IF.
 6000-EXIT.
     EXIT.
*---------------------------------------------------------------*
*  DETERMINISTIC MESH TRANSMIT-SLOT HASH                         *
*---------------------------------------------------------------*
 6500-MESH-SLOT                SECTION.
 6500-START.
     MOVE NS-Conn-Id  TO WS-Hash-Id.
     MOVE ZERO        TO WS-Hash-Sum.
     PERFORM 6510-HASH-ONE-CHAR THRU 6510-EXIT
         VARYING WS-Hash-Pos FROM 1 BY 1
         UNTIL WS-Hash-Pos > 10.
     DIVIDE WS-Hash-Sum BY 15600 GIVING WS-Fec-Packets
         REMAINDER WS-Slot-Ms.
     COMPUTE WS-Slot-Ms = WS-Slot-Ms * 10.
 6500-EXIT.
     EXIT.
 6510-HASH-ONE-CHAR.
     SET Hash-Alpha-Idx TO 1.
     SEARCH WS-Hash-Char
         AT END
             MOVE 0 TO WS-Hash-Code
         WHEN WS-Hash-Char (Hash-Alpha-Idx) =
              WS-Hash-Id-Char (WS-Hash-Pos)
             SET WS-Hash-Code TO Hash-Alpha-Idx
     END-SEARCH.
     COMPUTE WS-Hash-Sum =
         WS-Hash-Sum + (WS-Hash-Pos * WS-Hash-Code).
 6510-EXIT.
     EXIT.
*---------------------------------------------------------------*
 2500-WRITE-RESULT.
     MOVE SPACES TO WS-Print-Line.
     MOVE NS-Conn-Id            TO WS-Print-Line (1:10).
     MOVE WS-Cond-Name (WS-Cond-Subscr) TO WS-Print-Line (12:9).
     MOVE WS-Link-Score (Lnk-Idx) TO WS-Print-Line (22:4).
     MOVE WS-Transmit-Ms        TO WS-Print-Line (28:9).
     MOVE WS-Fec-Overhead       TO WS-Print-Line (38:7).
     MOVE WS-Slot-Ms            TO WS-Print-Line (46:7).
     WRITE PRINT-REC FROM WS-Print-Line.
*---------------------------------------------------------------*
 7000-SLEEP-SCHEDULE           SECTION.
 7000-START.
     COMPUTE WS-Sleep-Ms =
         WS-Sleep-Base-Sec * 1000 - WS-Sleep-Wake-Ms.
     MOVE SPACES TO WS-Print-Line.
     MOVE "SLEEP SCHEDULE - WAKE:" TO WS-Print-Line (1:23).
     MOVE WS-Sleep-Wake-Ms   TO WS-Print-Line (25:4).
     MOVE "MS SLEEP:" TO WS-Print-Line (30:9).
     MOVE WS-Sleep-Ms        TO WS-Print-Line (40:9).
     MOVE "MS RESYNC:" TO WS-Print-Line (50:10).
     MOVE WS-Sleep-Resync-Ms TO WS-Print-Line (61:9).
     WRITE PRINT-REC FROM WS-Print-Line.
 7000-EXIT.
     EXIT.
*---------------------------------------------------------------*
*  END-OF-JOB BEST-CONNECTION SELECTION                          *
*---------------------------------------------------------------*
 8000-SELECT-BEST               SECTION.
 8000-START.
     MOVE ZERO TO WS-Best-Score.
     MOVE SPACES TO WS-Best-Conn-Id.
     IF WS-Link-Count = ZERO
         GO TO 8000-EXIT
     END-IF.
     PERFORM 8010-CHECK-ONE THRU 8010-EXIT
         VARYING Lnk-Idx FROM 1 BY 1
         UNTIL Lnk-Idx > WS-Link-Count.
     MOVE SPACES TO WS-Print-Line.
     MOVE "BEST CONNECTION:" TO WS-Print-Line (1:17).
     MOVE WS-Best-Conn-Id    TO WS-Print-Line (19:10).
     MOVE WS-Best-Score      TO WS-Print-Line (30:4).
     WRITE PRINT-REC FROM WS-Print-Line.
 8000-EXIT.
     EXIT.
 8010-CHECK-ONE.
     IF WS-Link-Score (Lnk-Idx) > WS-Best-Score
         MOVE WS-Link-Score (Lnk-Idx)   TO WS-Best-Score
         MOVE WS-Link-Conn-Id (Lnk-Idx) TO WS-Best-Conn-Id
     END-IF.
 8010-EXIT.
     EXIT.
*---------------------------------------------------------------*
 9000-TERMINATE                SECTION.
 9000-START.
     CLOSE NETWORK-STATS-FILE
           PRINT-FILE.
 9000-EXIT.
     EXIT.
