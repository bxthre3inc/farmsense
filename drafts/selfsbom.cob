*---------------------------------------------------------------*
*  SELECT FOR THE BOM ENTRY FILE                                 *
*---------------------------------------------------------------*
* 09/10/25  adh   Created for FarmSense (CR-2241).
*---------------------------------------------------------------*
     SELECT BOM-ENTRY-FILE ASSIGN TO "BOMENTRY"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-Bom-Status.
