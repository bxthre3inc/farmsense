*---------------------------------------------------------------*
*  RECORD DEFINITION FOR GRID POINT FILE (OUTPUT OF FS060)       *
*---------------------------------------------------------------*
*  File size 132 bytes.
*---------------------------------------------------------------*
* 09/18/25  adh   Created for FarmSense (CR-2241).
* 08/10/26  adh   Resized FILLER to X(75) - fields only summed
*                 to 130 bytes against the 132-byte spec
*                 (CR-2255).
*---------------------------------------------------------------*
 01  FS-Grid-Point.
     03  GR-Field-Id            PIC X(10).
     03  GR-Resolution          PIC X(3).
     03  GR-Point-Seq           PIC 9(2).
     03  GR-Modifier            PIC 9V99.
     03  GR-Confidence          PIC 9V99.
     03  GR-Surface-Moist       PIC 9V9(4).
     03  GR-Root-Moist          PIC 9V9(4).
     03  GR-Water-Deficit-Mm    PIC 9(3)V9.
     03  GR-Stress-Index        PIC 9V99.
     03  GR-Ndvi                PIC S9V99.
     03  GR-Crop-Stress-Prob    PIC 9V99.
     03  GR-Yield-Forecast      PIC 9(5)V9.
     03  GR-Irrigation-Priority PIC 9.
     03  GR-Irrigation-Need     PIC X(6).
     03  FILLER                 PIC X(75).
