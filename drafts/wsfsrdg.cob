*---------------------------------------------------------------*
*  RECORD DEFINITION FOR SENSOR READING FILE                     *
*     Ordered by device-id then timestamp for delta work,        *
*     by field/device/date/hour for rollups                      *
*---------------------------------------------------------------*
*  File size 80 bytes.
*---------------------------------------------------------------*
* 09/09/25  adh   Created for the FarmSense rework (CR-2241),
*                 restated from the old telemetry reading layout.
* 09/22/25  adh   Widened SR-Timestamp to 9(10) for epoch seconds.
*---------------------------------------------------------------*
 01  FS-Sensor-Reading.
     03  SR-Device-Id           PIC X(10).
     03  SR-Field-Id            PIC X(10).
     03  SR-Sequence            PIC 9(5).
     03  SR-Timestamp           PIC 9(10).
     03  SR-Date                PIC 9(8).
     03  SR-Hour                PIC 99.
     03  SR-Moisture-Vwc        PIC 9V9(4).
     03  SR-Moisture-Root       PIC 9V9(4).
     03  SR-Temp-C              PIC S9(3)V9(2).
     03  SR-Battery-Mv          PIC 9(4).
     03  SR-Quality-Flag        PIC X.
         88  SR-Quality-Valid       VALUE "V".
         88  SR-Quality-Suspect     VALUE "S".
     03  FILLER                 PIC X(15).
