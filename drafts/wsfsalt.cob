*---------------------------------------------------------------*
*  RECORD DEFINITION FOR ALERT HISTORY FILE (OUTPUT OF FS050)    *
*---------------------------------------------------------------*
*  File size 120 bytes.
*---------------------------------------------------------------*
* 09/12/25  adh   Created for FarmSense (CR-2241).
*---------------------------------------------------------------*
 01  FS-Alert-History.
     03  AH-Field-Id            PIC X(10).
     03  AH-Device-Id           PIC X(10).
     03  AH-Alert-Type          PIC X(2).
         88  AH-Low-Moisture        VALUE "LM".
         88  AH-Battery-Low         VALUE "BL".
     03  AH-Severity            PIC X.
         88  AH-Critical            VALUE "C".
         88  AH-Warning             VALUE "W".
         88  AH-Info                VALUE "I".
     03  AH-Message             PIC X(80).
     03  AH-Email-Sent          PIC X.
         88  AH-Email-Was-Sent      VALUE "T".
     03  AH-Sms-Sent            PIC X.
         88  AH-Sms-Was-Sent        VALUE "T".
     03  AH-Timestamp           PIC 9(10).
     03  FILLER                 PIC X(5).
