*---------------------------------------------------------------*
*  FD FOR THE FIELD MASTER FILE                                  *
*---------------------------------------------------------------*
* 09/10/25  adh   Created for FarmSense (CR-2241).
*---------------------------------------------------------------*
 FD  FIELD-MASTER-FILE
     RECORDING MODE IS F.
     COPY WSFSFLD.
