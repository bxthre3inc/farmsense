*---------------------------------------------------------------*
*  CHARACTER TABLE FOR THE MESH TRANSMIT-SLOT HASH (FS030)       *
*---------------------------------------------------------------*
*  Restated from the old check-digit character table - here we
*  use it to score each character of a device/connection id by
*  its position in the 37-character alphabet so the hash routine
*  can look up a 1-37 code value without an intrinsic function.
*---------------------------------------------------------------*
* 08/03/84  krs   Created for check-digit verification.
* 10/12/09  jmt   Re-platformed to GnuCOBOL, unchanged logic.
* 09/10/25  adh   Pressed into service for the mesh transmit-slot
*                 hash in FS030 (CR-2241) - no layout change,
*                 just a new consumer.
* 08/10/26  adh   Hash-Alpha-Idx was wrapping past column 72 and
*                 getting cut short - FS030 couldn't see the
*                 index it SET/SEARCHed on.  Wrapped the clause
*                 (CR-2261).
*---------------------------------------------------------------*
 01  WS-Hash-Alpha       PIC X(37)
          VALUE "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ-".
 01  WS-Hash-Alpha-Tbl  REDEFINES WS-Hash-Alpha.
     03  WS-Hash-Char    PIC X     OCCURS 37
                               INDEXED BY Hash-Alpha-Idx.
 01  WS-Hash-Work.
     03  WS-Hash-Id          PIC X(10).
     03  WS-Hash-Id-Tbl  REDEFINES WS-Hash-Id.
         05  WS-Hash-Id-Char PIC X  OCCURS 10.
     03  WS-Hash-Sum         PIC S9(9)  COMP.
     03  WS-Hash-Pos         PIC S9(4)  COMP.
     03  WS-Hash-Code        PIC S9(4)  COMP.
