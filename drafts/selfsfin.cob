*---------------------------------------------------------------*
*  SELECT FOR THE FINANCIAL RECORD FILE                          *
*---------------------------------------------------------------*
* 09/10/25  adh   Created for FarmSense (CR-2241).
*---------------------------------------------------------------*
     SELECT FINANCIAL-RECORD-FILE ASSIGN TO "FINREC"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-Fin-Status.
