*---------------------------------------------------------------*
*
*                  FarmSense      Delta Encoder (Encode)
*         Reduces each device's sensor readings to per-field
*         deltas against its own running previous state for
*         low-power radio transmission.
*
*---------------------------------------------------------------*
 IDENTIFICATION          DIVISION.
*----------------------------------
 PROGRAM-ID.             FS020.
*----------------------------------
 AUTHOR.                 K R SANDERBY.
 INSTALLATION.           FARMSENSE DISTRICT OPERATIONS CENTER.
 DATE-WRITTEN.           01/16/1985.
 DATE-COMPILED.
 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
*---------------------------------------------------------------*
*  REMARKS.               Per-device delta encoder, encode side
*                         (Unit U2, encode direction).
*---------------------------------------------------------------*
*  CHANGE LOG.
*---------------------------------------------------------------*
* 01/16/85  krs   Written for the telemetry store-and-forward
*                 buffer, reduced bit-rate over the old 1200 bd
*                 radio link.
* 08/04/92  krs   Battery delta clamp added after field returns
*                 showed occasional +/-1 bit overflow on the
*                 old wire format.
* 04/09/99  krs   Y2K sweep - no date fields encoded, no change.
* 11/22/09  jmt   Re-platformed to GnuCOBOL.
* 09/13/25  adh   Rebuilt as FS020 for the FarmSense rework
*                 (CR-2241).  Compression level now a run
*                 parameter (WS-Compr-Level) instead of fixed.
* 08/10/26  adh   Full record was moving the absolute timestamp
*                 into DW-Time-Delta, truncating it to 5 digits.
*                 Moved to the new DW-Full-Timestamp field
*                 (CR-2255).
*---------------------------------------------------------------*
 ENVIRONMENT              DIVISION.
 CONFIGURATION            SECTION.
 COPY ENVDIV.
 INPUT-OUTPUT             SECTION.
 FILE-CONTROL.
     COPY SELFSRDG.
     COPY SELFSDLT.
     COPY SELFSPRT.
*---------------------------------------------------------------*
 DATA                     DIVISION.
 FILE                     SECTION.
 COPY FDFSRDG.
 COPY FDFSDLT.
 COPY FDFSPRT.
*---------------------------------------------------------------*
 WORKING-STORAGE          SECTION.
 COPY WSFSSTS.
 COPY WSFSCTL.
*---------------------------------------------------------------*
*  COMPRESSION LEVEL SELECT TABLE - RUN PARAMETER (UPSI-0/1)     *
*---------------------------------------------------------------*
 01  WS-Compr-Level-Area.
     03  FILLER PIC 9V9(4) VALUE 0.0000.
     03  FILLER PIC 9V9(4) VALUE 0.0010.
     03  FILLER PIC 9V9(4) VALUE 0.0050.
     03  FILLER PIC 9V9(4) VALUE 0.0100.
 01  WS-Compr-Level-Tbl  REDEFINES WS-Compr-Level-Area.
     03  WS-Compr-Thresh  PIC 9V9(4)  OCCURS 4 TIMES.
 01  WS-Compr-Level        PIC 9       COMP  VALUE 2.
*---------------------------------------------------------------*
*  CONTROL-BREAK AND RUNNING PREVIOUS-STATE WORK AREA           *
*---------------------------------------------------------------*
 01  WS-Prev-State.
     03  WS-Prev-Device-Id         PIC X(10).
     03  WS-Prev-Seq               PIC 9(5)   COMP.
     03  WS-Prev-Timestamp         PIC 9(10)  COMP.
     03  WS-Prev-Moisture          PIC 9V9(4) COMP-3.
     03  WS-Prev-Battery           PIC 9(4)   COMP.
     03  WS-Prev-Temp              PIC S9(3)V99 COMP-3.
     03  WS-First-Rdg-Sw           PIC X      VALUE "Y".
         88  WS-First-Rdg              VALUE "Y".
     03  FILLER                    PIC X.
 01  WS-Prev-State-R  REDEFINES WS-Prev-State.
     03  FILLER                    PIC X(10).
     03  WS-Prev-Numerics          PIC X(20).
     03  FILLER                    PIC X(2).
*---------------------------------------------------------------*
*  DELTA COMPUTATION WORK AREA                                  *
*---------------------------------------------------------------*
 01  WS-Delta-Work.
     03  WS-Seq-Diff               PIC S9(5)  COMP.
     03  WS-Time-Diff              PIC S9(7)  COMP.
     03  WS-Moist-Diff             PIC S9V9(4) COMP-3.
     03  WS-Moist-Diff-Abs         PIC 9V9(4)  COMP-3.
     03  WS-Batt-Diff              PIC S9(5)  COMP.
     03  WS-Temp-Diff              PIC S9(3)V99 COMP-3.
     03  WS-Temp-Diff-Abs          PIC 9(3)V99 COMP-3.
     03  FILLER                    PIC X.
*---------------------------------------------------------------*
*  COMPRESSION STATISTICS - FIELDS INCLUDED VS SUPPRESSED       *
*---------------------------------------------------------------*
 01  WS-Compr-Stats.
     03  WS-Incl-Moist             PIC 9(7)  COMP.
     03  WS-Supp-Moist             PIC 9(7)  COMP.
     03  WS-Incl-Batt              PIC 9(7)  COMP.
     03  WS-Supp-Batt              PIC 9(7)  COMP.
     03  WS-Incl-Temp              PIC 9(7)  COMP.
     03  WS-Supp-Temp              PIC 9(7)  COMP.
     03  WS-Rdg-Count              PIC 9(7)  COMP.
     03  FILLER                    PIC X.
 01  WS-Eof-Rdg-Sw                 PIC X      VALUE "N".
     88  WS-Eof-Rdg                    VALUE "Y".
*---------------------------------------------------------------*
 01  WS-Print-Line.
     03  FILLER                    PIC X(132).
*---------------------------------------------------------------*
 PROCEDURE                DIVISION.
*---------------------------------------------------------------*
 0000-MAINLINE               SECTION.
 0000-START.
     PERFORM 1000-INITIALISE.
     PERFORM 2000-PROCESS-READINGS THRU 2000-EXIT
         UNTIL WS-Eof-Rdg.
     PERFORM 8000-WRITE-STATS.
     PERFORM 9000-TERMINATE.
     STOP RUN.
*---------------------------------------------------------------*
 1000-INITIALISE              SECTION.
 1000-START.
     MOVE ZERO TO WS-Incl-Moist WS-Supp-Moist WS-Incl-Batt
                  WS-Supp-Batt WS-Incl-Temp WS-Supp-Temp
                  WS-Rdg-Count.
     SET WS-First-Rdg TO TRUE.
     MOVE SPACES TO WS-Prev-Device-Id.
     OPEN INPUT  SENSOR-READING-FILE
          OUTPUT DELTA-WORK-FILE
                 PRINT-FILE.
     IF FS-Rdg-Status NOT = "00"
         DISPLAY "FS020 - SENSOR-READING OPEN FAIL " FS-Rdg-Status
         STOP RUN
     END-IF.
 1000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 2000-PROCESS-READINGS         SECTION.
 2000-START.
     READ SENSOR-READING-FILE
         AT END
             SET WS-Eof-Rdg TO TRUE
             GO TO 2000-EXIT
     END-READ.
     ADD 1 TO WS-Rdg-Count.
     IF SR-Device-Id NOT = WS-Prev-Device-Id
         SET WS-First-Rdg TO TRUE
     END-IF.
     IF WS-First-Rdg
         PERFORM 3000-EMIT-FULL
     ELSE
         PERFORM 4000-EMIT-DELTA
     END-IF.
     MOVE SR-Device-Id    TO WS-Prev-Device-Id.
     MOVE SR-Sequence     TO WS-Prev-Seq.
     MOVE SR-Timestamp    TO WS-Prev-Timestamp.
     MOVE SR-Moisture-Vwc TO WS-Prev-Moisture.
     MOVE SR-Battery-Mv   TO WS-Prev-Battery.
     MOVE SR-Temp-C       TO WS-Prev-Temp.
     SET WS-First-Rdg TO FALSE.
 2000-EXIT.
     EXIT.
*---------------------------------------------------------------*
*  FIRST READING PER DEVICE - FULL RECORD, ALL FLAGS SET        *
*---------------------------------------------------------------*
 3000-EMIT-FULL.
     MOVE SPACES TO FS-Delta-Work.
     MOVE SR-Device-Id    TO DW-Device-Id.
     MOVE "Y" TO DW-Flag-Seq DW-Flag-Moist DW-Flag-Batt
                     DW-Flag-Temp.
     IF SR-Timestamp > 255
         MOVE "Y" TO DW-Flag-Time-Wide
     ELSE
         MOVE "N" TO DW-Flag-Time-Wide
     END-IF.
     MOVE SR-Sequence     TO DW-Seq-Delta.
     MOVE ZERO            TO DW-Time-Delta.
     MOVE SR-Timestamp    TO DW-Full-Timestamp.
     COMPUTE DW-Moist-Delta = SR-Moisture-Vwc * 10000.
     MOVE SR-Battery-Mv   TO DW-Batt-Delta.
     COMPUTE DW-Temp-Delta = SR-Temp-C * 100.
     ADD 1 TO WS-Incl-Moist WS-Incl-Batt WS-Incl-Temp.
     WRITE FS-Delta-Work.
*---------------------------------------------------------------*
*  SUBSEQUENT READINGS - THRESHOLD-GATED DELTA INCLUSION        *
*---------------------------------------------------------------*
 4000-EMIT-DELTA.
     MOVE SPACES TO FS-Delta-Work.
     MOVE SR-Device-Id    TO DW-Device-Id.
     MOVE "Y" TO DW-Flag-Seq.
     COMPUTE WS-Seq-Diff = SR-Sequence - WS-Prev-Seq.
     IF WS-Seq-Diff < 0
         ADD 65535 TO WS-Seq-Diff
     END-IF.
     MOVE WS-Seq-Diff     TO DW-Seq-Delta.
     COMPUTE WS-Time-Diff = SR-Timestamp - WS-Prev-Timestamp.
     MOVE WS-Time-Diff    TO DW-Time-Delta.
     IF WS-Time-Diff > 255
         MOVE "Y" TO DW-Flag-Time-Wide
     ELSE
         MOVE "N" TO DW-Flag-Time-Wide
     END-IF.
     COMPUTE WS-Moist-Diff = SR-Moisture-Vwc - WS-Prev-Moisture.
     IF WS-Moist-Diff < 0
         COMPUTE WS-Moist-Diff-Abs = WS-Moist-Diff * -1
     ELSE
         MOVE WS-Moist-Diff TO WS-Moist-Diff-Abs
     END-IF.
     IF WS-Moist-Diff-Abs > WS-Compr-Thresh (WS-Compr-Level)
         MOVE "Y" TO DW-Flag-Moist
         COMPUTE DW-Moist-Delta = WS-Moist-Diff * 10000
         ADD 1 TO WS-Incl-Moist
     ELSE
         MOVE "N" TO DW-Flag-Moist
         ADD 1 TO WS-Supp-Moist
     END-IF.
     COMPUTE WS-Batt-Diff = SR-Battery-Mv - WS-Prev-Battery.
     IF WS-Batt-Diff > 10 OR WS-Batt-Diff < -10
         MOVE "Y" TO DW-Flag-Batt
         IF WS-Batt-Diff > 127
             MOVE 127 TO DW-Batt-Delta
         ELSE
             IF WS-Batt-Diff < -128
                 MOVE -128 TO DW-Batt-Delta
             ELSE
                 MOVE WS-Batt-Diff TO DW-Batt-Delta
             END-IF
         END-IF
         ADD 1 TO WS-Incl-Batt
     ELSE
         MOVE "N" TO DW-Flag-Batt
         ADD 1 TO WS-Supp-Batt
     END-IF.
     COMPUTE WS-Temp-Diff = SR-Temp-C - WS-Prev-Temp.
     IF WS-Temp-Diff < 0
         COMPUTE WS-Temp-Diff-Abs = WS-Temp-Diff * -1
     ELSE
         MOVE WS-Temp-Diff TO WS-Temp-Diff-Abs
     END-IF.
     IF WS-Temp-Diff-Abs > 0.50
         MOVE "Y" TO DW-Flag-Temp
         COMPUTE DW-Temp-Delta = WS-Temp-Diff * 100
         ADD 1 TO WS-Incl-Temp
     ELSE
         MOVE "N" TO DW-Flag-Temp
         ADD 1 TO WS-Supp-Temp
     END-IF.
     WRITE FS-Delta-Work.
*---------------------------------------------------------------*
 8000-WRITE-STATS               SECTION.
 8000-START.
     MOVE SPACES TO WS-Print-Line.
     MOVE "FS020 COMPRESSION STATS - READINGS:" TO
         WS-Print-Line (1:36).
     MOVE WS-Rdg-Count TO WS-Print-Line (38:7).
     WRITE PRINT-REC FROM WS-Print-Line.
     MOVE SPACES TO WS-Print-Line.
     MOVE "  MOISTURE INCLUDED/SUPPRESSED:" TO
         WS-Print-Line (1:31).
     MOVE WS-Incl-Moist TO WS-Print-Line (33:7).
     MOVE WS-Supp-Moist TO WS-Print-Line (41:7).
     WRITE PRINT-REC FROM WS-Print-Line.
     MOVE SPACES TO WS-Print-Line.
     MOVE "  BATTERY  INCLUDED/SUPPRESSED:" TO
         WS-Print-Line (1:31).
     MOVE WS-Incl-Batt TO WS-Print-Line (33:7).
     MOVE WS-Supp-Batt TO WS-Print-Line (41:7).
     WRITE PRINT-REC FROM WS-Print-Line.
     MOVE SPACES TO WS-Print-Line.
     MOVE "  TEMP     INCLUDED/SUPPRESSED:" TO
         WS-Print-Line (1:31).
     MOVE WS-Incl-Temp TO WS-Print-Line (33:7).
     MOVE WS-Supp-Temp TO WS-Print-Line (41:7).
     WRITE PRINT-REC FROM WS-Print-Line.
 8000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 9000-TERMINATE                SECTION.
 9000-START.
     CLOSE SENSOR-READING-FILE
           DELTA-WORK-FILE
           PRINT-FILE.
 9000-EXIT.
     EXIT.
