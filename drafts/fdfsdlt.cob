*---------------------------------------------------------------*
*  FD FOR THE DELTA WORK FILE                                    *
*---------------------------------------------------------------*
* 09/10/25  adh   Created for FarmSense (CR-2241).
*---------------------------------------------------------------*
 FD  DELTA-WORK-FILE
     RECORDING MODE IS F.
     COPY WSFSDLT.
