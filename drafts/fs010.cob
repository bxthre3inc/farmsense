*---------------------------------------------------------------*
*                                                               *
*                  FarmSense      Adaptive Sampler              *
*         Chooses each device's sampling interval from          *
*         field conditions and battery state, and projects      *
*         battery life against the 12-year service target.      *
*                                                               *
*---------------------------------------------------------------*
 IDENTIFICATION          DIVISION.
*----------------------------------
 PROGRAM-ID.             FS010.
*----------------------------------
 AUTHOR.                 K R SANDERBY.
 INSTALLATION.           FARMSENSE DISTRICT OPERATIONS CENTER.
 DATE-WRITTEN.           09/11/1984.
 DATE-COMPILED.
 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
*---------------------------------------------------------------*
*  REMARKS.               Adaptive sampler and battery projection
*                         batch run (Units U1 / U1-P).
*---------------------------------------------------------------*
*  CHANGE LOG.
*---------------------------------------------------------------*
* 09/11/84  krs   Written as the original telemetry poll-rate
*                 chooser for the district sensing pilot.
* 02/14/86  krs   Added winter-dormant mode per agronomy request.
* 07/30/91  krs   Battery percentage model revised to LiFePO4
*                 curve (was lead-acid curve).
* 04/09/99  krs   Y2K sweep - WS-Run-Ccyy widened, device-state
*                 timestamps confirmed already 4-digit year safe.
* 11/22/09  jmt   Re-platformed to GnuCOBOL.  Field-conditions
*                 lookup converted from sequential scan to table
*                 load plus binary search.
* 09/12/25  adh   Rebuilt as FS010 for the FarmSense rework
*                 (CR-2241).  Added battery-projection section
*                 (old PY-pattern history walk repurposed).
* 10/03/25  adh   Corrected quality score for rule 7 (germination
*                 stage) - was defaulting to rule 9.  CR-2241-07.
* 08/10/26  adh   Field-stats line was wider than PRINT-REC and
*                 was not printing mode or battery-status counts
*                 at all.  Split into three lines (stats/mode/
*                 battery) and reset the mode table at the field
*                 break.  Battery-projection text was computed
*                 and then discarded - now prints one line per
*                 device (CR-2261).
*---------------------------------------------------------------*
 ENVIRONMENT              DIVISION.
 CONFIGURATION            SECTION.
 COPY ENVDIV.
 INPUT-OUTPUT             SECTION.
 FILE-CONTROL.
     COPY SELFSDVS.
     COPY SELFSFCN.
     COPY SELFSSMP.
     COPY SELFSPRT.
*---------------------------------------------------------------*
 DATA                     DIVISION.
 FILE                     SECTION.
 COPY FDFSDVS.
 COPY FDFSFCN.
 COPY FDFSSMP.
 COPY FDFSPRT.
*---------------------------------------------------------------*
 WORKING-STORAGE          SECTION.
 COPY WSFSSTS.
 COPY WSFSCTL.
*---------------------------------------------------------------*
*  FIELD-CONDITIONS TABLE - LOADED ONCE, SEARCHED PER DEVICE    *
*---------------------------------------------------------------*
 01  WS-Fc-Table.
     03  WS-Fc-Entry  OCCURS 500 TIMES
                       ASCENDING KEY IS WS-Fc-Key
                       INDEXED BY Fc-Idx.
         05  WS-Fc-Key             PIC X(10).
         05  WS-Fc-Irrig-Active    PIC X.
         05  WS-Fc-Rainfall        PIC 9(3)V9(2).
         05  WS-Fc-Wind            PIC 9(3)V9(2).
         05  WS-Fc-Trend-1h        PIC S9V9(4).
         05  WS-Fc-Trend-24h       PIC S9V9(4).
         05  WS-Fc-Dormant         PIC X.
         05  WS-Fc-Stage           PIC X.
         05  WS-Fc-Pump-Events     PIC 9(3).
 01  WS-Fc-Table-R  REDEFINES WS-Fc-Table.
     03  FILLER                    PIC X(29)  OCCURS 500 TIMES.
*---------------------------------------------------------------*
*  CONTROL-BREAK AND TOTALS WORK AREA                           *
*---------------------------------------------------------------*
 01  WS-Break-Area.
     03  WS-Prev-Field-Id          PIC X(10).
     03  WS-First-Device-Sw        PIC X     VALUE "Y".
         88  WS-First-Device           VALUE "Y".
     03  WS-Eof-Device-Sw          PIC X     VALUE "N".
         88  WS-Eof-Device              VALUE "Y".
     03  FILLER                    PIC X.
 01  WS-Field-Stats.
     03  WS-Fld-Device-Cnt         PIC 9(5)  COMP.
     03  WS-Fld-Interval-Sum       PIC 9(9)  COMP.
     03  WS-Fld-Healthy-Cnt        PIC 9(5)  COMP.
     03  WS-Fld-Low-Cnt            PIC 9(5)  COMP.
     03  WS-Fld-Crit-Cnt           PIC 9(5)  COMP.
     03  WS-Mode-Cnt-Tbl.
         05  WS-Mode-Cnt   OCCURS 7 TIMES    PIC 9(5)  COMP.
     03  WS-Mode-Cnt-R  REDEFINES WS-Mode-Cnt-Tbl.
         05  FILLER                PIC 9(5)  COMP OCCURS 7 TIMES.
     03  FILLER                    PIC X.
 01  WS-Job-Totals.
     03  WS-Tot-Device-Cnt         PIC 9(7)  COMP.
     03  WS-Tot-Interval-Sum       PIC 9(11) COMP.
     03  FILLER                    PIC X.
*---------------------------------------------------------------*
*  PER-DEVICE WORK AREA - RULE CASCADE AND BATTERY MODEL        *
*---------------------------------------------------------------*
 01  WS-Device-Work.
     03  WS-Mode-Code              PIC XX.
     03  WS-Mode-Subscr            PIC 9     COMP.
     03  WS-Interval-Sec           PIC 9(6)  COMP.
     03  WS-Quality                PIC 9V99  COMP-3.
     03  WS-Reason                 PIC X(40).
     03  WS-Batt-Pct               PIC 999V99 COMP-3.
     03  FILLER                    PIC X.
 01  WS-Interval-Table-Area.
     03  WS-Interval-Tbl  PIC 9(6)  OCCURS 7 TIMES  COMP
         VALUE ZERO.
*---------------------------------------------------------------*
*  BATTERY PROJECTION WORK AREA (U1-P)                          *
*---------------------------------------------------------------*
 01  WS-Proj-Work.
     03  WS-Span-Days              PIC 9(7)V99 COMP-3.
     03  WS-Drain-Per-Day          PIC S9(5)V99 COMP-3.
     03  WS-Remaining-Mv           PIC S9(5)  COMP.
     03  WS-Remaining-Days         PIC S9(7)  COMP.
     03  WS-Remaining-Years        PIC S9(3)V9 COMP-3.
     03  WS-Proj-Text              PIC X(40).
     03  WS-Target-Days            PIC 9(5)  COMP  VALUE 4380.
     03  FILLER                    PIC X.
*---------------------------------------------------------------*
*  REPORT LINE FOR THE FIELD/JOB STATS PRINT OUTPUT             *
*---------------------------------------------------------------*
 01  WS-Print-Line.
     03  FILLER                    PIC X(132).
 01  WS-Stats-Line.
     03  FILLER                    PIC X(8)  VALUE "FIELD : ".
     03  SL-Field-Id               PIC X(10).
     03  FILLER                    PIC X(10) VALUE " DEVICES: ".
     03  SL-Device-Cnt             PIC ZZZZ9.
     03  FILLER              PIC X(14) VALUE " AVG INTERVAL:".
     03  SL-Avg-Interval           PIC ZZZZZ9.
     03  FILLER                    PIC X(78).
*---------------------------------------------------------------*
*  MODE-DISTRIBUTION LINE - ONE WRITE PER FIELD ALONGSIDE THE    *
*  STATS LINE ABOVE (SPEC U1 REPORT - MODE COUNTS)               *
*---------------------------------------------------------------*
 01  WS-Mode-Line.
     03  FILLER                    PIC X(10) VALUE "  MODES - ".
     03  FILLER                    PIC X(3)  VALUE "IA:".
     03  SL-Mode-Ia                PIC ZZZZ9.
     03  FILLER                    PIC X(4)  VALUE " PI:".
     03  SL-Mode-Pi                PIC ZZZZ9.
     03  FILLER                    PIC X(4)  VALUE " WE:".
     03  SL-Mode-We                PIC ZZZZ9.
     03  FILLER                    PIC X(4)  VALUE " NA:".
     03  SL-Mode-Na                PIC ZZZZ9.
     03  FILLER                    PIC X(4)  VALUE " SC:".
     03  SL-Mode-Sc                PIC ZZZZ9.
     03  FILLER                    PIC X(4)  VALUE " WD:".
     03  SL-Mode-Wd                PIC ZZZZ9.
     03  FILLER                    PIC X(4)  VALUE " EL:".
     03  SL-Mode-El                PIC ZZZZ9.
     03  FILLER                    PIC X(60).
*---------------------------------------------------------------*
*  BATTERY-STATUS LINE - HEALTHY/LOW/CRITICAL DEVICE COUNTS      *
*---------------------------------------------------------------*
 01  WS-Batt-Line.
     03  FILLER                    PIC X(2)  VALUE "  ".
     03  FILLER                    PIC X(9)  VALUE "HEALTHY: ".
     03  SL-Batt-Healthy           PIC ZZZZ9.
     03  FILLER                    PIC X(6)  VALUE "  LOW:".
     03  SL-Batt-Low               PIC ZZZZ9.
     03  FILLER                    PIC X(7)  VALUE "  CRIT:".
     03  SL-Batt-Crit              PIC ZZZZ9.
     03  FILLER                    PIC X(93).
*---------------------------------------------------------------*
*  PER-DEVICE BATTERY-PROJECTION LINE (U1-P RECOMMENDATION TEXT) *
*---------------------------------------------------------------*
 01  WS-Proj-Line.
     03  FILLER                    PIC X(8)  VALUE "DEVICE: ".
     03  PL-Device-Id              PIC X(10).
     03  FILLER                    PIC X(6)  VALUE " PCT: ".
     03  PL-Batt-Pct               PIC ZZZ9.
     03  FILLER                    PIC X(2)  VALUE "  ".
     03  PL-Proj-Text              PIC X(40).
     03  FILLER                    PIC X(62).
*---------------------------------------------------------------*
 PROCEDURE                DIVISION.
*---------------------------------------------------------------*
 0000-MAINLINE               SECTION.
 0000-START.
     PERFORM 1000-INITIALISE.
     PERFORM 2000-LOAD-FC-TABLE.
     PERFORM 3000-PROCESS-DEVICES THRU 3000-EXIT
         UNTIL WS-Eof-Device.
     PERFORM 8000-WRITE-FIELD-STATS.
     PERFORM 8100-WRITE-JOB-TOTALS.
     PERFORM 9000-TERMINATE.
     STOP RUN.
*---------------------------------------------------------------*
 1000-INITIALISE              SECTION.
 1000-START.
     MOVE ZERO TO WS-Tot-Device-Cnt WS-Tot-Interval-Sum.
     MOVE SPACES TO WS-Prev-Field-Id.
     SET WS-First-Device TO TRUE.
     OPEN INPUT  DEVICE-STATE-FILE
                 FIELD-CONDITIONS-FILE
          OUTPUT SAMPLING-DECISION-FILE
                 PRINT-FILE.
     IF FS-Dvs-Status NOT = "00"
         DISPLAY "FS010 - DEVICE-STATE OPEN FAILED " FS-Dvs-Status
         STOP RUN
     END-IF.
     MOVE "000000000000000000" TO WS-Interval-Tbl.
     MOVE    60 TO WS-Interval-Tbl (1).
     MOVE   300 TO WS-Interval-Tbl (2).
     MOVE   180 TO WS-Interval-Tbl (3).
     MOVE   900 TO WS-Interval-Tbl (4).
     MOVE  3600 TO WS-Interval-Tbl (5).
     MOVE 21600 TO WS-Interval-Tbl (6).
     MOVE 86400 TO WS-Interval-Tbl (7).
 1000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 2000-LOAD-FC-TABLE            SECTION.
 2000-START.
     MOVE ZERO TO Fc-Idx.
     PERFORM 2010-LOAD-ONE THRU 2010-EXIT
         UNTIL FS-Fcn-Status = "10".
 2000-EXIT.
     EXIT.
 2010-LOAD-ONE.
     READ FIELD-CONDITIONS-FILE
         AT END
             MOVE "10" TO FS-Fcn-Status
             GO TO 2010-EXIT
     END-READ.
     SET Fc-Idx UP BY 1.
     MOVE FC-Field-Id      TO WS-Fc-Key (Fc-Idx).
     MOVE FC-Irrig-Active  TO WS-Fc-Irrig-Active (Fc-Idx).
     MOVE FC-Rainfall-Mm-Hr TO WS-Fc-Rainfall (Fc-Idx).
     MOVE FC-Wind-Ms       TO WS-Fc-Wind (Fc-Idx).
     MOVE FC-Trend-1h      TO WS-Fc-Trend-1h (Fc-Idx).
     MOVE FC-Trend-24h     TO WS-Fc-Trend-24h (Fc-Idx).
     MOVE FC-Dormant       TO WS-Fc-Dormant (Fc-Idx).
     MOVE FC-Growth-Stage  TO WS-Fc-Stage (Fc-Idx).
     MOVE FC-Pump-Events   TO WS-Fc-Pump-Events (Fc-Idx).
 2010-EXIT.
     EXIT.
*---------------------------------------------------------------*
 3000-PROCESS-DEVICES          SECTION.
 3000-START.
     READ DEVICE-STATE-FILE
         AT END
             SET WS-Eof-Device TO TRUE
             GO TO 3000-EXIT
     END-READ.
     IF WS-First-Device
         MOVE DS-Field-Id TO WS-Prev-Field-Id
         SET WS-First-Device TO FALSE
     END-IF.
     IF DS-Field-Id NOT = WS-Prev-Field-Id
         PERFORM 8000-WRITE-FIELD-STATS
         MOVE DS-Field-Id TO WS-Prev-Field-Id
     END-IF.
     PERFORM 4000-FIND-FC-ENTRY.
     PERFORM 5000-APPLY-CASCADE.
     PERFORM 6000-BATTERY-PCT.
     PERFORM 7000-BATTERY-PROJECTION.
     PERFORM 7500-WRITE-PROJECTION.
     PERFORM 3500-WRITE-DECISION.
     PERFORM 3600-ACCUM-STATS.
 3000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 3500-WRITE-DECISION.
     MOVE SPACES TO FS-Sampling-Decision.
     MOVE DS-Device-Id   TO SD-Device-Id.
     MOVE DS-Field-Id    TO SD-Field-Id.
     MOVE WS-Interval-Sec TO SD-Interval-Sec.
     MOVE WS-Mode-Code   TO SD-Mode.
     MOVE WS-Quality     TO SD-Quality.
     MOVE WS-Reason      TO SD-Reason.
     WRITE FS-Sampling-Decision.
*---------------------------------------------------------------*
 3600-ACCUM-STATS.
     ADD 1 TO WS-Fld-Device-Cnt WS-Tot-Device-Cnt.
     ADD WS-Interval-Sec TO WS-Fld-Interval-Sum
                              WS-Tot-Interval-Sum.
     ADD 1 TO WS-Mode-Cnt (WS-Mode-Subscr).
     IF DS-Battery-Mv >= 3200
         ADD 1 TO WS-Fld-Healthy-Cnt
     ELSE
         IF DS-Battery-Mv >= 3100
             ADD 1 TO WS-Fld-Low-Cnt
         ELSE
             ADD 1 TO WS-Fld-Crit-Cnt
         END-IF
     END-IF.
*---------------------------------------------------------------*
 4000-FIND-FC-ENTRY            SECTION.
 4000-START.
     SEARCH ALL WS-Fc-Entry
         AT END
             MOVE SPACES   TO WS-Fc-Irrig-Active (1)
             MOVE ZERO     TO WS-Fc-Rainfall (1) WS-Fc-Wind (1)
                               WS-Fc-Trend-1h (1)
                               WS-Fc-Trend-24h (1)
                               WS-Fc-Pump-Events (1)
             MOVE "N"      TO WS-Fc-Dormant (1)
             MOVE "U"      TO WS-Fc-Stage (1)
             SET Fc-Idx TO 1
         WHEN WS-Fc-Key (Fc-Idx) = DS-Field-Id
             CONTINUE
     END-SEARCH.
 4000-EXIT.
     EXIT.
*---------------------------------------------------------------*
*  RULE CASCADE - FIRST MATCHING RULE WINS (SPEC UNIT U1)       *
*---------------------------------------------------------------*
 5000-APPLY-CASCADE            SECTION.
 5000-START.
     IF DS-Battery-Mv < 3100
         MOVE "EL" TO WS-Mode-Code
         MOVE 7    TO WS-Mode-Subscr
         MOVE 0.30 TO WS-Quality
         MOVE "CRITICAL BATTERY - SURVIVAL MODE" TO WS-Reason
         GO TO 5000-SET-INTERVAL
     END-IF.
     IF WS-Fc-Dormant (Fc-Idx) = "Y"
         MOVE "WD" TO WS-Mode-Code
         MOVE 6    TO WS-Mode-Subscr
         IF DS-Battery-Mv < 3200
             MOVE 0.50 TO WS-Quality
         ELSE
             MOVE 0.60 TO WS-Quality
         END-IF
         MOVE "WINTER DORMANT - LOW POLL RATE" TO WS-Reason
         GO TO 5000-SET-INTERVAL
     END-IF.
     IF WS-Fc-Irrig-Active (Fc-Idx) = "Y"
         IF WS-Fc-Pump-Events (Fc-Idx) > 5
             MOVE "PI" TO WS-Mode-Code
             MOVE 2    TO WS-Mode-Subscr
             MOVE 0.95 TO WS-Quality
             MOVE "SOIL SATURATING" TO WS-Reason
         ELSE
             MOVE "IA" TO WS-Mode-Code
             MOVE 1    TO WS-Mode-Subscr
             MOVE 1.00 TO WS-Quality
             MOVE "CAPTURE WETTING FRONT" TO WS-Reason
         END-IF
         GO TO 5000-SET-INTERVAL
     END-IF.
     IF WS-Fc-Rainfall (Fc-Idx) > 0.50
         MOVE "WE" TO WS-Mode-Code
         MOVE 3    TO WS-Mode-Subscr
         MOVE 0.90 TO WS-Quality
         MOVE "RAINFALL EVENT IN PROGRESS" TO WS-Reason
         GO TO 5000-SET-INTERVAL
     END-IF.
     IF WS-Fc-Wind (Fc-Idx) > 10.00
         MOVE "WE" TO WS-Mode-Code
         MOVE 3    TO WS-Mode-Subscr
         MOVE 0.85 TO WS-Quality
         MOVE "HIGH WIND EVENT IN PROGRESS" TO WS-Reason
         GO TO 5000-SET-INTERVAL
     END-IF.
     IF WS-Fc-Trend-1h (Fc-Idx) > 0.0200 OR
        WS-Fc-Trend-1h (Fc-Idx) < -0.0200
         MOVE "PI" TO WS-Mode-Code
         MOVE 2    TO WS-Mode-Subscr
         MOVE 0.90 TO WS-Quality
         MOVE "RAPID MOISTURE CHG - POST IRRIGATION" TO WS-Reason
         GO TO 5000-SET-INTERVAL
     END-IF.
     IF WS-Fc-Stage (Fc-Idx) = "G"
         COMPUTE WS-Batt-Pct ROUNDED = 0 .
         PERFORM 6000-BATTERY-PCT
         IF WS-Batt-Pct > 50
             MOVE "NA" TO WS-Mode-Code
             MOVE 4    TO WS-Mode-Subscr
             MOVE 0.85 TO WS-Quality
             MOVE "GERMINATION STAGE - ACTIVE MONITOR" TO
                 WS-Reason
             GO TO 5000-SET-INTERVAL
         END-IF
     END-IF.
     PERFORM 6000-BATTERY-PCT.
     IF (WS-Fc-Trend-24h (Fc-Idx) < 0.0100 AND
         WS-Fc-Trend-24h (Fc-Idx) > -0.0100) AND
        WS-Batt-Pct < 30
         MOVE "SC" TO WS-Mode-Code
         MOVE 5    TO WS-Mode-Subscr
         MOVE 0.70 TO WS-Quality
         MOVE "STABLE CONDITIONS - CONSERVE POWER" TO WS-Reason
         GO TO 5000-SET-INTERVAL
     END-IF.
     MOVE "NA" TO WS-Mode-Code.
     MOVE 4    TO WS-Mode-Subscr.
     MOVE 0.80 TO WS-Quality.
     MOVE "NORMAL ACTIVE MONITORING" TO WS-Reason.
 5000-SET-INTERVAL.
     MOVE WS-Interval-Tbl (WS-Mode-Subscr) TO WS-Interval-Sec.
 5000-EXIT.
     EXIT.
*---------------------------------------------------------------*
*  LIFEPO4 BATTERY PERCENTAGE MODEL                             *
*---------------------------------------------------------------*
 6000-BATTERY-PCT              SECTION.
 6000-START.
     IF DS-Battery-Mv >= 3400
         COMPUTE WS-Batt-Pct ROUNDED =
             90 + (DS-Battery-Mv - 3400) / 20
     ELSE
         IF DS-Battery-Mv >= 3300
             COMPUTE WS-Batt-Pct ROUNDED =
                 50 + (DS-Battery-Mv - 3300) / 10
         ELSE
             IF DS-Battery-Mv >= 3200
                 COMPUTE WS-Batt-Pct ROUNDED =
                     20 + (DS-Battery-Mv - 3200) / 5
             ELSE
                 COMPUTE WS-Batt-Pct ROUNDED =
                     (DS-Battery-Mv - 3000) / 10
                 IF WS-Batt-Pct < 0
                     MOVE 0 TO WS-Batt-Pct
                 END-IF
             END-IF
         END-IF
     END-IF.
 6000-EXIT.
     EXIT.
*---------------------------------------------------------------*
*  BATTERY PROJECTION AGAINST THE 12-YEAR TARGET (U1-P)         *
*---------------------------------------------------------------*
 7000-BATTERY-PROJECTION       SECTION.
 7000-START.
     IF DS-First-Ts = ZERO OR DS-Last-Ts = ZERO
         OR DS-Last-Ts NOT > DS-First-Ts
         MOVE "INSUFFICIENT DATA" TO WS-Proj-Text
         GO TO 7000-EXIT
     END-IF.
     COMPUTE WS-Span-Days ROUNDED =
         (DS-Last-Ts - DS-First-Ts) / 86400.
     IF WS-Span-Days NOT > 0
         MOVE "INSUFFICIENT DATA" TO WS-Proj-Text
         GO TO 7000-EXIT
     END-IF.
     COMPUTE WS-Drain-Per-Day ROUNDED =
         (DS-First-Batt - DS-Last-Batt) / WS-Span-Days.
     IF WS-Drain-Per-Day NOT > 0
         MOVE "COULD NOT CALCULATE TREND" TO WS-Proj-Text
         GO TO 7000-EXIT
     END-IF.
     COMPUTE WS-Remaining-Mv = DS-Battery-Mv - 3100.
     DIVIDE WS-Remaining-Mv BY WS-Drain-Per-Day
         GIVING WS-Remaining-Days.
     COMPUTE WS-Remaining-Years ROUNDED =
         WS-Remaining-Days / 365.
     IF WS-Remaining-Days >= WS-Target-Days
         MOVE "ON TRACK FOR 12-YEAR TARGET" TO WS-Proj-Text
     ELSE
         IF WS-Remaining-Days >= 3504
             MOVE "ENABLE AGGRESSIVE COMPRESSION" TO WS-Proj-Text
         ELSE
             IF WS-Remaining-Days >= 2628
                 MOVE "ENABLE DORMANT DEEP SLEEP" TO WS-Proj-Text
             ELSE
                 MOVE "CRITICAL: REDUCE SAMPLING FREQUENCY"
                     TO WS-Proj-Text
             END-IF
         END-IF
     END-IF.
 7000-EXIT.
     EXIT.
*---------------------------------------------------------------*
*  PRINTS THE U1-P RECOMMENDATION TEXT - ONE LINE PER DEVICE     *
*---------------------------------------------------------------*
 7500-WRITE-PROJECTION         SECTION.
 7500-START.
     MOVE SPACES TO WS-Proj-Line.
     MOVE DS-Device-Id TO PL-Device-Id.
     MOVE WS-Batt-Pct  TO PL-Batt-Pct.
     MOVE WS-Proj-Text TO PL-Proj-Text.
     WRITE PRINT-REC FROM WS-Proj-Line.
 7500-EXIT.
     EXIT.
*---------------------------------------------------------------*
 8000-WRITE-FIELD-STATS        SECTION.
 8000-START.
     IF WS-Fld-Device-Cnt = ZERO
         GO TO 8000-EXIT
     END-IF.
     MOVE SPACES TO WS-Stats-Line.
     MOVE WS-Prev-Field-Id  TO SL-Field-Id.
     MOVE WS-Fld-Device-Cnt TO SL-Device-Cnt.
     DIVIDE WS-Fld-Interval-Sum BY WS-Fld-Device-Cnt
         GIVING SL-Avg-Interval ROUNDED.
     WRITE PRINT-REC FROM WS-Stats-Line.
*    MODE-DISTRIBUTION LINE - CASCADE HIT COUNTS FOR THIS FIELD
     MOVE SPACES TO WS-Mode-Line.
     MOVE WS-Mode-Cnt (1) TO SL-Mode-Ia.
     MOVE WS-Mode-Cnt (2) TO SL-Mode-Pi.
     MOVE WS-Mode-Cnt (3) TO SL-Mode-We.
     MOVE WS-Mode-Cnt (4) TO SL-Mode-Na.
     MOVE WS-Mode-Cnt (5) TO SL-Mode-Sc.
     MOVE WS-Mode-Cnt (6) TO SL-Mode-Wd.
     MOVE WS-Mode-Cnt (7) TO SL-Mode-El.
     WRITE PRINT-REC FROM WS-Mode-Line.
*    BATTERY-STATUS LINE - HEALTHY/LOW/CRITICAL DEVICE COUNTS
     MOVE SPACES TO WS-Batt-Line.
     MOVE WS-Fld-Healthy-Cnt TO SL-Batt-Healthy.
     MOVE WS-Fld-Low-Cnt     TO SL-Batt-Low.
     MOVE WS-Fld-Crit-Cnt    TO SL-Batt-Crit.
     WRITE PRINT-REC FROM WS-Batt-Line.
     MOVE ZERO TO WS-Fld-Device-Cnt WS-Fld-Interval-Sum
                  WS-Fld-Healthy-Cnt WS-Fld-Low-Cnt
                  WS-Fld-Crit-Cnt WS-Mode-Cnt-Tbl.
 8000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 8100-WRITE-JOB-TOTALS         SECTION.
 8100-START.
     MOVE SPACES TO WS-Print-Line.
     MOVE "TOTAL DEVICES PROCESSED:" TO WS-Print-Line (1:24).
     MOVE WS-Tot-Device-Cnt TO WS-Print-Line (26:7).
     WRITE PRINT-REC FROM WS-Print-Line.
 8100-EXIT.
     EXIT.
*---------------------------------------------------------------*
 9000-TERMINATE                SECTION.
 9000-START.
     CLOSE DEVICE-STATE-FILE
           FIELD-CONDITIONS-FILE
           SAMPLING-DECISION-FILE
           PRINT-FILE.
 9000-EXIT.
     EXIT.
