*---------------------------------------------------------------*
*  FD FOR THE SAMPLING DECISION FILE                             *
*---------------------------------------------------------------*
* 09/10/25  adh   Created for FarmSense (CR-2241).
*---------------------------------------------------------------*
 FD  SAMPLING-DECISION-FILE
     RECORDING MODE IS F.
     COPY WSFSSMP.
