*---------------------------------------------------------------*
*
*                  FarmSense      BOM Costing Report
*         Extended-cost listing of the device bill of materials
*         with a control break on device type (Report Writer).
*
*---------------------------------------------------------------*
 IDENTIFICATION          DIVISION.
*----------------------------------
 PROGRAM-ID.             FS070.
*----------------------------------
 AUTHOR.                 K R SANDERBY.
 INSTALLATION.           FARMSENSE DISTRICT OPERATIONS CENTER.
 DATE-WRITTEN.           11/02/1986.
 DATE-COMPILED.
 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
*---------------------------------------------------------------*
*  REMARKS.               Bill-of-materials extended cost report,
*                         Report Writer, device-type break (U7).
*---------------------------------------------------------------*
*  CHANGE LOG.
*---------------------------------------------------------------*
* 11/02/86  krs   Written for the parts room re-order review -
*                 uses RW (Report Writer) for the printed output.
* 07/14/95  krs   Added the device-type subtotal line after the
*                 purchasing clerk asked to see type totals.
* 04/25/99  krs   Y2K sweep - no date fields on this report, no
*                 change required.
* 02/19/10  jmt   Re-platformed to GnuCOBOL.
* 09/24/25  adh   Rebuilt as FS070 for the FarmSense rework
*                 (CR-2241).
* 08/10/26  adh   WS-Ext-Cost and its edit pictures only held
*                 7 integer digits - a large unit cost times
*                 quantity overflowed with no warning.  Widened
*                 to 9(9)V99 throughout (CR-2255).
*---------------------------------------------------------------*
 ENVIRONMENT              DIVISION.
 CONFIGURATION            SECTION.
 COPY ENVDIV.
 INPUT-OUTPUT             SECTION.
 FILE-CONTROL.
     COPY SELFSBOM.
     COPY SELFSPRT.
*---------------------------------------------------------------*
 DATA                     DIVISION.
 FILE                     SECTION.
 COPY FDFSBOM.
*---------------------------------------------------------------*
 FD  PRINT-FILE
     REPORT IS BOM-Cost-Report.
*---------------------------------------------------------------*
 REPORT                    SECTION.
 RD  BOM-Cost-Report
     CONTROL                BM-Device-Type
     PAGE LIMIT              WS-Page-Lines
     HEADING                 1
     FIRST DETAIL            5
     LAST DETAIL             WS-Page-Lines.
*---------------------------------------------------------------*
 01  TYPE PAGE HEADING.
     03  LINE 1.
         05  COL  1  PIC X(29)  VALUE "FARMSENSE BOM COSTING RPT".
         05  COL 55   PIC X(5)   VALUE "PAGE ".
         05  COL 60   PIC ZZ9    SOURCE PAGE-COUNTER.
     03  LINE 3.
         05  COL  1   PIC X(4)   VALUE "TYPE".
         05  COL  7   PIC X(20)  VALUE "DEVICE NAME".
         05  COL 28   PIC X(20)  VALUE "COMPONENT".
         05  COL 49   PIC X(15)  VALUE "SUPPLIER".
         05  COL 65   PIC X(10)  VALUE "PART NO".
         05  COL 77   PIC X(9)   VALUE "UNIT COST".
         05  COL 88   PIC X(3)   VALUE "QTY".
         05  COL 95   PIC X(8)   VALUE "EXT COST".
*---------------------------------------------------------------*
 01  BOM-DETAIL               TYPE DETAIL.
     03  LINE PLUS 1.
         05  COL  1   PIC X(4)           SOURCE BM-Device-Type.
         05  COL  7   PIC X(20)          SOURCE BM-Device-Name.
         05  COL 28   PIC X(20)          SOURCE BM-Component.
         05  COL 49   PIC X(15)          SOURCE BM-Supplier.
         05  COL 65   PIC X(10)          SOURCE BM-Part-No.
         05  COL 76   PIC ZZ,ZZ9.99      SOURCE BM-Unit-Cost.
         05  COL 88   PIC ZZZ,ZZ9        SOURCE BM-Quantity.
         05  COL 96   PIC ZZ,ZZZ,ZZZ,ZZ9.99  SOURCE WS-Ext-Cost.
*---------------------------------------------------------------*
 01  TYPE CONTROL FOOTING BM-Device-Type LINE PLUS 2.
     03  COL  1   PIC X(22)     VALUE "DEVICE-TYPE COMPONENTS:".
     03  COL 24   PIC ZZZ9      SUM WS-Unit-One.
     03  COL 40   PIC X(18)     VALUE "DEVICE-TYPE TOTAL:".
     03  COL 59   PIC ZZ,ZZZ,ZZZ,ZZ9.99  SUM WS-Ext-Cost.
*---------------------------------------------------------------*
 01  TYPE CONTROL FOOTING FINAL LINE PLUS 3.
     03  COL  1   PIC X(18)     VALUE "GRAND TOTAL LINES:".
     03  COL 20   PIC ZZZZ9     SUM WS-Unit-One.
     03  COL 40   PIC X(13)     VALUE "GRAND TOTAL: ".
     03  COL 53   PIC ZZ,ZZZ,ZZZ,ZZ9.99  SUM WS-Ext-Cost.
*---------------------------------------------------------------*
 WORKING-STORAGE          SECTION.
 COPY WSFSSTS.
 COPY WSFSCTL.
 01  WS-Ext-Cost               PIC 9(9)V99.
 01  WS-Ext-Cost-R  REDEFINES WS-Ext-Cost.
     03  WS-Ext-Cost-Dollars   PIC 9(9).
     03  WS-Ext-Cost-Cents     PIC 99.
 01  WS-Unit-One                PIC 9   COMP   VALUE 1.
 01  WS-Unit-One-R  REDEFINES WS-Unit-One.
     03  FILLER                PIC 9.
 01  WS-Eof-Bom-Sw              PIC X    VALUE "N".
     88  WS-Eof-Bom                 VALUE "Y".
*---------------------------------------------------------------*
 PROCEDURE                DIVISION.
*---------------------------------------------------------------*
 0000-MAINLINE               SECTION.
 0000-START.
     PERFORM 1000-INITIALISE.
     INITIATE BOM-Cost-Report.
     PERFORM 2000-PROCESS-ENTRIES THRU 2000-EXIT
         UNTIL WS-Eof-Bom.
     TERMINATE BOM-Cost-Report.
     PERFORM 9000-TERMINATE.
     STOP RUN.
*---------------------------------------------------------------*
 1000-INITIALISE              SECTION.
 1000-START.
     MOVE 56 TO WS-Page-Lines.
     OPEN INPUT  BOM-ENTRY-FILE
          OUTPUT PRINT-FILE.
     IF FS-Bom-Status NOT = "00"
         DISPLAY "FS070 - BOM-ENTRY OPEN FAILED " FS-Bom-Status
         STOP RUN
     END-IF.
 1000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 2000-PROCESS-ENTRIES           SECTION.
 2000-START.
     READ BOM-ENTRY-FILE
         AT END
             SET WS-Eof-Bom TO TRUE
             GO TO 2000-EXIT
     END-READ.
     COMPUTE WS-Ext-Cost ROUNDED = BM-Unit-Cost * BM-Quantity.
     GENERATE BOM-DETAIL.
 2000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 9000-TERMINATE                SECTION.
 9000-START.
     CLOSE BOM-ENTRY-FILE
           PRINT-FILE.
 9000-EXIT.
     EXIT.
