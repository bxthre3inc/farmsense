*---------------------------------------------------------------*
*  LOGICAL FILE NAME TABLE FOR THE FARMSENSE BATCH SUITE         *
*---------------------------------------------------------------*
*  Restated from the old file-number table used by the telemetry
*  suite chain (one entry per SELECT ... ASSIGN logical name).
*---------------------------------------------------------------*
* 07/02/84  krs   Created, 6 files.
* 05/14/99  krs   Y2K sweep - no date content, no change made.
* 09/09/25  adh   Rebuilt for FarmSense - 13 logical files
*                 (CR-2241).
*---------------------------------------------------------------*
 01  FS-File-Defs.
     02  FS-File-Defs-A.
         03  FILLER   PIC X(08)  VALUE "DEVSTATE".
         03  FILLER   PIC X(08)  VALUE "FLDCOND ".
         03  FILLER   PIC X(08)  VALUE "SENSRDG ".
         03  FILLER   PIC X(08)  VALUE "FLDMAST ".
         03  FILLER   PIC X(08)  VALUE "BOMENTRY".
         03  FILLER   PIC X(08)  VALUE "FINREC  ".
         03  FILLER   PIC X(08)  VALUE "NETSTAT ".
         03  FILLER   PIC X(08)  VALUE "SMPLDCN ".
         03  FILLER   PIC X(08)  VALUE "DELTAWK ".
         03  FILLER   PIC X(08)  VALUE "ALERTHST".
         03  FILLER   PIC X(08)  VALUE "ROLLUPSM".
         03  FILLER   PIC X(08)  VALUE "GRIDPNT ".
         03  FILLER   PIC X(08)  VALUE "RPTOUT  ".
     02  FS-File-Defs-Tbl REDEFINES FS-File-Defs-A.
         03  FS-File-Name         PIC X(08)  OCCURS 13.
     02  FS-File-Defs-Count       PIC 99  COMP  VALUE 13.
