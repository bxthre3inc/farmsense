*---------------------------------------------------------------*
*  RECORD DEFINITION FOR FIELD CONDITIONS FILE                   *
*     Table-loaded and binary searched by FC-Field-Id            *
*---------------------------------------------------------------*
*  File size 60 bytes.
*---------------------------------------------------------------*
* 09/09/25  adh   Created for the FarmSense rework (CR-2241).
*---------------------------------------------------------------*
 01  FS-Field-Conditions.
     03  FC-Field-Id            PIC X(10).
     03  FC-Irrig-Active        PIC X.
         88  FC-Irrigating          VALUE "Y".
     03  FC-Rainfall-Mm-Hr      PIC 9(3)V9(2).
     03  FC-Wind-Ms             PIC 9(3)V9(2).
     03  FC-Soil-Temp-C         PIC S9(3)V9(2).
     03  FC-Air-Temp-C          PIC S9(3)V9(2).
     03  FC-Trend-1h            PIC S9V9(4).
     03  FC-Trend-24h           PIC S9V9(4).
     03  FC-Dormant             PIC X.
         88  FC-Is-Dormant          VALUE "Y".
     03  FC-Growth-Stage        PIC X.
         88  FC-Germination         VALUE "G".
         88  FC-Vegetative          VALUE "V".
         88  FC-Reproductive        VALUE "R".
         88  FC-Dormant-Stage       VALUE "D".
         88  FC-Unknown-Stage       VALUE "U".
     03  FC-Pump-Events         PIC 9(3).
     03  FILLER                 PIC X(14).
