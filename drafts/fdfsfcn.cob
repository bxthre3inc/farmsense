*---------------------------------------------------------------*
*  FD FOR THE FIELD CONDITIONS FILE                              *
*---------------------------------------------------------------*
* 09/10/25  adh   Created for FarmSense (CR-2241).
*---------------------------------------------------------------*
 FD  FIELD-CONDITIONS-FILE
     RECORDING MODE IS F.
     COPY WSFSFCN.
