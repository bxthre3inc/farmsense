*---------------------------------------------------------------*
*  FD FOR THE BOM ENTRY FILE                                     *
*---------------------------------------------------------------*
* 09/10/25  adh   Created for FarmSense (CR-2241).
*---------------------------------------------------------------*
 FD  BOM-ENTRY-FILE
     RECORDING MODE IS F.
     COPY WSFSBOM.
