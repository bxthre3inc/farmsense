*---------------------------------------------------------------*
*  FD FOR THE SHARED 132-COLUMN PRINT FILE                       *
*---------------------------------------------------------------*
* 07/05/84  krs   Created.
*---------------------------------------------------------------*
 FD  PRINT-FILE
     RECORDING MODE IS F.
 01  PRINT-REC                  PIC X(132).
