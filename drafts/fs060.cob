*---------------------------------------------------------------*
*
*                  FarmSense      Grid Fusion
*         Per-field trend/weather/soil/SAR modifier chain and
*         synthetic grid-point generation by resolution.
*
*---------------------------------------------------------------*
 IDENTIFICATION          DIVISION.
*----------------------------------
 PROGRAM-ID.             FS060.
*----------------------------------
 AUTHOR.                 K R SANDERBY.
 INSTALLATION.           FARMSENSE DISTRICT OPERATIONS CENTER.
 DATE-WRITTEN.           02/14/1991.
 DATE-COMPILED.
 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
*---------------------------------------------------------------*
*  REMARKS.               Field modifier chain and synthetic
*                         grid-point render run (Unit U6).
*---------------------------------------------------------------*
*  CHANGE LOG.
*---------------------------------------------------------------*
* 02/14/91  krs   Written to replace the agronomist's hand-drawn
*                 moisture maps with a printed grid the co-op
*                 could mail to growers each week.
* 08/30/95  krs   Added the SAR scene-age confidence factor once
*                 the district started buying satellite passes.
* 04/22/99  krs   Y2K sweep - scene-age arithmetic already uses
*                 julian day counts, no change required.
* 01/08/10  jmt   Re-platformed to GnuCOBOL.
* 09/22/25  adh   Rebuilt as FS060 for the FarmSense rework
*                 (CR-2241).  Seasonal NDVI and run confidence
*                 now echoed to the print file since no record
*                 layout carries them.
* 08/10/26  adh   Split the 1m confidence test from the priority
*                 test - both were keyed off one IS-LESS-THAN test
*                 so a modifier of exactly 0.80 printed the wrong
*                 confidence.  Also fixed the OPEN/CLOSE of the
*                 grid output file to GRID-POINT-FILE, matching
*                 the SELECT/FD (was GRID-POINTS-FILE) (CR-2255).
*---------------------------------------------------------------*
*  NOTE - FIELD-MASTER DOES NOT CARRY WEATHER, SOIL OR SATELLITE
*  READINGS, AND NO SUCH FILE IS FED TO THIS RUN.  PER STANDING
*  OPERATING PROCEDURE: SOIL ORGAN CARBON IS ASSUMED ADEQUATE
*  (MODIFIER 1.00), NO SATELLITE SCENE IS ASSUMED ON HAND (SAR
*  MODIFIER 1.00), AND THE RUN MODE IS ASSUMED PRODUCTION UNLESS
*  A LATER RELEASE FEEDS THOSE THREE ITEMS IN FROM A NEW FILE.
*  THE TREND MODIFIER AND WEATHER MODIFIER ARE DRAWN FROM THE
*  FIELD'S MOST RECENT SENSOR READINGS, TAKEN NEWEST-FIRST.
*---------------------------------------------------------------*
 ENVIRONMENT              DIVISION.
 CONFIGURATION            SECTION.
 COPY ENVDIV.
 INPUT-OUTPUT             SECTION.
 FILE-CONTROL.
     COPY SELFSFLD.
     COPY SELFSRDG.
     COPY SELFSGRD.
     COPY SELFSPRT.
*---------------------------------------------------------------*
 DATA                     DIVISION.
 FILE                     SECTION.
 COPY FDFSFLD.
 COPY FDFSRDG.
 COPY FDFSGRD.
 COPY FDFSPRT.
*---------------------------------------------------------------*
 WORKING-STORAGE          SECTION.
 COPY WSFSSTS.
 COPY WSFSCTL.
*---------------------------------------------------------------*
*  RUN-DATE ACQUISITION - CLASSIC TWO-DIGIT WINDOW              *
*---------------------------------------------------------------*
 01  WS-Accept-Date.
     03  WS-Accept-Yy           PIC 99.
     03  WS-Accept-Mm           PIC 99.
     03  WS-Accept-Dd           PIC 99.
*---------------------------------------------------------------*
*  RECENT-READINGS TABLE - FIRST 3 READINGS PER FIELD-ID,       *
*  ASSUMED NEWEST-FIRST PER THE STANDING FEED CONVENTION        *
*---------------------------------------------------------------*
 01  WS-Rc-Table.
     03  WS-Rc-Entry  OCCURS 500 TIMES
                       INDEXED BY Rc-Idx.
         05  WS-Rc-Field-Id        PIC X(10).
         05  WS-Rc-Count           PIC 9        COMP.
         05  WS-Rc-R1-Moist        PIC 9V9(4).
         05  WS-Rc-R2-Moist        PIC 9V9(4).
         05  WS-Rc-R3-Moist        PIC 9V9(4).
         05  WS-Rc-R1-Temp         PIC S9(3)V99.
 01  WS-Rc-Table-R  REDEFINES WS-Rc-Table.
     03  FILLER                    PIC X(27)  OCCURS 500 TIMES.
 01  WS-Rc-Count-Total              PIC 9(4)  COMP  VALUE ZERO.
 01  WS-Eof-Rdg-Sw                  PIC X      VALUE "N".
     88  WS-Eof-Rdg                     VALUE "Y".
 01  WS-Eof-Fld-Sw                  PIC X      VALUE "N".
     88  WS-Eof-Fld                     VALUE "Y".
*---------------------------------------------------------------*
*  PER-RESOLUTION CONSTANT TABLE                                *
*---------------------------------------------------------------*
 01  WS-Res-Constants.
     03  FILLER. 05 FILLER PIC X(3) VALUE "1M ".
                 05 FILLER PIC 9V99  VALUE 0.25.
                 05 FILLER PIC 9V99  VALUE 0.30.
                 05 FILLER PIC 9(3)V9 VALUE 0.0.
                 05 FILLER PIC 9V99  VALUE 1.00.
                 05 FILLER PIC 99    VALUE 10.
     03  FILLER. 05 FILLER PIC X(3) VALUE "10M".
                 05 FILLER PIC 9V99  VALUE 0.28.
                 05 FILLER PIC 9V99  VALUE 0.32.
                 05 FILLER PIC 9(3)V9 VALUE 15.0.
                 05 FILLER PIC 9V99  VALUE 1.00.
                 05 FILLER PIC 99    VALUE 05.
     03  FILLER. 05 FILLER PIC X(3) VALUE "20M".
                 05 FILLER PIC 9V99  VALUE 0.27.
                 05 FILLER PIC 9V99  VALUE 0.31.
                 05 FILLER PIC 9(3)V9 VALUE 18.0.
                 05 FILLER PIC 9V99  VALUE 0.90.
                 05 FILLER PIC 99    VALUE 04.
     03  FILLER. 05 FILLER PIC X(3) VALUE "50M".
                 05 FILLER PIC 9V99  VALUE 0.29.
                 05 FILLER PIC 9V99  VALUE 0.33.
                 05 FILLER PIC 9(3)V9 VALUE 20.0.
                 05 FILLER PIC 9V99  VALUE 0.85.
                 05 FILLER PIC 99    VALUE 03.
 01  WS-Res-Tbl  REDEFINES WS-Res-Constants.
     03  WS-Res-Entry  OCCURS 4 TIMES INDEXED BY Res-Idx.
         05  WS-Res-Name            PIC X(3).
         05  WS-Res-Surf-Base       PIC 9V99.
         05  WS-Res-Root-Base       PIC 9V99.
         05  WS-Res-Deficit-K       PIC 9(3)V9.
         05  WS-Res-Stress-C        PIC 9V99.
         05  WS-Res-Points          PIC 99.
*---------------------------------------------------------------*
*  SEASONAL-NDVI SINE LOOKUP - MONTHS 5-9 ONLY (sin 0,45,90..)  *
*---------------------------------------------------------------*
 01  WS-Ndvi-Sin-Values.
     03  FILLER  PIC 9V9(4)  VALUE 0.0000.
     03  FILLER  PIC 9V9(4)  VALUE 0.7071.
     03  FILLER  PIC 9V9(4)  VALUE 1.0000.
     03  FILLER  PIC 9V9(4)  VALUE 0.7071.
     03  FILLER  PIC 9V9(4)  VALUE 0.0000.
 01  WS-Ndvi-Sin-Tbl  REDEFINES WS-Ndvi-Sin-Values.
     03  WS-Ndvi-Sin  PIC 9V9(4)  OCCURS 5 TIMES.
*---------------------------------------------------------------*
*  MODIFIER AND GRID-POINT WORK AREAS                           *
*---------------------------------------------------------------*
 01  WS-Mod-Work.
     03  WS-Trend-Mod              PIC 9V99.
     03  WS-Weather-Mod            PIC 9V99.
     03  WS-Soil-Mod               PIC 9V99.
     03  WS-Sar-Mod                PIC 9V99.
     03  WS-Final-Mod              PIC 9V99.
     03  WS-Run-Confidence         PIC 9V99.
     03  WS-Seasonal-Ndvi          PIC 9V9(4).
     03  FILLER                    PIC X.
 01  WS-Mod-Work-R  REDEFINES WS-Mod-Work.
     03  FILLER                    PIC X(16).
*---------------------------------------------------------------*
 01  WS-Point-Work.
     03  WS-Pt-Deficit             PIC 9(3)V9.
     03  WS-Pt-Stress              PIC 9V99.
     03  WS-Pt-Ndvi                PIC S9V99.
     03  WS-Pt-Crop-Stress         PIC 9V99.
     03  WS-Pt-Yield               PIC 9(5)V9.
     03  FILLER                    PIC X.
 01  WS-Point-Work-R  REDEFINES WS-Point-Work.
     03  FILLER                    PIC X(14).
*---------------------------------------------------------------*
 01  WS-Field-Cnt                  PIC 9(5)  COMP.
 01  WS-Point-Cnt                  PIC 9(7)  COMP.
 01  WS-Point-Seq                  PIC 99    COMP.
 01  WS-Rc-Found-Sw                PIC X      VALUE "N".
     88  WS-Rc-Found                    VALUE "Y".
 01  WS-Print-Line.
     03  FILLER                    PIC X(132).
*---------------------------------------------------------------*
 PROCEDURE                DIVISION.
*---------------------------------------------------------------*
 0000-MAINLINE               SECTION.
 0000-START.
     PERFORM 1000-INITIALISE.
     PERFORM 2000-LOAD-RECENT THRU 2000-EXIT
         UNTIL WS-Eof-Rdg.
     PERFORM 3000-PROCESS-FIELDS THRU 3000-EXIT
         UNTIL WS-Eof-Fld.
     PERFORM 8000-WRITE-TOTALS.
     PERFORM 9000-TERMINATE.
     STOP RUN.
*---------------------------------------------------------------*
 1000-INITIALISE              SECTION.
 1000-START.
     MOVE ZERO TO WS-Rc-Count-Total WS-Field-Cnt WS-Point-Cnt.
     ACCEPT WS-Accept-Date FROM DATE.
     MOVE WS-Accept-Mm TO WS-Run-MM.
     MOVE WS-Accept-Dd TO WS-Run-DD.
     IF WS-Accept-Yy < 50
         COMPUTE WS-Run-CCYY = 2000 + WS-Accept-Yy
     ELSE
         COMPUTE WS-Run-CCYY = 1900 + WS-Accept-Yy
     END-IF.
     OPEN INPUT  SENSOR-READING-FILE
                 FIELD-MASTER-FILE
          OUTPUT GRID-POINT-FILE
                 PRINT-FILE.
     IF FS-Rdg-Status NOT = "00"
         DISPLAY "FS060 - SENSOR-READING OPEN FAIL " FS-Rdg-Status
         STOP RUN
     END-IF.
 1000-EXIT.
     EXIT.
*---------------------------------------------------------------*
*  LOAD FIRST 3 READINGS SEEN PER FIELD (ASSUMED NEWEST-FIRST)  *
*---------------------------------------------------------------*
 2000-LOAD-RECENT                SECTION.
 2000-START.
     READ SENSOR-READING-FILE
         AT END
             SET WS-Eof-Rdg TO TRUE
             GO TO 2000-EXIT
     END-READ.
     IF WS-Rc-Count-Total = ZERO
         PERFORM 2010-NEW-FIELD-ENTRY
     ELSE
         IF WS-Rc-Field-Id (WS-Rc-Count-Total) = SR-Field-Id
             SET Rc-Idx TO WS-Rc-Count-Total
         ELSE
             PERFORM 2010-NEW-FIELD-ENTRY
         END-IF
     END-IF.
     IF WS-Rc-Count (Rc-Idx) < 3
         ADD 1 TO WS-Rc-Count (Rc-Idx)
         IF WS-Rc-Count (Rc-Idx) = 1
             MOVE SR-Moisture-Vwc TO WS-Rc-R1-Moist (Rc-Idx)
             MOVE SR-Temp-C       TO WS-Rc-R1-Temp (Rc-Idx)
         ELSE
             IF WS-Rc-Count (Rc-Idx) = 2
                 MOVE SR-Moisture-Vwc TO WS-Rc-R2-Moist (Rc-Idx)
             ELSE
                 MOVE SR-Moisture-Vwc TO WS-Rc-R3-Moist (Rc-Idx)
             END-IF
         END-IF
     END-IF.
 2000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 2010-NEW-FIELD-ENTRY.
     ADD 1 TO WS-Rc-Count-Total.
     SET Rc-Idx TO WS-Rc-Count-Total.
     MOVE SR-Field-Id TO WS-Rc-Field-Id (Rc-Idx).
     MOVE ZERO        TO WS-Rc-Count (Rc-Idx).
*---------------------------------------------------------------*
 3000-PROCESS-FIELDS             SECTION.
 3000-START.
     READ FIELD-MASTER-FILE
         AT END
             SET WS-Eof-Fld TO TRUE
             GO TO 3000-EXIT
     END-READ.
     ADD 1 TO WS-Field-Cnt.
     PERFORM 3100-FIND-RECENT.
     PERFORM 4000-TREND-MODIFIER.
     PERFORM 4100-WEATHER-MODIFIER.
     PERFORM 4200-SOIL-MODIFIER.
     PERFORM 4300-SAR-MODIFIER.
     COMPUTE WS-Final-Mod ROUNDED =
         WS-Trend-Mod * WS-Weather-Mod * WS-Soil-Mod * WS-Sar-Mod.
     PERFORM 4400-RUN-CONFIDENCE.
     PERFORM 4500-SEASONAL-NDVI.
     PERFORM 5000-EMIT-GRID-POINTS THRU 5000-EXIT
         VARYING Res-Idx FROM 1 BY 1 UNTIL Res-Idx > 4.
     PERFORM 7000-WRITE-FIELD-STATS.
 3000-EXIT.
     EXIT.
*---------------------------------------------------------------*
*    A PLAIN SEARCH WOULD RUN PAST WS-RC-COUNT-TOTAL INTO
*    UNINITIALISED SLOTS, SO THE TABLE IS SCANNED BY HAND,
*    BOUNDED TO THE ENTRIES ACTUALLY LOADED.
 3100-FIND-RECENT.
     SET WS-Rc-Found-Sw TO "N".
     SET Rc-Idx TO 1.
     PERFORM 3110-SCAN-ONE THRU 3110-EXIT
         UNTIL Rc-Idx > WS-Rc-Count-Total OR WS-Rc-Found.
     IF NOT WS-Rc-Found
         SET Rc-Idx TO 0
     END-IF.
 3110-SCAN-ONE.
     IF WS-Rc-Field-Id (Rc-Idx) = FM-Field-Id
         SET WS-Rc-Found-Sw TO "Y"
     ELSE
         SET Rc-Idx UP BY 1
     END-IF.
 3110-EXIT.
     EXIT.
*---------------------------------------------------------------*
 4000-TREND-MODIFIER.
     MOVE 1.00 TO WS-Trend-Mod.
     IF Rc-Idx > ZERO AND WS-Rc-Count (Rc-Idx) = 3
         IF WS-Rc-R1-Moist (Rc-Idx) < WS-Rc-R2-Moist (Rc-Idx) AND
            WS-Rc-R2-Moist (Rc-Idx) < WS-Rc-R3-Moist (Rc-Idx)
             MOVE 0.80 TO WS-Trend-Mod
         END-IF
     END-IF.
*---------------------------------------------------------------*
 4100-WEATHER-MODIFIER.
     MOVE 1.00 TO WS-Weather-Mod.
     IF Rc-Idx > ZERO
         IF WS-Rc-R1-Temp (Rc-Idx) > 30
             MOVE 1.15 TO WS-Weather-Mod
         END-IF
     END-IF.
*---------------------------------------------------------------*
*  SOIL MODIFIER - SEE STANDING-ASSUMPTION NOTE ABOVE.          *
*---------------------------------------------------------------*
 4200-SOIL-MODIFIER.
     MOVE 1.00 TO WS-Soil-Mod.
*---------------------------------------------------------------*
*  SAR MODIFIER - NO SCENE ON HAND, SEE STANDING-ASSUMPTION NOTE*
*---------------------------------------------------------------*
 4300-SAR-MODIFIER.
     MOVE 1.00 TO WS-Sar-Mod.
*---------------------------------------------------------------*
*  RUN CONFIDENCE - PRODUCTION MODE ASSUMED, DEGRADE ONLY FOR   *
*  FEWER THAN 3 RECENT READINGS (SEE STANDING-ASSUMPTION NOTE)  *
*---------------------------------------------------------------*
 4400-RUN-CONFIDENCE.
     MOVE 1.00 TO WS-Run-Confidence.
     IF Rc-Idx = ZERO OR WS-Rc-Count (Rc-Idx) < 3
         COMPUTE WS-Run-Confidence ROUNDED =
             WS-Run-Confidence * 0.80
     END-IF.
*---------------------------------------------------------------*
 4500-SEASONAL-NDVI.
     IF FM-Center-Lat > ZERO
         IF WS-Run-MM >= 5 AND WS-Run-MM <= 9
             COMPUTE WS-Seasonal-Ndvi ROUNDED =
                 0.70 + (0.10 * WS-Ndvi-Sin (WS-Run-MM - 4))
         ELSE
             MOVE 0.30 TO WS-Seasonal-Ndvi
         END-IF
     ELSE
         IF WS-Run-MM >= 11 OR WS-Run-MM <= 3
             MOVE 0.70 TO WS-Seasonal-Ndvi
         ELSE
             MOVE 0.30 TO WS-Seasonal-Ndvi
         END-IF
     END-IF.
*---------------------------------------------------------------*
*  EMIT ONE GRID-POINT RECORD PER SYNTHETIC POINT IN RESOLUTION *
*---------------------------------------------------------------*
 5000-EMIT-GRID-POINTS           SECTION.
 5000-START.
     PERFORM 5100-RESOLUTION-VALUES.
     PERFORM 5500-EMIT-ONE-POINT THRU 5500-EXIT
         VARYING WS-Point-Seq FROM 1 BY 1
         UNTIL WS-Point-Seq > WS-Res-Points (Res-Idx).
 5000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 5100-RESOLUTION-VALUES.
     IF WS-Final-Mod >= WS-Res-Stress-C (Res-Idx)
         MOVE ZERO TO WS-Pt-Stress
     ELSE
         COMPUTE WS-Pt-Stress ROUNDED =
             WS-Res-Stress-C (Res-Idx) - WS-Final-Mod
     END-IF.
     IF WS-Final-Mod >= 1.00 OR WS-Res-Deficit-K (Res-Idx) = ZERO
         MOVE ZERO TO WS-Pt-Deficit
     ELSE
         COMPUTE WS-Pt-Deficit ROUNDED =
             WS-Res-Deficit-K (Res-Idx) * (1 - WS-Final-Mod)
     END-IF.
     IF Res-Idx = 1
         COMPUTE WS-Pt-Ndvi ROUNDED = 0.40 + (WS-Final-Mod - 1)
         IF WS-Final-Mod > 1.00
             COMPUTE WS-Pt-Crop-Stress = ZERO
         ELSE
             COMPUTE WS-Pt-Crop-Stress ROUNDED = 1 - WS-Final-Mod
         END-IF
         COMPUTE WS-Pt-Yield ROUNDED = 8500 * WS-Final-Mod
     END-IF.
*---------------------------------------------------------------*
 5500-EMIT-ONE-POINT.
     MOVE SPACES TO FS-Grid-Point.
     MOVE FM-Field-Id            TO GR-Field-Id.
     MOVE WS-Res-Name (Res-Idx)  TO GR-Resolution.
     MOVE WS-Point-Seq           TO GR-Point-Seq.
     MOVE WS-Final-Mod           TO GR-Modifier.
     COMPUTE GR-Surface-Moist ROUNDED =
         WS-Res-Surf-Base (Res-Idx) * WS-Final-Mod.
     COMPUTE GR-Root-Moist ROUNDED =
         WS-Res-Root-Base (Res-Idx) * WS-Final-Mod.
     MOVE WS-Pt-Deficit           TO GR-Water-Deficit-Mm.
     MOVE WS-Pt-Stress            TO GR-Stress-Index.
     MOVE SPACES                  TO GR-Irrigation-Need.
     MOVE ZERO                    TO GR-Irrigation-Priority.
     MOVE ZERO                    TO GR-Ndvi GR-Crop-Stress-Prob
                                      GR-Yield-Forecast.
     EVALUATE Res-Idx
         WHEN 1
             MOVE WS-Pt-Ndvi         TO GR-Ndvi
             MOVE WS-Pt-Crop-Stress  TO GR-Crop-Stress-Prob
             MOVE WS-Pt-Yield        TO GR-Yield-Forecast
             IF WS-Final-Mod < 0.80
                 MOVE 1 TO GR-Irrigation-Priority
             ELSE
                 MOVE 5 TO GR-Irrigation-Priority
             END-IF
             IF WS-Final-Mod > 0.80
                 MOVE 0.95 TO GR-Confidence
             ELSE
                 MOVE 0.60 TO GR-Confidence
             END-IF
         WHEN 2
             IF WS-Final-Mod > 0.80
                 MOVE "MEDIUM" TO GR-Irrigation-Need
                 MOVE 0.85 TO GR-Confidence
             ELSE
                 MOVE "HIGH  " TO GR-Irrigation-Need
                 MOVE 0.60 TO GR-Confidence
             END-IF
         WHEN 3
             MOVE "MEDIUM" TO GR-Irrigation-Need
             IF WS-Final-Mod > 0.80
                 MOVE 0.88 TO GR-Confidence
             ELSE
                 MOVE 0.65 TO GR-Confidence
             END-IF
         WHEN 4
             IF WS-Final-Mod > 0.90
                 MOVE "LOW   " TO GR-Irrigation-Need
             ELSE
                 MOVE "MEDIUM" TO GR-Irrigation-Need
             END-IF
             MOVE 0.90 TO GR-Confidence
     END-EVALUATE.
     WRITE FS-Grid-Point.
     ADD 1 TO WS-Point-Cnt.
 5500-EXIT.
     EXIT.
*---------------------------------------------------------------*
 7000-WRITE-FIELD-STATS          SECTION.
 7000-START.
     MOVE SPACES TO WS-Print-Line.
     MOVE FM-Field-Id   TO WS-Print-Line (1:10).
     MOVE "MOD="        TO WS-Print-Line (12:4).
     MOVE WS-Final-Mod  TO WS-Print-Line (16:4).
     MOVE "CONF="        TO WS-Print-Line (21:5).
     MOVE WS-Run-Confidence TO WS-Print-Line (26:4).
     MOVE "NDVI="        TO WS-Print-Line (31:5).
     MOVE WS-Seasonal-Ndvi TO WS-Print-Line (36:6).
     WRITE PRINT-REC FROM WS-Print-Line.
 7000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 8000-WRITE-TOTALS               SECTION.
 8000-START.
     MOVE SPACES TO WS-Print-Line.
     MOVE "FS060 FIELDS PROCESSED / GRID POINTS WRITTEN:" TO
         WS-Print-Line (1:46).
     MOVE WS-Field-Cnt TO WS-Print-Line (48:5).
     MOVE WS-Point-Cnt TO WS-Print-Line (54:7).
     WRITE PRINT-REC FROM WS-Print-Line.
 8000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 9000-TERMINATE                SECTION.
 9000-START.
     CLOSE SENSOR-READING-FILE
           FIELD-MASTER-FILE
           GRID-POINT-FILE
           PRINT-FILE.
 9000-EXIT.
     EXIT.
