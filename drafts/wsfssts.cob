*---------------------------------------------------------------*
*  FILE STATUS WORK AREA - ONE PAIR PER LOGICAL FILE             *
*---------------------------------------------------------------*
*  Restated from the old 2-byte FILE STATUS block used across
*  the telemetry batch chain.  File size n/a - working storage.
*---------------------------------------------------------------*
* 06/25/84  krs   Created for the telemetry batch print jobs.
* 09/10/25  adh   Expanded to 13 pairs for FarmSense (CR-2241).
*---------------------------------------------------------------*
 01  WS-File-Status-Block.
     03  FS-Rdg-Status          PIC XX.
     03  FS-Fcn-Status          PIC XX.
     03  FS-Dvs-Status          PIC XX.
     03  FS-Smp-Status          PIC XX.
     03  FS-Alt-Status          PIC XX.
     03  FS-Fld-Status          PIC XX.
     03  FS-Bom-Status          PIC XX.
     03  FS-Dlt-Status          PIC XX.
     03  FS-Fin-Status          PIC XX.
     03  FS-Net-Status          PIC XX.
     03  FS-Rlp-Status          PIC XX.
     03  FS-Grd-Status          PIC XX.
     03  FS-Print-Status        PIC XX.
