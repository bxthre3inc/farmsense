*---------------------------------------------------------------*
*  FD FOR THE SENSOR READING INPUT FILE                          *
*---------------------------------------------------------------*
* 09/10/25  adh   Created for FarmSense (CR-2241).
*---------------------------------------------------------------*
 FD  SENSOR-READING-FILE
     RECORDING MODE IS F.
     COPY WSFSRDG.
