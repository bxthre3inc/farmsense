*---------------------------------------------------------------*
*
*                  FarmSense      Delta Encoder (Decode)
*         Reconstructs sensor readings from the delta-work
*         file by walking each device's running previous state.
*
*---------------------------------------------------------------*
 IDENTIFICATION          DIVISION.
*----------------------------------
 PROGRAM-ID.             FS021.
*----------------------------------
 AUTHOR.                 K R SANDERBY.
 INSTALLATION.           FARMSENSE DISTRICT OPERATIONS CENTER.
 DATE-WRITTEN.           01/16/1985.
 DATE-COMPILED.
 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
*---------------------------------------------------------------*
*  REMARKS.               Per-device delta decoder, decode side
*                         (Unit U2, decode direction).
*---------------------------------------------------------------*
*  CHANGE LOG.
*---------------------------------------------------------------*
* 01/16/85  krs   Written as the base-station unpacker for the
*                 telemetry store-and-forward buffer.
* 04/09/99  krs   Y2K sweep - no date fields decoded, no change.
* 11/22/09  jmt   Re-platformed to GnuCOBOL.
* 09/13/25  adh   Rebuilt as FS021 for the FarmSense rework
*                 (CR-2241).
* 08/10/26  adh   The full record's DW-Time-Delta was being added
*                 onto the zeroed baseline like an ordinary delta,
*                 so every device's reconstructed timestamp was
*                 wrong from the first record on.  Now takes the
*                 baseline from DW-Full-Timestamp (CR-2255).
*---------------------------------------------------------------*
 ENVIRONMENT              DIVISION.
 CONFIGURATION            SECTION.
 COPY ENVDIV.
 INPUT-OUTPUT             SECTION.
 FILE-CONTROL.
     COPY SELFSDLT.
     COPY SELFSRDG.
     COPY SELFSPRT.
*---------------------------------------------------------------*
 DATA                     DIVISION.
 FILE                     SECTION.
 COPY FDFSDLT.
 COPY FDFSRDG.
 COPY FDFSPRT.
*---------------------------------------------------------------*
 WORKING-STORAGE          SECTION.
 COPY WSFSSTS.
 COPY WSFSCTL.
*---------------------------------------------------------------*
*  RUNNING PREVIOUS-STATE WORK AREA - REBUILT FROM DELTAS       *
*---------------------------------------------------------------*
 01  WS-Prev-State.
     03  WS-Prev-Device-Id         PIC X(10).
     03  WS-Prev-Seq               PIC 9(5)   COMP.
     03  WS-Prev-Timestamp         PIC 9(10)  COMP.
     03  WS-Prev-Moisture          PIC 9V9(4) COMP-3.
     03  WS-Prev-Battery           PIC 9(4)   COMP.
     03  WS-Prev-Temp              PIC S9(3)V99 COMP-3.
     03  FILLER                    PIC X.
 01  WS-Prev-State-R  REDEFINES WS-Prev-State.
     03  FILLER                    PIC X(10).
     03  WS-Prev-Numerics          PIC X(21).
*---------------------------------------------------------------*
*  RECONSTRUCTED-READING WORK AREA                              *
*---------------------------------------------------------------*
 01  WS-Recon-Work.
     03  WS-Recon-Seq              PIC 9(5)   COMP.
     03  WS-Recon-Moisture         PIC 9V9(4) COMP-3.
     03  WS-Recon-Battery          PIC S9(5)  COMP.
     03  WS-Recon-Temp             PIC S9(3)V99 COMP-3.
     03  FILLER                    PIC X.
 01  WS-Recon-Work-R  REDEFINES WS-Recon-Work.
     03  FILLER                    PIC X(17).
*---------------------------------------------------------------*
 01  WS-Rdg-Count                  PIC 9(7)  COMP.
 01  WS-Eof-Dlt-Sw                 PIC X      VALUE "N".
     88  WS-Eof-Dlt                    VALUE "Y".
 01  WS-Print-Line.
     03  FILLER                    PIC X(132).
*---------------------------------------------------------------*
 PROCEDURE                DIVISION.
*---------------------------------------------------------------*
 0000-MAINLINE               SECTION.
 0000-START.
     PERFORM 1000-INITIALISE.
     PERFORM 2000-PROCESS-DELTAS THRU 2000-EXIT
         UNTIL WS-Eof-Dlt.
     PERFORM 8000-WRITE-STATS.
     PERFORM 9000-TERMINATE.
     STOP RUN.
*---------------------------------------------------------------*
 1000-INITIALISE              SECTION.
 1000-START.
     MOVE ZERO TO WS-Rdg-Count.
     MOVE SPACES TO WS-Prev-Device-Id.
     OPEN INPUT  DELTA-WORK-FILE
          OUTPUT SENSOR-READING-FILE
                 PRINT-FILE.
     IF FS-Dlt-Status NOT = "00"
         DISPLAY "FS021 - DELTA-WORK OPEN FAILED " FS-Dlt-Status
         STOP RUN
     END-IF.
 1000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 2000-PROCESS-DELTAS           SECTION.
 2000-START.
     READ DELTA-WORK-FILE
         AT END
             SET WS-Eof-Dlt TO TRUE
             GO TO 2000-EXIT
     END-READ.
     ADD 1 TO WS-Rdg-Count.
     IF DW-Device-Id NOT = WS-Prev-Device-Id
         MOVE ZERO TO WS-Prev-Seq WS-Prev-Timestamp
                      WS-Prev-Moisture WS-Prev-Battery
                      WS-Prev-Temp
         MOVE DW-Device-Id TO WS-Prev-Device-Id
     END-IF.
     PERFORM 3000-RECONSTRUCT.
     PERFORM 3500-WRITE-READING.
 2000-EXIT.
     EXIT.
*---------------------------------------------------------------*
*  RECONSTRUCT THE READING FROM PREVIOUS STATE PLUS DELTAS      *
*---------------------------------------------------------------*
 3000-RECONSTRUCT              SECTION.
 3000-START.
     ADD DW-Seq-Delta TO WS-Prev-Seq GIVING WS-Recon-Seq.
     IF WS-Recon-Seq >= 65535
         SUBTRACT 65535 FROM WS-Recon-Seq
     END-IF.
     IF WS-Prev-Timestamp = ZERO
         MOVE DW-Full-Timestamp TO WS-Prev-Timestamp
     ELSE
         ADD DW-Time-Delta TO WS-Prev-Timestamp
     END-IF.
     IF DW-Flag-Moist = "Y"
         COMPUTE WS-Recon-Moisture ROUNDED =
             WS-Prev-Moisture + (DW-Moist-Delta / 10000)
     ELSE
         MOVE WS-Prev-Moisture TO WS-Recon-Moisture
     END-IF.
     IF DW-Flag-Batt = "Y"
         COMPUTE WS-Recon-Battery = WS-Prev-Battery +
             DW-Batt-Delta
     ELSE
         MOVE WS-Prev-Battery TO WS-Recon-Battery
     END-IF.
     IF DW-Flag-Temp = "Y"
         COMPUTE WS-Recon-Temp ROUNDED =
             WS-Prev-Temp + (DW-Temp-Delta / 100)
     ELSE
         MOVE WS-Prev-Temp TO WS-Recon-Temp
     END-IF.
     MOVE WS-Recon-Moisture TO WS-Prev-Moisture.
     MOVE WS-Recon-Battery  TO WS-Prev-Battery.
     MOVE WS-Recon-Temp     TO WS-Prev-Temp.
 3000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 3500-WRITE-READING.
     MOVE SPACES TO FS-Sensor-Reading.
     MOVE DW-Device-Id      TO SR-Device-Id.
     MOVE WS-Recon-Seq      TO SR-Sequence WS-Prev-Seq.
     MOVE WS-Prev-Timestamp TO SR-Timestamp.
     MOVE WS-Recon-Moisture TO SR-Moisture-Vwc.
     MOVE WS-Recon-Battery  TO SR-Battery-Mv.
     MOVE WS-Recon-Temp     TO SR-Temp-C.
     MOVE "V"               TO SR-Quality-Flag.
     WRITE FS-Sensor-Reading.
*---------------------------------------------------------------*
 8000-WRITE-STATS              SECTION.
 8000-START.
     MOVE SPACES TO WS-Print-Line.
     MOVE "FS021 RECONSTRUCTION COMPLETE - READINGS:" TO
         WS-Print-Line (1:42).
     MOVE WS-Rdg-Count TO WS-Print-Line (44:7).
     WRITE PRINT-REC FROM WS-Print-Line.
 8000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 9000-TERMINATE                SECTION.
 9000-START.
     CLOSE DELTA-WORK-FILE
           SENSOR-READING-FILE
           PRINT-FILE.
 9000-EXIT.
     EXIT.
