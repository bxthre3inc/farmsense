*---------------------------------------------------------------*
*  SELECT FOR THE SAMPLING DECISION FILE                         *
*---------------------------------------------------------------*
* 09/10/25  adh   Created for FarmSense (CR-2241).
*---------------------------------------------------------------*
     SELECT SAMPLING-DECISION-FILE ASSIGN TO "SMPLDCN"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-Smp-Status.
