000100*---------------------------------------------------------------*
000200*
000300*                  FarmSense      Delta Encoder (Decode)
000400*         Reconstructs sensor readings from the delta-work
000500*         file by walking each device's running previous state.
000600*
000700*---------------------------------------------------------------*
000800 IDENTIFICATION          DIVISION.
000900*----------------------------------
001000 PROGRAM-ID.             FS021.
001100*----------------------------------
001200 AUTHOR.                 K R SANDERBY.
001300 INSTALLATION.           FARMSENSE DISTRICT OPERATIONS CENTER.
001400 DATE-WRITTEN.           01/16/1985.
001500 DATE-COMPILED.
001600 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001700*---------------------------------------------------------------*
001800*  REMARKS.               Per-device delta decoder, decode side
001900*                         (Unit U2, decode direction).
002000*---------------------------------------------------------------*
002100*  CHANGE LOG.
002200*---------------------------------------------------------------*
002300* 01/16/85  krs   Written as the base-station unpacker for the
002400*                 telemetry store-and-forward buffer.
002500* 04/09/99  krs   Y2K sweep - no date fields decoded, no change.
002600* 11/22/09  jmt   Re-platformed to GnuCOBOL.
002700* 09/13/25  adh   Rebuilt as FS021 for the FarmSense rework
002800*                 (CR-2241).
002900* 08/10/26  adh   The full record's DW-Time-Delta was being added
003000*                 onto the zeroed baseline like an ordinary delta,
003100*                 so every device's reconstructed timestamp was
003200*                 wrong from the first record on.  Now takes the
003300*                 baseline from DW-Full-Timestamp (CR-2255).
003400*---------------------------------------------------------------*
003500 ENVIRONMENT              DIVISION.
003600 CONFIGURATION            SECTION.
003700 COPY ENVDIV.
003800 INPUT-OUTPUT             SECTION.
003900 FILE-CONTROL.
004000     COPY SELFSDLT.
004100     COPY SELFSRDG.
004200     COPY SELFSPRT.
004300*---------------------------------------------------------------*
004400 DATA                     DIVISION.
004500 FILE                     SECTION.
004600 COPY FDFSDLT.
004700 COPY FDFSRDG.
004800 COPY FDFSPRT.
004900*---------------------------------------------------------------*
005000 WORKING-STORAGE          SECTION.
005100 COPY WSFSSTS.
005200 COPY WSFSCTL.
005300*---------------------------------------------------------------*
005400*  RUNNING PREVIOUS-STATE WORK AREA - REBUILT FROM DELTAS       *
005500*---------------------------------------------------------------*
005600 01  WS-Prev-State.
005700     03  WS-Prev-Device-Id         PIC X(10).
005800     03  WS-Prev-Seq               PIC 9(5)   COMP.
005900     03  WS-Prev-Timestamp         PIC 9(10)  COMP.
006000     03  WS-Prev-Moisture          PIC 9V9(4) COMP-3.
006100     03  WS-Prev-Battery           PIC 9(4)   COMP.
006200     03  WS-Prev-Temp              PIC S9(3)V99 COMP-3.
006300     03  FILLER                    PIC X.
006400 01  WS-Prev-State-R  REDEFINES WS-Prev-State.
006500     03  FILLER                    PIC X(10).
006600     03  WS-Prev-Numerics          PIC X(21).
006700*---------------------------------------------------------------*
006800*  RECONSTRUCTED-READING WORK AREA                              *
006900*---------------------------------------------------------------*
007000 01  WS-Recon-Work.
007100     03  WS-Recon-Seq              PIC 9(5)   COMP.
007200     03  WS-Recon-Moisture         PIC 9V9(4) COMP-3.
007300     03  WS-Recon-Battery          PIC S9(5)  COMP.
007400     03  WS-Recon-Temp             PIC S9(3)V99 COMP-3.
007500     03  FILLER                    PIC X.
007600 01  WS-Recon-Work-R  REDEFINES WS-Recon-Work.
007700     03  FILLER                    PIC X(17).
007800*---------------------------------------------------------------*
007900 01  WS-Rdg-Count                  PIC 9(7)  COMP.
008000 01  WS-Eof-Dlt-Sw                 PIC X      VALUE "N".
008100     88  WS-Eof-Dlt                    VALUE "Y".
008200 01  WS-Print-Line.
008300     03  FILLER                    PIC X(132).
008400*---------------------------------------------------------------*
008500 PROCEDURE                DIVISION.
008600*---------------------------------------------------------------*
008700 0000-MAINLINE               SECTION.
008800 0000-START.
008900     PERFORM 1000-INITIALISE.
009000     PERFORM 2000-PROCESS-DELTAS THRU 2000-EXIT
009100         UNTIL WS-Eof-Dlt.
009200     PERFORM 8000-WRITE-STATS.
009300     PERFORM 9000-TERMINATE.
009400     STOP RUN.
009500*---------------------------------------------------------------*
009600 1000-INITIALISE              SECTION.
009700 1000-START.
009800     MOVE ZERO TO WS-Rdg-Count.
009900     MOVE SPACES TO WS-Prev-Device-Id.
010000     OPEN INPUT  DELTA-WORK-FILE
010100          OUTPUT SENSOR-READING-FILE
010200                 PRINT-FILE.
010300     IF FS-Dlt-Status NOT = "00"
010400         DISPLAY "FS021 - DELTA-WORK OPEN FAILED " FS-Dlt-Status
010500         STOP RUN
010600     END-IF.
010700 1000-EXIT.
010800     EXIT.
010900*---------------------------------------------------------------*
011000 2000-PROCESS-DELTAS           SECTION.
011100 2000-START.
011200     READ DELTA-WORK-FILE
011300         AT END
011400             SET WS-Eof-Dlt TO TRUE
011500             GO TO 2000-EXIT
011600     END-READ.
011700     ADD 1 TO WS-Rdg-Count.
011800     IF DW-Device-Id NOT = WS-Prev-Device-Id
011900         MOVE ZERO TO WS-Prev-Seq WS-Prev-Timestamp
012000                      WS-Prev-Moisture WS-Prev-Battery
012100                      WS-Prev-Temp
012200         MOVE DW-Device-Id TO WS-Prev-Device-Id
012300     END-IF.
012400     PERFORM 3000-RECONSTRUCT.
012500     PERFORM 3500-WRITE-READING.
012600 2000-EXIT.
012700     EXIT.
012800*---------------------------------------------------------------*
012900*  RECONSTRUCT THE READING FROM PREVIOUS STATE PLUS DELTAS      *
013000*---------------------------------------------------------------*
013100 3000-RECONSTRUCT              SECTION.
013200 3000-START.
013300     ADD DW-Seq-Delta TO WS-Prev-Seq GIVING WS-Recon-Seq.
013400     IF WS-Recon-Seq >= 65535
013500         SUBTRACT 65535 FROM WS-Recon-Seq
013600     END-IF.
013700     IF WS-Prev-Timestamp = ZERO
013800         MOVE DW-Full-Timestamp TO WS-Prev-Timestamp
013900     ELSE
014000         ADD DW-Time-Delta TO WS-Prev-Timestamp
014100     END-IF.
014200     IF DW-Flag-Moist = "Y"
014300         COMPUTE WS-Recon-Moisture ROUNDED =
014400             WS-Prev-Moisture + (DW-Moist-Delta / 10000)
014500     ELSE
014600         MOVE WS-Prev-Moisture TO WS-Recon-Moisture
014700     END-IF.
014800     IF DW-Flag-Batt = "Y"
014900         COMPUTE WS-Recon-Battery = WS-Prev-Battery +
015000             DW-Batt-Delta
015100     ELSE
015200         MOVE WS-Prev-Battery TO WS-Recon-Battery
015300     END-IF.
015400     IF DW-Flag-Temp = "Y"
015500         COMPUTE WS-Recon-Temp ROUNDED =
015600             WS-Prev-Temp + (DW-Temp-Delta / 100)
015700     ELSE
015800         MOVE WS-Prev-Temp TO WS-Recon-Temp
015900     END-IF.
016000     MOVE WS-Recon-Moisture TO WS-Prev-Moisture.
016100     MOVE WS-Recon-Battery  TO WS-Prev-Battery.
016200     MOVE WS-Recon-Temp     TO WS-Prev-Temp.
016300 3000-EXIT.
016400     EXIT.
016500*---------------------------------------------------------------*
016600 3500-WRITE-READING.
016700     MOVE SPACES TO FS-Sensor-Reading.
016800     MOVE DW-Device-Id      TO SR-Device-Id.
016900     MOVE WS-Recon-Seq      TO SR-Sequence WS-Prev-Seq.
017000     MOVE WS-Prev-Timestamp TO SR-Timestamp.
017100     MOVE WS-Recon-Moisture TO SR-Moisture-Vwc.
017200     MOVE WS-Recon-Battery  TO SR-Battery-Mv.
017300     MOVE WS-Recon-Temp     TO SR-Temp-C.
017400     MOVE "V"               TO SR-Quality-Flag.
017500     WRITE FS-Sensor-Reading.
017600*---------------------------------------------------------------*
017700 8000-WRITE-STATS              SECTION.
017800 8000-START.
017900     MOVE SPACES TO WS-Print-Line.
018000     MOVE "FS021 RECONSTRUCTION COMPLETE - READINGS:" TO
018100         WS-Print-Line (1:42).
018200     MOVE WS-Rdg-Count TO WS-Print-Line (44:7).
018300     WRITE PRINT-REC FROM WS-Print-Line.
018400 8000-EXIT.
018500     EXIT.
018600*---------------------------------------------------------------*
018700 9000-TERMINATE                SECTION.
018800 9000-START.
018900     CLOSE DELTA-WORK-FILE
019000           SENSOR-READING-FILE
019100           PRINT-FILE.
019200 9000-EXIT.
019300     EXIT.
