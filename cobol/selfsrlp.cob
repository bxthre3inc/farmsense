000100*---------------------------------------------------------------*
000200*  SELECT FOR THE ROLLUP SUMMARY FILE                            *
000300*---------------------------------------------------------------*
000400* 09/10/25  adh   Created for FarmSense (CR-2241).
000500*---------------------------------------------------------------*
000600     SELECT ROLLUP-SUMMARY-FILE ASSIGN TO "ROLLUPSM"
000700         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS IS FS-Rlp-Status.
