000100*---------------------------------------------------------------*
000200*
000300*                  FarmSense      Financial Summary Report
000400*         Actual/forecast revenue and expense accumulation with
000500*         optional fiscal-year, quarter and forecast-flag filter.
000600*
000700*---------------------------------------------------------------*
000800 IDENTIFICATION          DIVISION.
000900*----------------------------------
001000 PROGRAM-ID.             FS080.
001100*----------------------------------
001200 AUTHOR.                 K R SANDERBY.
001300 INSTALLATION.           FARMSENSE DISTRICT OPERATIONS CENTER.
001400 DATE-WRITTEN.           03/11/1987.
001500 DATE-COMPILED.
001600 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001700*---------------------------------------------------------------*
001800*  REMARKS.               Financial summary - actual vs forecast,
001900*                         revenue vs expense, with an optional
002000*                         parameter card filter (U8).
002100*---------------------------------------------------------------*
002200*  CHANGE LOG.
002300*---------------------------------------------------------------*
002400* 03/11/87  krs   Written for the quarter-end finance close.
002500* 08/02/96  krs   Added the parameter-card filter (year/qtr/
002600*                 forecast flag) for the ad-hoc finance requests.
002700* 04/25/99  krs   Y2K sweep - FR-DATE already carries a 4-digit
002800*                 year, no change required.
002900* 02/19/10  jmt   Re-platformed to GnuCOBOL.
003000* 09/24/25  adh   Rebuilt as FS080 for the FarmSense rework
003100*                 (CR-2241).
003200*---------------------------------------------------------------*
003300 ENVIRONMENT              DIVISION.
003400 CONFIGURATION            SECTION.
003500 COPY ENVDIV.
003600 INPUT-OUTPUT             SECTION.
003700 FILE-CONTROL.
003800     COPY SELFSFIN.
003900     SELECT PARM-CARD-FILE ASSIGN TO "PARMCARD"
004000         OPTIONAL
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS WS-Parm-Status.
004300     COPY SELFSPRT.
004400*---------------------------------------------------------------*
004500 DATA                     DIVISION.
004600 FILE                     SECTION.
004700 COPY FDFSFIN.
004800*---------------------------------------------------------------*
004900 FD  PARM-CARD-FILE
005000     RECORDING MODE IS F.
005100 01  FS-Parm-Card.
005200     03  PC-Fiscal-Year         PIC X(4).
005300     03  FILLER                 PIC X.
005400     03  PC-Fiscal-Qtr          PIC X(7).
005500     03  FILLER                 PIC X.
005600     03  PC-Forecast-Flag       PIC X.
005700     03  FILLER                 PIC X(66).
005800*---------------------------------------------------------------*
005900 FD  PRINT-FILE
006000     REPORT IS Financial-Summary-Report.
006100*---------------------------------------------------------------*
006200 REPORT                    SECTION.
006300 RD  Financial-Summary-Report
006400     CONTROL                FINAL
006500     PAGE LIMIT              WS-Page-Lines
006600     HEADING                 1
006700     FIRST DETAIL            5
006800     LAST DETAIL             WS-Page-Lines.
006900*---------------------------------------------------------------*
007000 01  TYPE PAGE HEADING.
007100     03  LINE 1.
007200         05  COL  1  PIC X(24) VALUE "FARMSENSE FIN SUMMARY".
007300         05  COL 55  PIC X(5)  VALUE "PAGE ".
007400         05  COL 60  PIC ZZ9   SOURCE PAGE-COUNTER.
007500     03  LINE 3.
007600         05  COL  1  PIC X(12) VALUE "FISCAL YEAR:".
007700         05  COL 14  PIC X(4)  SOURCE WS-Filt-Year-Disp.
007800         05  COL 22  PIC X(8)  VALUE "QUARTER:".
007900         05  COL 31  PIC X(7)  SOURCE WS-Filt-Qtr-Disp.
008000*---------------------------------------------------------------*
008100 01  TYPE CONTROL FOOTING FINAL LINE PLUS 3.
008200     03  LINE PLUS 1.
008300         05  COL  1  PIC X(20)  VALUE "ACTUAL REVENUE    :".
008400         05  COL 22  PIC -ZZ,ZZZ,ZZZ,ZZ9.99
008500                      SOURCE WS-Act-Revenue.
008600     03  LINE PLUS 1.
008700         05  COL  1  PIC X(20)  VALUE "ACTUAL EXPENSE    :".
008800         05  COL 22  PIC -ZZ,ZZZ,ZZZ,ZZ9.99
008900                      SOURCE WS-Act-Expense.
009000     03  LINE PLUS 1.
009100         05  COL  1  PIC X(20)  VALUE "FORECAST REVENUE  :".
009200         05  COL 22  PIC -ZZ,ZZZ,ZZZ,ZZ9.99
009300                      SOURCE WS-Fct-Revenue.
009400     03  LINE PLUS 1.
009500         05  COL  1  PIC X(20)  VALUE "FORECAST EXPENSE  :".
009600         05  COL 22  PIC -ZZ,ZZZ,ZZZ,ZZ9.99
009700                      SOURCE WS-Fct-Expense.
009800     03  LINE PLUS 2.
009900         05  COL  1  PIC X(20)  VALUE "NET ACTUAL        :".
010000         05  COL 22  PIC -ZZ,ZZZ,ZZZ,ZZ9.99
010100                      SOURCE WS-Net-Actual.
010200*---------------------------------------------------------------*
010300 WORKING-STORAGE          SECTION.
010400 COPY WSFSSTS.
010500 COPY WSFSCTL.
010600 01  WS-Parm-Status             PIC XX.
010700 01  WS-Act-Revenue             PIC S9(11)V99  VALUE ZERO.
010800 01  WS-Act-Expense             PIC S9(11)V99  VALUE ZERO.
010900 01  WS-Fct-Revenue             PIC S9(11)V99  VALUE ZERO.
011000 01  WS-Fct-Expense             PIC S9(11)V99  VALUE ZERO.
011100 01  WS-Net-Actual              PIC S9(11)V99  VALUE ZERO.
011200 01  WS-Totals-R  REDEFINES WS-Net-Actual.
011300     03  WS-Net-Actual-Sign     PIC X.
011400     03  FILLER                 PIC X(6).
011500 01  WS-Filter-Work.
011600     03  WS-Filt-Year           PIC 9(4)    VALUE ZERO.
011700     03  WS-Filt-Year-Sw        PIC X       VALUE "N".
011800         88  WS-Filt-Year-On        VALUE "Y".
011900     03  WS-Filt-Qtr            PIC X(7)    VALUE SPACES.
012000     03  WS-Filt-Qtr-Sw         PIC X       VALUE "N".
012100         88  WS-Filt-Qtr-On         VALUE "Y".
012200     03  WS-Filt-Forecast       PIC X       VALUE SPACES.
012300     03  WS-Filt-Forecast-Sw    PIC X       VALUE "N".
012400         88  WS-Filt-Forecast-On    VALUE "Y".
012500 01  WS-Filter-Work-R  REDEFINES WS-Filter-Work.
012600     03  FILLER                 PIC X(19).
012700 01  WS-Filt-Year-Disp          PIC X(4)    VALUE SPACES.
012800 01  WS-Filt-Qtr-Disp           PIC X(7)    VALUE SPACES.
012900 01  WS-Select-Sw               PIC X       VALUE "N".
013000     88  WS-Record-Selected         VALUE "Y".
013100 01  WS-Eof-Fin-Sw               PIC X       VALUE "N".
013200     88  WS-Eof-Fin                  VALUE "Y".
013300 01  WS-Parm-Present-Sw          PIC X       VALUE "N".
013400     88  WS-Parm-Present             VALUE "Y".
013500*---------------------------------------------------------------*
013600 PROCEDURE                DIVISION.
013700*---------------------------------------------------------------*
013800 0000-MAINLINE               SECTION.
013900 0000-START.
014000     PERFORM 1000-INITIALISE.
014100     INITIATE Financial-Summary-Report.
014200     PERFORM 2000-PROCESS-RECORDS THRU 2000-EXIT
014300         UNTIL WS-Eof-Fin.
014400     GENERATE Financial-Summary-Report.
014500     TERMINATE Financial-Summary-Report.
014600     PERFORM 9000-TERMINATE.
014700     STOP RUN.
014800*---------------------------------------------------------------*
014900 1000-INITIALISE              SECTION.
015000 1000-START.
015100     MOVE 56 TO WS-Page-Lines.
015200     OPEN INPUT  FINANCIAL-RECORD-FILE
015300                 PARM-CARD-FILE
015400          OUTPUT PRINT-FILE.
015500     IF FS-Fin-Status NOT = "00"
015600         DISPLAY "FS080 - FINREC OPEN FAILED " FS-Fin-Status
015700         STOP RUN
015800     END-IF.
015900     IF WS-Parm-Status = "00"
016000         SET WS-Parm-Present TO TRUE
016100     END-IF.
016200     IF WS-Parm-Present
016300         PERFORM 1100-READ-PARM
016400     END-IF.
016500 1000-EXIT.
016600     EXIT.
016700*---------------------------------------------------------------*
016800 1100-READ-PARM                 SECTION.
016900 1100-START.
017000     READ PARM-CARD-FILE
017100         AT END
017200             GO TO 1100-EXIT
017300     END-READ.
017400     IF PC-Fiscal-Year NOT = SPACES
017500             AND PC-Fiscal-Year NOT = "0000"
017600         MOVE PC-Fiscal-Year TO WS-Filt-Year
017700         MOVE PC-Fiscal-Year TO WS-Filt-Year-Disp
017800         SET WS-Filt-Year-On TO TRUE
017900     END-IF.
018000     IF PC-Fiscal-Qtr NOT = SPACES
018100         MOVE PC-Fiscal-Qtr TO WS-Filt-Qtr
018200         MOVE PC-Fiscal-Qtr TO WS-Filt-Qtr-Disp
018300         SET WS-Filt-Qtr-On TO TRUE
018400     END-IF.
018500     IF PC-Forecast-Flag = "Y" OR PC-Forecast-Flag = "N"
018600         MOVE PC-Forecast-Flag TO WS-Filt-Forecast
018700         SET WS-Filt-Forecast-On TO TRUE
018800     END-IF.
018900 1100-EXIT.
019000     EXIT.
019100*---------------------------------------------------------------*
019200 2000-PROCESS-RECORDS            SECTION.
019300 2000-START.
019400     READ FINANCIAL-RECORD-FILE
019500         AT END
019600             SET WS-Eof-Fin TO TRUE
019700             GO TO 2000-EXIT
019800     END-READ.
019900     PERFORM 2100-APPLY-FILTERS.
020000     IF WS-Record-Selected
020100         PERFORM 2200-ACCUMULATE
020200     END-IF.
020300 2000-EXIT.
020400     EXIT.
020500*---------------------------------------------------------------*
020600 2100-APPLY-FILTERS               SECTION.
020700 2100-START.
020800     SET WS-Record-Selected TO TRUE.
020900     IF WS-Filt-Year-On AND FR-Fiscal-Year NOT = WS-Filt-Year
021000         MOVE "N" TO WS-Select-Sw
021100     END-IF.
021200     IF WS-Record-Selected
021300         IF WS-Filt-Qtr-On AND FR-Fiscal-Qtr NOT = WS-Filt-Qtr
021400             MOVE "N" TO WS-Select-Sw
021500         END-IF
021600     END-IF.
021700     IF WS-Record-Selected
021800         IF WS-Filt-Forecast-On
021900             AND FR-Is-Forecast NOT = WS-Filt-Forecast
022000                 MOVE "N" TO WS-Select-Sw
022100         END-IF
022200     END-IF.
022300 2100-EXIT.
022400     EXIT.
022500*---------------------------------------------------------------*
022600 2200-ACCUMULATE                  SECTION.
022700 2200-START.
022800     IF FR-Actual
022900         IF FR-Revenue
023000             ADD FR-Amount TO WS-Act-Revenue
023100         ELSE
023200             ADD FR-Amount TO WS-Act-Expense
023300         END-IF
023400     ELSE
023500         IF FR-Revenue
023600             ADD FR-Amount TO WS-Fct-Revenue
023700         ELSE
023800             ADD FR-Amount TO WS-Fct-Expense
023900         END-IF
024000     END-IF.
024100     COMPUTE WS-Net-Actual ROUNDED =
024200             WS-Act-Revenue - WS-Act-Expense.
024300 2200-EXIT.
024400     EXIT.
024500*---------------------------------------------------------------*
024600 9000-TERMINATE                 SECTION.
024700 9000-START.
024800     CLOSE FINANCIAL-RECORD-FILE
024900           PARM-CARD-FILE
025000           PRINT-FILE.
025100 9000-EXIT.
025200     EXIT.
