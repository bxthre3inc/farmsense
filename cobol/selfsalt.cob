000100*---------------------------------------------------------------*
000200*  SELECT FOR THE ALERT HISTORY FILE                             *
000300*---------------------------------------------------------------*
000400* 09/10/25  adh   Created for FarmSense (CR-2241).
000500*---------------------------------------------------------------*
000600     SELECT ALERT-HISTORY-FILE ASSIGN TO "ALERTHST"
000700         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS IS FS-Alt-Status.
