000100*---------------------------------------------------------------*
000200*  FD FOR THE DEVICE STATE FILE                                  *
000300*---------------------------------------------------------------*
000400* 09/10/25  adh   Created for FarmSense (CR-2241).
000500*---------------------------------------------------------------*
000600 FD  DEVICE-STATE-FILE
000700     RECORDING MODE IS F.
000800     COPY WSFSDVS.
