000100*---------------------------------------------------------------*
000200*  FILE STATUS WORK AREA - ONE PAIR PER LOGICAL FILE             *
000300*---------------------------------------------------------------*
000400*  Restated from the old 2-byte FILE STATUS block used across
000500*  the telemetry batch chain.  File size n/a - working storage.
000600*---------------------------------------------------------------*
000700* 06/25/84  krs   Created for the telemetry batch print jobs.
000800* 09/10/25  adh   Expanded to 13 pairs for FarmSense (CR-2241).
000900*---------------------------------------------------------------*
001000 01  WS-File-Status-Block.
001100     03  FS-Rdg-Status          PIC XX.
001200     03  FS-Fcn-Status          PIC XX.
001300     03  FS-Dvs-Status          PIC XX.
001400     03  FS-Smp-Status          PIC XX.
001500     03  FS-Alt-Status          PIC XX.
001600     03  FS-Fld-Status          PIC XX.
001700     03  FS-Bom-Status          PIC XX.
001800     03  FS-Dlt-Status          PIC XX.
001900     03  FS-Fin-Status          PIC XX.
002000     03  FS-Net-Status          PIC XX.
002100     03  FS-Rlp-Status          PIC XX.
002200     03  FS-Grd-Status          PIC XX.
002300     03  FS-Print-Status        PIC XX.
