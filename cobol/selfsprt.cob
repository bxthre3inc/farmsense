000100*---------------------------------------------------------------*
000200*  SELECT FOR THE SHARED 132-COLUMN PRINT FILE                  *
000300*---------------------------------------------------------------*
000400* 07/05/84  krs   Created.
000500* 09/09/25  adh   Renamed logical name to RPTOUT for FarmSense.
000600*---------------------------------------------------------------*
000700     SELECT PRINT-FILE ASSIGN TO "RPTOUT"
000800         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS FS-Print-Status.
