000100*---------------------------------------------------------------*
000200*  FD FOR THE SHARED 132-COLUMN PRINT FILE                       *
000300*---------------------------------------------------------------*
000400* 07/05/84  krs   Created.
000500*---------------------------------------------------------------*
000600 FD  PRINT-FILE
000700     RECORDING MODE IS F.
000800 01  PRINT-REC                  PIC X(132).
