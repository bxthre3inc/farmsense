000100*---------------------------------------------------------------*
000200*
000300*                  FarmSense      Timeseries Rollup
000400*         Hourly per-device and daily per-field min/avg/max
000500*         summaries of sensor readings, with a two-level
000600*         control break and compression-note accumulation.
000700*
000800*---------------------------------------------------------------*
000900 IDENTIFICATION          DIVISION.
001000*----------------------------------
001100 PROGRAM-ID.             FS040.
001200*----------------------------------
001300 AUTHOR.                 K R SANDERBY.
001400 INSTALLATION.           FARMSENSE DISTRICT OPERATIONS CENTER.
001500 DATE-WRITTEN.           03/11/1988.
001600 DATE-COMPILED.
001700 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001800*---------------------------------------------------------------*
001900*  REMARKS.               Hourly/daily rollup batch run with
002000*                         control breaks (Unit U4).
002100*---------------------------------------------------------------*
002200*  CHANGE LOG.
002300*---------------------------------------------------------------*
002400* 03/11/88  krs   Written for the monthly telemetry summary tape
002500*                 after the district review board asked for
002600*                 hourly figures as well as daily.
002700* 06/02/94  krs   Daily break reworked to accumulate by a
002800*                 per-field date table instead of assuming dates
002900*                 arrive in order - device-sorted readings do not
003000*                 present field dates in sequence.
003100* 04/12/99  krs   Y2K sweep - RU-Date confirmed 8-digit CCYYMMDD.
003200* 11/24/09  jmt   Re-platformed to GnuCOBOL.
003300* 09/16/25  adh   Rebuilt as FS040 for the FarmSense rework
003400*                 (CR-2241).  Added suspect-reading rejection
003500*                 counts and delta-of-delta compression notes.
003600* 08/10/26  adh   The moisture value fixed-point compression was
003700*                 computed but never counted or reported - added
003800*                 the whole/delta counters and the job totals
003900*                 line alongside the timestamp figures (CR-2255).
004000*---------------------------------------------------------------*
004100 ENVIRONMENT              DIVISION.
004200 CONFIGURATION            SECTION.
004300 COPY ENVDIV.
004400 INPUT-OUTPUT             SECTION.
004500 FILE-CONTROL.
004600     COPY SELFSRDG.
004700     COPY SELFSRLP.
004800     COPY SELFSPRT.
004900*---------------------------------------------------------------*
005000 DATA                     DIVISION.
005100 FILE                     SECTION.
005200 COPY FDFSRDG.
005300 COPY FDFSRLP.
005400 COPY FDFSPRT.
005500*---------------------------------------------------------------*
005600 WORKING-STORAGE          SECTION.
005700 COPY WSFSSTS.
005800 COPY WSFSCTL.
005900*---------------------------------------------------------------*
006000*  HOURLY ACCUMULATOR - RESET ON DEVICE/DATE/HOUR BREAK          *
006100*---------------------------------------------------------------*
006200 01  WS-Hr-Work.
006300     03  WS-Hr-Device-Id           PIC X(10).
006400     03  WS-Hr-Field-Id            PIC X(10).
006500     03  WS-Hr-Date                PIC 9(8).
006600     03  WS-Hr-Hour                PIC 99.
006700     03  WS-Hr-Moist-Sum           PIC 9(9)V9(4) COMP-3.
006800     03  WS-Hr-Moist-Min           PIC 9V9(4)    COMP-3.
006900     03  WS-Hr-Moist-Max           PIC 9V9(4)    COMP-3.
007000     03  WS-Hr-Temp-Sum            PIC S9(9)V99  COMP-3.
007100     03  WS-Hr-Batt-Sum            PIC 9(9)      COMP.
007200     03  WS-Hr-Batt-Min            PIC 9(4)      COMP.
007300     03  WS-Hr-Count               PIC 9(6)      COMP.
007400     03  WS-Hr-Rejects             PIC 9(6)      COMP.
007500     03  FILLER                    PIC X.
007600 01  WS-Hr-Work-R  REDEFINES WS-Hr-Work.
007700     03  FILLER                    PIC X(20).
007800     03  WS-Hr-Numerics            PIC X(50).
007900*---------------------------------------------------------------*
008000*  DAILY ACCUMULATOR TABLE - ONE ENTRY PER DATE IN A FIELD       *
008100*---------------------------------------------------------------*
008200 01  WS-Daily-Table.
008300     03  WS-Dy-Entry  OCCURS 370 TIMES INDEXED BY Dy-Idx.
008400         05  WS-Dy-Date            PIC 9(8).
008500         05  WS-Dy-Moist-Sum       PIC 9(9)V9(4) COMP-3.
008600         05  WS-Dy-Moist-Min       PIC 9V9(4)    COMP-3.
008700         05  WS-Dy-Moist-Max       PIC 9V9(4)    COMP-3.
008800         05  WS-Dy-Temp-Sum        PIC S9(9)V99  COMP-3.
008900         05  WS-Dy-Batt-Min        PIC 9(4)      COMP.
009000         05  WS-Dy-Count           PIC 9(6)      COMP.
009100         05  WS-Dy-Rejects         PIC 9(6)      COMP.
009200 01  WS-Daily-Table-R  REDEFINES WS-Daily-Table.
009300     03  FILLER                    PIC X(37)  OCCURS 370 TIMES.
009400 01  WS-Daily-Count                PIC 9(4)  COMP  VALUE ZERO.
009500*---------------------------------------------------------------*
009600*  CONTROL-BREAK KEYS AND SWITCHES                               *
009700*---------------------------------------------------------------*
009800 01  WS-Break-Keys.
009900     03  WS-Prev-Field-Id          PIC X(10).
010000     03  WS-Prev-Device-Id         PIC X(10).
010100     03  WS-Prev-Date              PIC 9(8).
010200     03  WS-Prev-Hour              PIC 99.
010300     03  WS-First-Rdg-Sw           PIC X      VALUE "Y".
010400         88  WS-First-Rdg              VALUE "Y".
010500     03  WS-Eof-Rdg-Sw             PIC X      VALUE "N".
010600         88  WS-Eof-Rdg                VALUE "Y".
010700     03  FILLER                    PIC X.
010800*---------------------------------------------------------------*
010900*  COMPRESSION-NOTE WORK AREA (DELTA-OF-DELTA / FIXED-POINT)     *
011000*---------------------------------------------------------------*
011100 01  WS-Compr-Work.
011200     03  WS-Prev-Ts                PIC 9(10)  COMP.
011300     03  WS-Prev-Delta             PIC S9(10) COMP.
011400     03  WS-This-Delta             PIC S9(10) COMP.
011500     03  WS-Dd                     PIC S9(10) COMP.
011600     03  WS-Compact-Cnt            PIC 9(7)  COMP.
011700     03  WS-Full-Cnt               PIC 9(7)  COMP.
011800     03  WS-Moist-Scaled           PIC S9(9) COMP.
011900     03  WS-Prev-Moist-Scaled      PIC S9(9) COMP.
012000     03  WS-Moist-Val-Delta        PIC S9(9) COMP.
012100     03  WS-Value-Whole-Cnt        PIC 9(7)  COMP.
012200     03  WS-Value-Delta-Cnt        PIC 9(7)  COMP.
012300     03  WS-Value-First-Sw         PIC X      VALUE "Y".
012400         88  WS-Value-First            VALUE "Y".
012500     03  FILLER                    PIC X.
012600*---------------------------------------------------------------*
012700 01  WS-Job-Rejects                PIC 9(7)  COMP.
012800 01  WS-Print-Line.
012900     03  FILLER                    PIC X(132).
013000*---------------------------------------------------------------*
013100 PROCEDURE                DIVISION.
013200*---------------------------------------------------------------*
013300 0000-MAINLINE               SECTION.
013400 0000-START.
013500     PERFORM 1000-INITIALISE.
013600     PERFORM 2000-PROCESS-READINGS THRU 2000-EXIT
013700         UNTIL WS-Eof-Rdg.
013800     PERFORM 5000-FLUSH-HOUR.
013900     PERFORM 6000-FLUSH-FIELD-DAILIES.
014000     PERFORM 8000-WRITE-JOB-TOTALS.
014100     PERFORM 9000-TERMINATE.
014200     STOP RUN.
014300*---------------------------------------------------------------*
014400 1000-INITIALISE              SECTION.
014500 1000-START.
014600     MOVE ZERO TO WS-Job-Rejects WS-Compact-Cnt WS-Full-Cnt
014700                  WS-Value-Whole-Cnt WS-Value-Delta-Cnt
014800                  WS-Daily-Count.
014900     SET WS-First-Rdg TO TRUE.
015000     SET WS-Value-First TO TRUE.
015100     MOVE SPACES TO WS-Prev-Field-Id WS-Prev-Device-Id.
015200     OPEN INPUT  SENSOR-READING-FILE
015300          OUTPUT ROLLUP-SUMMARY-FILE
015400                 PRINT-FILE.
015500     IF FS-Rdg-Status NOT = "00"
015600         DISPLAY "FS040 - SENSOR-READING OPEN FAIL " FS-Rdg-Status
015700         STOP RUN
015800     END-IF.
015900 1000-EXIT.
016000     EXIT.
016100*---------------------------------------------------------------*
016200 2000-PROCESS-READINGS         SECTION.
016300 2000-START.
016400     READ SENSOR-READING-FILE
016500         AT END
016600             SET WS-Eof-Rdg TO TRUE
016700             GO TO 2000-EXIT
016800     END-READ.
016900     IF WS-First-Rdg
017000         MOVE SR-Field-Id  TO WS-Prev-Field-Id
017100         MOVE SR-Device-Id TO WS-Prev-Device-Id
017200         SET WS-First-Rdg TO FALSE
017300         PERFORM 4000-START-HOUR
017400     END-IF.
017500     IF SR-Field-Id NOT = WS-Prev-Field-Id
017600         PERFORM 5000-FLUSH-HOUR
017700         PERFORM 6000-FLUSH-FIELD-DAILIES
017800         MOVE SR-Field-Id  TO WS-Prev-Field-Id
017900         MOVE SR-Device-Id TO WS-Prev-Device-Id
018000         PERFORM 4000-START-HOUR
018100     ELSE
018200         IF SR-Device-Id NOT = WS-Prev-Device-Id OR
018300            SR-Date NOT = WS-Prev-Date OR
018400            SR-Hour NOT = WS-Prev-Hour
018500             PERFORM 5000-FLUSH-HOUR
018600             MOVE SR-Device-Id TO WS-Prev-Device-Id
018700             PERFORM 4000-START-HOUR
018800         END-IF
018900     END-IF.
019000     IF SR-Quality-Flag NOT = "V"
019100         ADD 1 TO WS-Hr-Rejects WS-Job-Rejects
019200     ELSE
019300         PERFORM 3000-ACCUM-READING
019400     END-IF.
019500     PERFORM 7000-COMPRESSION-NOTE.
019600 2000-EXIT.
019700     EXIT.
019800*---------------------------------------------------------------*
019900 3000-ACCUM-READING             SECTION.
020000 3000-START.
020100     ADD 1 TO WS-Hr-Count.
020200     ADD SR-Moisture-Vwc TO WS-Hr-Moist-Sum.
020300     ADD SR-Temp-C        TO WS-Hr-Temp-Sum.
020400     ADD SR-Battery-Mv    TO WS-Hr-Batt-Sum.
020500     IF SR-Moisture-Vwc < WS-Hr-Moist-Min
020600         MOVE SR-Moisture-Vwc TO WS-Hr-Moist-Min
020700     END-IF.
020800     IF SR-Moisture-Vwc > WS-Hr-Moist-Max
020900         MOVE SR-Moisture-Vwc TO WS-Hr-Moist-Max
021000     END-IF.
021100     IF SR-Battery-Mv < WS-Hr-Batt-Min
021200         MOVE SR-Battery-Mv TO WS-Hr-Batt-Min
021300     END-IF.
021400     PERFORM 3500-ACCUM-DAILY.
021500 3000-EXIT.
021600     EXIT.
021700*---------------------------------------------------------------*
021800 3500-ACCUM-DAILY.
021900     PERFORM 3510-FIND-OR-ADD-DATE.
022000     ADD 1 TO WS-Dy-Count (Dy-Idx).
022100     ADD SR-Moisture-Vwc TO WS-Dy-Moist-Sum (Dy-Idx).
022200     ADD SR-Temp-C        TO WS-Dy-Temp-Sum (Dy-Idx).
022300     IF SR-Moisture-Vwc < WS-Dy-Moist-Min (Dy-Idx)
022400         MOVE SR-Moisture-Vwc TO WS-Dy-Moist-Min (Dy-Idx)
022500     END-IF.
022600     IF SR-Moisture-Vwc > WS-Dy-Moist-Max (Dy-Idx)
022700         MOVE SR-Moisture-Vwc TO WS-Dy-Moist-Max (Dy-Idx)
022800     END-IF.
022900     IF SR-Battery-Mv < WS-Dy-Batt-Min (Dy-Idx)
023000         MOVE SR-Battery-Mv TO WS-Dy-Batt-Min (Dy-Idx)
023100     END-IF.
023200*---------------------------------------------------------------*
023300 3510-FIND-OR-ADD-DATE.
023400     SET Dy-Idx TO 1.
023500     PERFORM 3520-SCAN-ONE THRU 3520-EXIT
023600         UNTIL Dy-Idx > WS-Daily-Count
023700            OR WS-Dy-Date (Dy-Idx) = SR-Date.
023800     IF Dy-Idx > WS-Daily-Count
023900         ADD 1 TO WS-Daily-Count
024000         SET Dy-Idx TO WS-Daily-Count
024100         MOVE SR-Date TO WS-Dy-Date (Dy-Idx)
024200         MOVE ZERO    TO WS-Dy-Moist-Sum (Dy-Idx)
024300                         WS-Dy-Temp-Sum (Dy-Idx)
024400                         WS-Dy-Count (Dy-Idx)
024500                         WS-Dy-Rejects (Dy-Idx)
024600         MOVE 9.9999  TO WS-Dy-Moist-Min (Dy-Idx)
024700         MOVE ZERO    TO WS-Dy-Moist-Max (Dy-Idx)
024800         MOVE 9999    TO WS-Dy-Batt-Min (Dy-Idx)
024900     END-IF.
025000 3520-SCAN-ONE.
025100     IF WS-Dy-Date (Dy-Idx) NOT = SR-Date
025200         SET Dy-Idx UP BY 1
025300     END-IF.
025400 3520-EXIT.
025500     EXIT.
025600*---------------------------------------------------------------*
025700 4000-START-HOUR                SECTION.
025800 4000-START.
025900     MOVE WS-Prev-Device-Id TO WS-Hr-Device-Id.
026000     MOVE SR-Field-Id       TO WS-Hr-Field-Id.
026100     MOVE SR-Date           TO WS-Hr-Date WS-Prev-Date.
026200     MOVE SR-Hour           TO WS-Hr-Hour WS-Prev-Hour.
026300     MOVE ZERO TO WS-Hr-Moist-Sum WS-Hr-Temp-Sum WS-Hr-Batt-Sum
026400                  WS-Hr-Count WS-Hr-Rejects.
026500     MOVE 9.9999 TO WS-Hr-Moist-Min.
026600     MOVE ZERO   TO WS-Hr-Moist-Max.
026700     MOVE 9999   TO WS-Hr-Batt-Min.
026800 4000-EXIT.
026900     EXIT.
027000*---------------------------------------------------------------*
027100 5000-FLUSH-HOUR                SECTION.
027200 5000-START.
027300     IF WS-Hr-Count = ZERO
027400         GO TO 5000-EXIT
027500     END-IF.
027600     MOVE SPACES TO FS-Rollup-Summary.
027700     SET RU-Hourly TO TRUE.
027800     MOVE WS-Hr-Device-Id TO RU-Key1.
027900     MOVE WS-Hr-Field-Id  TO RU-Key2.
028000     MOVE WS-Hr-Date      TO RU-Date.
028100     MOVE WS-Hr-Hour      TO RU-Hour.
028200     DIVIDE WS-Hr-Moist-Sum BY WS-Hr-Count GIVING RU-Avg-Moist
028300         ROUNDED.
028400     MOVE WS-Hr-Moist-Min TO RU-Min-Moist.
028500     MOVE WS-Hr-Moist-Max TO RU-Max-Moist.
028600     DIVIDE WS-Hr-Temp-Sum BY WS-Hr-Count GIVING RU-Avg-Temp
028700         ROUNDED.
028800     DIVIDE WS-Hr-Batt-Sum BY WS-Hr-Count GIVING RU-Avg-Batt
028900         ROUNDED.
029000     MOVE WS-Hr-Batt-Min TO RU-Min-Batt.
029100     MOVE WS-Hr-Count    TO RU-Count.
029200     WRITE FS-Rollup-Summary.
029300 5000-EXIT.
029400     EXIT.
029500*---------------------------------------------------------------*
029600 6000-FLUSH-FIELD-DAILIES       SECTION.
029700 6000-START.
029800     IF WS-Daily-Count = ZERO
029900         GO TO 6000-EXIT
030000     END-IF.
030100     PERFORM 6010-WRITE-ONE THRU 6010-EXIT
030200         VARYING Dy-Idx FROM 1 BY 1
030300         UNTIL Dy-Idx > WS-Daily-Count.
030400     MOVE ZERO TO WS-Daily-Count.
030500 6000-EXIT.
030600     EXIT.
030700 6010-WRITE-ONE.
030800     MOVE SPACES TO FS-Rollup-Summary.
030900     SET RU-Daily TO TRUE.
031000     MOVE WS-Prev-Field-Id TO RU-Key1.
031100     MOVE SPACES           TO RU-Key2.
031200     MOVE WS-Dy-Date (Dy-Idx)  TO RU-Date.
031300     MOVE 99                  TO RU-Hour.
031400     DIVIDE WS-Dy-Moist-Sum (Dy-Idx) BY WS-Dy-Count (Dy-Idx)
031500         GIVING RU-Avg-Moist ROUNDED.
031600     MOVE WS-Dy-Moist-Min (Dy-Idx) TO RU-Min-Moist.
031700     MOVE WS-Dy-Moist-Max (Dy-Idx) TO RU-Max-Moist.
031800     DIVIDE WS-Dy-Temp-Sum (Dy-Idx) BY WS-Dy-Count (Dy-Idx)
031900         GIVING RU-Avg-Temp ROUNDED.
032000     MOVE WS-Dy-Batt-Min (Dy-Idx) TO RU-Min-Batt.
032100     MOVE WS-Dy-Count (Dy-Idx)    TO RU-Count.
032200     WRITE FS-Rollup-Summary.
032300 6010-EXIT.
032400     EXIT.
032500*---------------------------------------------------------------*
032600*  DELTA-OF-DELTA TIMESTAMP AND FIXED-POINT VALUE COMPRESSION    *
032700*  NOTE - ACCUMULATED JOB-WIDE, REPORTED AT JOB END              *
032800*---------------------------------------------------------------*
032900 7000-COMPRESSION-NOTE          SECTION.
033000 7000-START.
033100     COMPUTE WS-Moist-Scaled = SR-Moisture-Vwc * 1000.
033200     IF WS-Value-First
033300         ADD 1 TO WS-Value-Whole-Cnt
033400         SET WS-Value-First TO FALSE
033500     ELSE
033600         COMPUTE WS-Moist-Val-Delta =
033700             WS-Moist-Scaled - WS-Prev-Moist-Scaled
033800         ADD 1 TO WS-Value-Delta-Cnt
033900     END-IF.
034000     MOVE WS-Moist-Scaled TO WS-Prev-Moist-Scaled.
034100     IF WS-Prev-Ts = ZERO
034200         MOVE SR-Timestamp TO WS-Prev-Ts
034300         GO TO 7000-EXIT
034400     END-IF.
034500     COMPUTE WS-This-Delta = SR-Timestamp - WS-Prev-Ts.
034600     IF WS-Prev-Delta NOT = ZERO
034700         COMPUTE WS-Dd = WS-This-Delta - WS-Prev-Delta
034800         IF WS-Dd >= -128 AND WS-Dd <= 127
034900             ADD 1 TO WS-Compact-Cnt
035000         ELSE
035100             ADD 1 TO WS-Full-Cnt
035200         END-IF
035300     END-IF.
035400     MOVE WS-This-Delta TO WS-Prev-Delta.
035500     MOVE SR-Timestamp  TO WS-Prev-Ts.
035600 7000-EXIT.
035700     EXIT.
035800*---------------------------------------------------------------*
035900 8000-WRITE-JOB-TOTALS          SECTION.
036000 8000-START.
036100     MOVE SPACES TO WS-Print-Line.
036200     MOVE "FS040 READINGS REJECTED (SUSPECT QUALITY):" TO
036300         WS-Print-Line (1:43).
036400     MOVE WS-Job-Rejects TO WS-Print-Line (45:7).
036500     WRITE PRINT-REC FROM WS-Print-Line.
036600     MOVE SPACES TO WS-Print-Line.
036700     MOVE "  TIMESTAMP COMPRESSION - COMPACT/FULL CASES:" TO
036800         WS-Print-Line (1:46).
036900     MOVE WS-Compact-Cnt TO WS-Print-Line (48:7).
037000     MOVE WS-Full-Cnt    TO WS-Print-Line (56:7).
037100     WRITE PRINT-REC FROM WS-Print-Line.
037200     MOVE SPACES TO WS-Print-Line.
037300     MOVE "  MOISTURE VALUE DELTA - WHOLE/DELTA CASES:" TO
037400         WS-Print-Line (1:44).
037500     MOVE WS-Value-Whole-Cnt TO WS-Print-Line (46:7).
037600     MOVE WS-Value-Delta-Cnt TO WS-Print-Line (54:7).
037700     WRITE PRINT-REC FROM WS-Print-Line.
037800 8000-EXIT.
037900     EXIT.
038000*---------------------------------------------------------------*
038100 9000-TERMINATE                SECTION.
038200 9000-START.
038300     CLOSE SENSOR-READING-FILE
038400           ROLLUP-SUMMARY-FILE
038500           PRINT-FILE.
038600 9000-EXIT.
038700     EXIT.
