000100*---------------------------------------------------------------*
000200*
000300*                  FarmSense      Network Optimizer
000400*         Classifies mesh/radio link quality, smooths running
000500*         link statistics, scores connections and derives the
000600*         transmit-time, FEC overhead and mesh transmit-slot
000700*         figures used by the field gateway firmware.
000800*
000900*---------------------------------------------------------------*
001000 IDENTIFICATION          DIVISION.
001100*----------------------------------
001200 PROGRAM-ID.             FS030.
001300*----------------------------------
001400 AUTHOR.                 K R SANDERBY.
001500 INSTALLATION.           FARMSENSE DISTRICT OPERATIONS CENTER.
001600 DATE-WRITTEN.           05/06/1987.
001700 DATE-COMPILED.
001800 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001900*---------------------------------------------------------------*
002000*  REMARKS.               Network/mesh link quality batch run
002100*                         (Unit U3).
002200*---------------------------------------------------------------*
002300*  CHANGE LOG.
002400*---------------------------------------------------------------*
002500* 05/06/87  krs   Written for the packet-radio base station when
002600*                 the district went from 3 to 11 repeaters.
002700* 09/14/91  krs   EWMA smoothing added - raw stats were too noisy
002800*                 repeater to repeater.
002900* 04/10/99  krs   Y2K sweep - no date fields, no change made.
003000* 11/23/09  jmt   Re-platformed to GnuCOBOL.  Connection-id hash
003100*                 rebuilt from the old mod-11 check-digit table
003200*                 (maps09) - no intrinsic functions available on
003300*                 every target box at the time.
003400* 09/15/25  adh   Rebuilt as FS030 for the FarmSense mesh gateway
003500*                 rework (CR-2241).
003600* 08/10/26  adh   Several lines had wrapped past column 72 and
003700*                 were coming in short - open-failed DISPLAY,
003800*                 both EWMA COMPUTEs, FEC parity COMPUTE, sleep
003900*                 COMPUTE.  Wrapped them.  Sleep schedule was
004000*                 computed and thrown away - now prints a line
004100*                 (CR-2261).
004200*---------------------------------------------------------------*
004300 ENVIRONMENT              DIVISION.
004400 CONFIGURATION            SECTION.
004500 COPY ENVDIV.
004600 INPUT-OUTPUT             SECTION.
004700 FILE-CONTROL.
004800     COPY SELFSNET.
004900     COPY SELFSPRT.
005000*---------------------------------------------------------------*
005100 DATA                     DIVISION.
005200 FILE                     SECTION.
005300 COPY FDFSNET.
005400 COPY FDFSPRT.
005500*---------------------------------------------------------------*
005600 WORKING-STORAGE          SECTION.
005700 COPY WSFSSTS.
005800 COPY WSFSCTL.
005900 COPY WSFSHSH.
006000*---------------------------------------------------------------*
006100*  RUNNING LINK-STATS TABLE - ONE ENTRY PER CONNECTION ID        *
006200*---------------------------------------------------------------*
006300 01  WS-Link-Table.
006400     03  WS-Link-Entry  OCCURS 200 TIMES
006500                       INDEXED BY Lnk-Idx.
006600         05  WS-Link-Conn-Id       PIC X(10).
006700         05  WS-Link-Ewma-Latency  PIC 9(5)V99 COMP-3.
006800         05  WS-Link-Ewma-Loss     PIC 9(3)V99 COMP-3.
006900         05  WS-Link-Ewma-Bw       PIC 9(7)V9  COMP-3.
007000         05  WS-Link-Stability     PIC 9V99    COMP-3.
007100         05  WS-Link-Score         PIC 9V99    COMP-3.
007200 01  WS-Link-Table-R  REDEFINES WS-Link-Table.
007300     03  FILLER                    PIC X(26)  OCCURS 200 TIMES.
007400 01  WS-Link-Count                 PIC 9(4)   COMP  VALUE ZERO.
007500 01  WS-Link-Found-Sw               PIC X      VALUE "N".
007600     88  WS-Link-Found                  VALUE "Y".
007700*---------------------------------------------------------------*
007800*  CONDITION CODE TABLE                                          *
007900*---------------------------------------------------------------*
008000 01  WS-Cond-Table-Area.
008100     03  FILLER PIC X(9) VALUE "EXCELLENT".
008200     03  FILLER PIC X(9) VALUE "GOOD     ".
008300     03  FILLER PIC X(9) VALUE "FAIR     ".
008400     03  FILLER PIC X(9) VALUE "POOR     ".
008500     03  FILLER PIC X(9) VALUE "CRITICAL ".
008600 01  WS-Cond-Table  REDEFINES WS-Cond-Table-Area.
008700     03  WS-Cond-Name  PIC X(9)  OCCURS 5 TIMES.
008800 01  WS-Rate-Table-Area.
008900     03  FILLER PIC 9(4) COMP VALUE 1000.
009000     03  FILLER PIC 9(4) COMP VALUE 500.
009100     03  FILLER PIC 9(4) COMP VALUE 100.
009200     03  FILLER PIC 9(4) COMP VALUE 20.
009300     03  FILLER PIC 9(4) COMP VALUE 5.
009400 01  WS-Rate-Table  REDEFINES WS-Rate-Table-Area.
009500     03  WS-Rate-Kbps  PIC 9(4) COMP  OCCURS 5 TIMES.
009600*---------------------------------------------------------------*
009700*  PER-RECORD WORK AREA                                          *
009800*---------------------------------------------------------------*
009900 01  WS-Rec-Work.
010000     03  WS-Cond-Subscr            PIC 9      COMP.
010100     03  WS-Ms-Per-Kb              PIC 9(5)V99 COMP-3.
010200     03  WS-Transmit-Ms            PIC 9(7)V99 COMP-3.
010300     03  WS-Loss-Fraction          PIC 9V9(4) COMP-3.
010400     03  WS-Fec-Packets            PIC 9(7)  COMP.
010500     03  WS-Fec-Parity             PIC 9(7)  COMP.
010600     03  WS-Fec-Overhead           PIC 9(7)  COMP.
010700     03  WS-Slot-Ms                PIC 9(7)  COMP.
010800     03  FILLER                    PIC X.
010900*---------------------------------------------------------------*
011000*  SLEEP SCHEDULE CONSTANTS - BASE INTERVAL IS THE NORMAL-ACTIVE *
011100*  MODE DEFAULT (900 S) UNTIL THE GATEWAY FEEDS A LIVE VALUE     *
011200*---------------------------------------------------------------*
011300 01  WS-Sleep-Work.
011400     03  WS-Sleep-Base-Sec         PIC 9(5)   COMP  VALUE 900.
011500     03  WS-Sleep-Wake-Ms          PIC 9(3)   COMP  VALUE 50.
011600     03  WS-Sleep-Ms               PIC 9(9)   COMP.
011700     03  WS-Sleep-Resync-Ms        PIC 9(9)   COMP  VALUE 3600000.
011800*---------------------------------------------------------------*
011900 01  WS-Best-Work.
012000     03  WS-Best-Conn-Id           PIC X(10).
012100     03  WS-Best-Score             PIC 9V99   COMP-3.
012200     03  FILLER                    PIC X.
012300 01  WS-Rec-Count                  PIC 9(7)  COMP.
012400 01  WS-Eof-Net-Sw                 PIC X      VALUE "N".
012500     88  WS-Eof-Net                    VALUE "Y".
012600 01  WS-Print-Line.
012700     03  FILLER                    PIC X(132).
012800*---------------------------------------------------------------*
012900 PROCEDURE                DIVISION.
013000*---------------------------------------------------------------*
013100 0000-MAINLINE               SECTION.
013200 0000-START.
013300     PERFORM 1000-INITIALISE.
013400     PERFORM 2000-PROCESS-RECORDS THRU 2000-EXIT
013500         UNTIL WS-Eof-Net.
013600     PERFORM 7000-SLEEP-SCHEDULE.
013700     PERFORM 8000-SELECT-BEST.
013800     PERFORM 9000-TERMINATE.
013900     STOP RUN.
014000*---------------------------------------------------------------*
014100 1000-INITIALISE              SECTION.
014200 1000-START.
014300     MOVE ZERO TO WS-Rec-Count WS-Link-Count.
014400     OPEN INPUT  NETWORK-STATS-FILE
014500          OUTPUT PRINT-FILE.
014600     IF FS-Net-Status NOT = "00"
014700         DISPLAY "FS030 - NETWORK-STATS OPEN FAILED "
014800             FS-Net-Status
014900         STOP RUN
015000     END-IF.
015100 1000-EXIT.
015200     EXIT.
015300*---------------------------------------------------------------*
015400 2000-PROCESS-RECORDS          SECTION.
015500 2000-START.
015600     READ NETWORK-STATS-FILE
015700         AT END
015800             SET WS-Eof-Net TO TRUE
015900             GO TO 2000-EXIT
016000     END-READ.
016100     ADD 1 TO WS-Rec-Count.
016200     PERFORM 3000-FIND-OR-ADD-LINK.
016300     PERFORM 3500-EWMA-SMOOTH.
016400     PERFORM 4000-CLASSIFY.
016500     PERFORM 5000-CONNECTION-SCORE.
016600     PERFORM 5500-TRANSMIT-TIME.
016700     PERFORM 6000-FEC-OVERHEAD.
016800     PERFORM 6500-MESH-SLOT.
016900     PERFORM 2500-WRITE-RESULT.
017000 2000-EXIT.
017100     EXIT.
017200*---------------------------------------------------------------*
017300 3000-FIND-OR-ADD-LINK         SECTION.
017400 3000-START.
017500     SET WS-Link-Found TO FALSE.
017600     IF WS-Link-Count = ZERO
017700         GO TO 3000-ADD-NEW
017800     END-IF.
017900     SET Lnk-Idx TO 1.
018000     PERFORM 3100-SCAN-ONE THRU 3100-EXIT
018100         UNTIL Lnk-Idx > WS-Link-Count OR WS-Link-Found.
018200     IF WS-Link-Found
018300         GO TO 3000-EXIT
018400     END-IF.
018500 3000-ADD-NEW.
018600     ADD 1 TO WS-Link-Count.
018700     SET Lnk-Idx TO WS-Link-Count.
018800     MOVE NS-Conn-Id        TO WS-Link-Conn-Id (Lnk-Idx).
018900     MOVE NS-Latency-Ms     TO WS-Link-Ewma-Latency (Lnk-Idx).
019000     MOVE NS-Loss-Pct       TO WS-Link-Ewma-Loss (Lnk-Idx).
019100     MOVE NS-Bandwidth-Kbps TO WS-Link-Ewma-Bw (Lnk-Idx).
019200 3000-EXIT.
019300     EXIT.
019400 3100-SCAN-ONE.
019500     IF WS-Link-Conn-Id (Lnk-Idx) = NS-Conn-Id
019600         SET WS-Link-Found TO TRUE
019700     ELSE
019800         SET Lnk-Idx UP BY 1
019900     END-IF.
020000 3100-EXIT.
020100     EXIT.
020200*---------------------------------------------------------------*
020300*  EWMA SMOOTHING - NEW = 0.3 * SAMPLE + 0.7 * OLD               *
020400*---------------------------------------------------------------*
020500 3500-EWMA-SMOOTH.
020600     COMPUTE WS-Link-Ewma-Latency (Lnk-Idx) ROUNDED =
020700         0.3 * NS-Latency-Ms +
020800         0.7 * WS-Link-Ewma-Latency (Lnk-Idx).
020900     COMPUTE WS-Link-Ewma-Loss (Lnk-Idx) ROUNDED =
021000         0.3 * NS-Loss-Pct + 0.7 * WS-Link-Ewma-Loss (Lnk-Idx).
021100     COMPUTE WS-Link-Ewma-Bw (Lnk-Idx) ROUNDED =
021200         0.3 * NS-Bandwidth-Kbps +
021300         0.7 * WS-Link-Ewma-Bw (Lnk-Idx).
021400     MOVE NS-Stability TO WS-Link-Stability (Lnk-Idx).
021500*---------------------------------------------------------------*
021600*  CLASSIFICATION - CHECKED IN ORDER ON THE SMOOTHED STATS       *
021700*---------------------------------------------------------------*
021800 4000-CLASSIFY                 SECTION.
021900 4000-START.
022000     IF WS-Link-Ewma-Loss (Lnk-Idx) > 10 OR
022100        WS-Link-Ewma-Latency (Lnk-Idx) > 1000
022200         MOVE 5 TO WS-Cond-Subscr
022300     ELSE
022400         IF WS-Link-Ewma-Loss (Lnk-Idx) > 5 OR
022500            WS-Link-Ewma-Latency (Lnk-Idx) > 300
022600             MOVE 4 TO WS-Cond-Subscr
022700         ELSE
022800             IF WS-Link-Ewma-Loss (Lnk-Idx) > 1 OR
022900                WS-Link-Ewma-Latency (Lnk-Idx) > 100
023000                 MOVE 3 TO WS-Cond-Subscr
023100             ELSE
023200                 IF WS-Link-Ewma-Loss (Lnk-Idx) > 0.1 OR
023300                    WS-Link-Ewma-Latency (Lnk-Idx) > 50
023400                     MOVE 2 TO WS-Cond-Subscr
023500                 ELSE
023600                     MOVE 1 TO WS-Cond-Subscr
023700                 END-IF
023800             END-IF
023900         END-IF
024000     END-IF.
024100 4000-EXIT.
024200     EXIT.
024300*---------------------------------------------------------------*
024400 5000-CONNECTION-SCORE         SECTION.
024500 5000-START.
024600     IF WS-Link-Ewma-Latency (Lnk-Idx) > 1000
024700         COMPUTE WS-Link-Score (Lnk-Idx) ROUNDED =
024800             WS-Link-Stability (Lnk-Idx) * 0.4 +
024900             (1 - WS-Link-Ewma-Loss (Lnk-Idx) / 100) * 0.3 +
025000             (1 - 1) * 0.3
025100     ELSE
025200         COMPUTE WS-Link-Score (Lnk-Idx) ROUNDED =
025300             WS-Link-Stability (Lnk-Idx) * 0.4 +
025400             (1 - WS-Link-Ewma-Loss (Lnk-Idx) / 100) * 0.3 +
025500             (1 - WS-Link-Ewma-Latency (Lnk-Idx) / 1000) * 0.3
025600     END-IF.
025700 5000-EXIT.
025800     EXIT.
025900*---------------------------------------------------------------*
026000 5500-TRANSMIT-TIME            SECTION.
026100 5500-START.
026200     COMPUTE WS-Ms-Per-Kb ROUNDED =
026300         8 / WS-Rate-Kbps (WS-Cond-Subscr) * 1000.
026400     COMPUTE WS-Transmit-Ms ROUNDED =
026500         NS-Payload-Bytes / 1024 * WS-Ms-Per-Kb.
026600 5500-EXIT.
026700     EXIT.
026800*---------------------------------------------------------------*
026900*  FEC PARITY OVERHEAD FOR THE OBSERVED LOSS RATE                *
027000*---------------------------------------------------------------*
027100 6000-FEC-OVERHEAD             SECTION.
027200 6000-START.
027300     IF NS-Loss-Pct = ZERO
027400         MOVE ZERO TO WS-Fec-Overhead
027500         GO TO 6000-EXIT
027600     END-IF.
027700     COMPUTE WS-Loss-Fraction = NS-Loss-Pct / 100.
027800     DIVIDE NS-Payload-Bytes BY 64 GIVING WS-Fec-Packets.
027900     IF WS-Fec-Packets < 1
028000         MOVE 1 TO WS-Fec-Packets
028100     END-IF.
028200     COMPUTE WS-Fec-Parity =
028300         WS-Fec-Packets * WS-Loss-Fraction * 2.
028400     COMPUTE WS-Fec-Overhead = WS-Fec-Parity * 64.
028500     IF WS-Fec-Overhead > NS-Payload-Bytes
028600         MOVE NS-Payload-Bytes TO WS-Fec-Overhead
028700     END-IF.
028800 6000-EXIT.
028900     EXIT.
029000*---------------------------------------------------------------*
029100*  DETERMINISTIC MESH TRANSMIT-SLOT HASH                         *
029200*---------------------------------------------------------------*
029300 6500-MESH-SLOT                SECTION.
029400 6500-START.
029500     MOVE NS-Conn-Id  TO WS-Hash-Id.
029600     MOVE ZERO        TO WS-Hash-Sum.
029700     PERFORM 6510-HASH-ONE-CHAR THRU 6510-EXIT
029800         VARYING WS-Hash-Pos FROM 1 BY 1
029900         UNTIL WS-Hash-Pos > 10.
030000     DIVIDE WS-Hash-Sum BY 15600 GIVING WS-Fec-Packets
030100         REMAINDER WS-Slot-Ms.
030200     COMPUTE WS-Slot-Ms = WS-Slot-Ms * 10.
030300 6500-EXIT.
030400     EXIT.
030500 6510-HASH-ONE-CHAR.
030600     SET Hash-Alpha-Idx TO 1.
030700     SEARCH WS-Hash-Char
030800         AT END
030900             MOVE 0 TO WS-Hash-Code
031000         WHEN WS-Hash-Char (Hash-Alpha-Idx) =
031100              WS-Hash-Id-Char (WS-Hash-Pos)
031200             SET WS-Hash-Code TO Hash-Alpha-Idx
031300     END-SEARCH.
031400     COMPUTE WS-Hash-Sum =
031500         WS-Hash-Sum + (WS-Hash-Pos * WS-Hash-Code).
031600 6510-EXIT.
031700     EXIT.
031800*---------------------------------------------------------------*
031900 2500-WRITE-RESULT.
032000     MOVE SPACES TO WS-Print-Line.
032100     MOVE NS-Conn-Id            TO WS-Print-Line (1:10).
032200     MOVE WS-Cond-Name (WS-Cond-Subscr) TO WS-Print-Line (12:9).
032300     MOVE WS-Link-Score (Lnk-Idx) TO WS-Print-Line (22:4).
032400     MOVE WS-Transmit-Ms        TO WS-Print-Line (28:9).
032500     MOVE WS-Fec-Overhead       TO WS-Print-Line (38:7).
032600     MOVE WS-Slot-Ms            TO WS-Print-Line (46:7).
032700     WRITE PRINT-REC FROM WS-Print-Line.
032800*---------------------------------------------------------------*
032900 7000-SLEEP-SCHEDULE           SECTION.
033000 7000-START.
033100     COMPUTE WS-Sleep-Ms =
033200         WS-Sleep-Base-Sec * 1000 - WS-Sleep-Wake-Ms.
033300     MOVE SPACES TO WS-Print-Line.
033400     MOVE "SLEEP SCHEDULE - WAKE:" TO WS-Print-Line (1:23).
033500     MOVE WS-Sleep-Wake-Ms   TO WS-Print-Line (25:4).
033600     MOVE "MS SLEEP:" TO WS-Print-Line (30:9).
033700     MOVE WS-Sleep-Ms        TO WS-Print-Line (40:9).
033800     MOVE "MS RESYNC:" TO WS-Print-Line (50:10).
033900     MOVE WS-Sleep-Resync-Ms TO WS-Print-Line (61:9).
034000     WRITE PRINT-REC FROM WS-Print-Line.
034100 7000-EXIT.
034200     EXIT.
034300*---------------------------------------------------------------*
034400*  END-OF-JOB BEST-CONNECTION SELECTION                          *
034500*---------------------------------------------------------------*
034600 8000-SELECT-BEST               SECTION.
034700 8000-START.
034800     MOVE ZERO TO WS-Best-Score.
034900     MOVE SPACES TO WS-Best-Conn-Id.
035000     IF WS-Link-Count = ZERO
035100         GO TO 8000-EXIT
035200     END-IF.
035300     PERFORM 8010-CHECK-ONE THRU 8010-EXIT
035400         VARYING Lnk-Idx FROM 1 BY 1
035500         UNTIL Lnk-Idx > WS-Link-Count.
035600     MOVE SPACES TO WS-Print-Line.
035700     MOVE "BEST CONNECTION:" TO WS-Print-Line (1:17).
035800     MOVE WS-Best-Conn-Id    TO WS-Print-Line (19:10).
035900     MOVE WS-Best-Score      TO WS-Print-Line (30:4).
036000     WRITE PRINT-REC FROM WS-Print-Line.
036100 8000-EXIT.
036200     EXIT.
036300 8010-CHECK-ONE.
036400     IF WS-Link-Score (Lnk-Idx) > WS-Best-Score
036500         MOVE WS-Link-Score (Lnk-Idx)   TO WS-Best-Score
036600         MOVE WS-Link-Conn-Id (Lnk-Idx) TO WS-Best-Conn-Id
036700     END-IF.
036800 8010-EXIT.
036900     EXIT.
037000*---------------------------------------------------------------*
037100 9000-TERMINATE                SECTION.
037200 9000-START.
037300     CLOSE NETWORK-STATS-FILE
037400           PRINT-FILE.
037500 9000-EXIT.
037600     EXIT.
