000100*---------------------------------------------------------------*
000200*  RECORD DEFINITION FOR SAMPLING DECISION FILE (OUTPUT OF FS010)*
000300*---------------------------------------------------------------*
000400*  File size 80 bytes.
000500*---------------------------------------------------------------*
000600* 09/11/25  adh   Created for FarmSense (CR-2241).
000700*---------------------------------------------------------------*
000800 01  FS-Sampling-Decision.
000900     03  SD-Device-Id           PIC X(10).
001000     03  SD-Field-Id            PIC X(10).
001100     03  SD-Interval-Sec        PIC 9(6).
001200     03  SD-Mode                PIC X(2).
001300     03  SD-Quality             PIC 9V9(2).
001400     03  SD-Reason              PIC X(40).
001500     03  FILLER                 PIC X(09).
