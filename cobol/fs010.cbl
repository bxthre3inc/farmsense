000100*---------------------------------------------------------------*
000200*                                                               *
000300*                  FarmSense      Adaptive Sampler              *
000400*         Chooses each device's sampling interval from          *
000500*         field conditions and battery state, and projects      *
000600*         battery life against the 12-year service target.      *
000700*                                                               *
000800*---------------------------------------------------------------*
000900 IDENTIFICATION          DIVISION.
001000*----------------------------------
001100 PROGRAM-ID.             FS010.
001200*----------------------------------
001300 AUTHOR.                 K R SANDERBY.
001400 INSTALLATION.           FARMSENSE DISTRICT OPERATIONS CENTER.
001500 DATE-WRITTEN.           09/11/1984.
001600 DATE-COMPILED.
001700 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001800*---------------------------------------------------------------*
001900*  REMARKS.               Adaptive sampler and battery projection
002000*                         batch run (Units U1 / U1-P).
002100*---------------------------------------------------------------*
002200*  CHANGE LOG.
002300*---------------------------------------------------------------*
002400* 09/11/84  krs   Written as the original telemetry poll-rate
002500*                 chooser for the district sensing pilot.
002600* 02/14/86  krs   Added winter-dormant mode per agronomy request.
002700* 07/30/91  krs   Battery percentage model revised to LiFePO4
002800*                 curve (was lead-acid curve).
002900* 04/09/99  krs   Y2K sweep - WS-Run-Ccyy widened, device-state
003000*                 timestamps confirmed already 4-digit year safe.
003100* 11/22/09  jmt   Re-platformed to GnuCOBOL.  Field-conditions
003200*                 lookup converted from sequential scan to table
003300*                 load plus binary search.
003400* 09/12/25  adh   Rebuilt as FS010 for the FarmSense rework
003500*                 (CR-2241).  Added battery-projection section
003600*                 (old PY-pattern history walk repurposed).
003700* 10/03/25  adh   Corrected quality score for rule 7 (germination
003800*                 stage) - was defaulting to rule 9.  CR-2241-07.
003900* 08/10/26  adh   Field-stats line was wider than PRINT-REC and
004000*                 was not printing mode or battery-status counts
004100*                 at all.  Split into three lines (stats/mode/
004200*                 battery) and reset the mode table at the field
004300*                 break.  Battery-projection text was computed
004400*                 and then discarded - now prints one line per
004500*                 device (CR-2261).
004600*---------------------------------------------------------------*
004700 ENVIRONMENT              DIVISION.
004800 CONFIGURATION            SECTION.
004900 COPY ENVDIV.
005000 INPUT-OUTPUT             SECTION.
005100 FILE-CONTROL.
005200     COPY SELFSDVS.
005300     COPY SELFSFCN.
005400     COPY SELFSSMP.
005500     COPY SELFSPRT.
005600*---------------------------------------------------------------*
005700 DATA                     DIVISION.
005800 FILE                     SECTION.
005900 COPY FDFSDVS.
006000 COPY FDFSFCN.
006100 COPY FDFSSMP.
006200 COPY FDFSPRT.
006300*---------------------------------------------------------------*
006400 WORKING-STORAGE          SECTION.
006500 COPY WSFSSTS.
006600 COPY WSFSCTL.
006700*---------------------------------------------------------------*
006800*  FIELD-CONDITIONS TABLE - LOADED ONCE, SEARCHED PER DEVICE    *
006900*---------------------------------------------------------------*
007000 01  WS-Fc-Table.
007100     03  WS-Fc-Entry  OCCURS 500 TIMES
007200                       ASCENDING KEY IS WS-Fc-Key
007300                       INDEXED BY Fc-Idx.
007400         05  WS-Fc-Key             PIC X(10).
007500         05  WS-Fc-Irrig-Active    PIC X.
007600         05  WS-Fc-Rainfall        PIC 9(3)V9(2).
007700         05  WS-Fc-Wind            PIC 9(3)V9(2).
007800         05  WS-Fc-Trend-1h        PIC S9V9(4).
007900         05  WS-Fc-Trend-24h       PIC S9V9(4).
008000         05  WS-Fc-Dormant         PIC X.
008100         05  WS-Fc-Stage           PIC X.
008200         05  WS-Fc-Pump-Events     PIC 9(3).
008300 01  WS-Fc-Table-R  REDEFINES WS-Fc-Table.
008400     03  FILLER                    PIC X(29)  OCCURS 500 TIMES.
008500*---------------------------------------------------------------*
008600*  CONTROL-BREAK AND TOTALS WORK AREA                           *
008700*---------------------------------------------------------------*
008800 01  WS-Break-Area.
008900     03  WS-Prev-Field-Id          PIC X(10).
009000     03  WS-First-Device-Sw        PIC X     VALUE "Y".
009100         88  WS-First-Device           VALUE "Y".
009200     03  WS-Eof-Device-Sw          PIC X     VALUE "N".
009300         88  WS-Eof-Device              VALUE "Y".
009400     03  FILLER                    PIC X.
009500 01  WS-Field-Stats.
009600     03  WS-Fld-Device-Cnt         PIC 9(5)  COMP.
009700     03  WS-Fld-Interval-Sum       PIC 9(9)  COMP.
009800     03  WS-Fld-Healthy-Cnt        PIC 9(5)  COMP.
009900     03  WS-Fld-Low-Cnt            PIC 9(5)  COMP.
010000     03  WS-Fld-Crit-Cnt           PIC 9(5)  COMP.
010100     03  WS-Mode-Cnt-Tbl.
010200         05  WS-Mode-Cnt   OCCURS 7 TIMES    PIC 9(5)  COMP.
010300     03  WS-Mode-Cnt-R  REDEFINES WS-Mode-Cnt-Tbl.
010400         05  FILLER                PIC 9(5)  COMP OCCURS 7 TIMES.
010500     03  FILLER                    PIC X.
010600 01  WS-Job-Totals.
010700     03  WS-Tot-Device-Cnt         PIC 9(7)  COMP.
010800     03  WS-Tot-Interval-Sum       PIC 9(11) COMP.
010900     03  FILLER                    PIC X.
011000*---------------------------------------------------------------*
011100*  PER-DEVICE WORK AREA - RULE CASCADE AND BATTERY MODEL        *
011200*---------------------------------------------------------------*
011300 01  WS-Device-Work.
011400     03  WS-Mode-Code              PIC XX.
011500     03  WS-Mode-Subscr            PIC 9     COMP.
011600     03  WS-Interval-Sec           PIC 9(6)  COMP.
011700     03  WS-Quality                PIC 9V99  COMP-3.
011800     03  WS-Reason                 PIC X(40).
011900     03  WS-Batt-Pct               PIC 999V99 COMP-3.
012000     03  FILLER                    PIC X.
012100 01  WS-Interval-Table-Area.
012200     03  WS-Interval-Tbl  PIC 9(6)  OCCURS 7 TIMES  COMP
012300         VALUE ZERO.
012400*---------------------------------------------------------------*
012500*  BATTERY PROJECTION WORK AREA (U1-P)                          *
012600*---------------------------------------------------------------*
012700 01  WS-Proj-Work.
012800     03  WS-Span-Days              PIC 9(7)V99 COMP-3.
012900     03  WS-Drain-Per-Day          PIC S9(5)V99 COMP-3.
013000     03  WS-Remaining-Mv           PIC S9(5)  COMP.
013100     03  WS-Remaining-Days         PIC S9(7)  COMP.
013200     03  WS-Remaining-Years        PIC S9(3)V9 COMP-3.
013300     03  WS-Proj-Text              PIC X(40).
013400     03  WS-Target-Days            PIC 9(5)  COMP  VALUE 4380.
013500     03  FILLER                    PIC X.
013600*---------------------------------------------------------------*
013700*  REPORT LINE FOR THE FIELD/JOB STATS PRINT OUTPUT             *
013800*---------------------------------------------------------------*
013900 01  WS-Print-Line.
014000     03  FILLER                    PIC X(132).
014100 01  WS-Stats-Line.
014200     03  FILLER                    PIC X(8)  VALUE "FIELD : ".
014300     03  SL-Field-Id               PIC X(10).
014400     03  FILLER                    PIC X(10) VALUE " DEVICES: ".
014500     03  SL-Device-Cnt             PIC ZZZZ9.
014600     03  FILLER              PIC X(14) VALUE " AVG INTERVAL:".
014700     03  SL-Avg-Interval           PIC ZZZZZ9.
014800     03  FILLER                    PIC X(78).
014900*---------------------------------------------------------------*
015000*  MODE-DISTRIBUTION LINE - ONE WRITE PER FIELD ALONGSIDE THE    *
015100*  STATS LINE ABOVE (SPEC U1 REPORT - MODE COUNTS)               *
015200*---------------------------------------------------------------*
015300 01  WS-Mode-Line.
015400     03  FILLER                    PIC X(10) VALUE "  MODES - ".
015500     03  FILLER                    PIC X(3)  VALUE "IA:".
015600     03  SL-Mode-Ia                PIC ZZZZ9.
015700     03  FILLER                    PIC X(4)  VALUE " PI:".
015800     03  SL-Mode-Pi                PIC ZZZZ9.
015900     03  FILLER                    PIC X(4)  VALUE " WE:".
016000     03  SL-Mode-We                PIC ZZZZ9.
016100     03  FILLER                    PIC X(4)  VALUE " NA:".
016200     03  SL-Mode-Na                PIC ZZZZ9.
016300     03  FILLER                    PIC X(4)  VALUE " SC:".
016400     03  SL-Mode-Sc                PIC ZZZZ9.
016500     03  FILLER                    PIC X(4)  VALUE " WD:".
016600     03  SL-Mode-Wd                PIC ZZZZ9.
016700     03  FILLER                    PIC X(4)  VALUE " EL:".
016800     03  SL-Mode-El                PIC ZZZZ9.
016900     03  FILLER                    PIC X(60).
017000*---------------------------------------------------------------*
017100*  BATTERY-STATUS LINE - HEALTHY/LOW/CRITICAL DEVICE COUNTS      *
017200*---------------------------------------------------------------*
017300 01  WS-Batt-Line.
017400     03  FILLER                    PIC X(2)  VALUE "  ".
017500     03  FILLER                    PIC X(9)  VALUE "HEALTHY: ".
017600     03  SL-Batt-Healthy           PIC ZZZZ9.
017700     03  FILLER                    PIC X(6)  VALUE "  LOW:".
017800     03  SL-Batt-Low               PIC ZZZZ9.
017900     03  FILLER                    PIC X(7)  VALUE "  CRIT:".
018000     03  SL-Batt-Crit              PIC ZZZZ9.
018100     03  FILLER                    PIC X(93).
018200*---------------------------------------------------------------*
018300*  PER-DEVICE BATTERY-PROJECTION LINE (U1-P RECOMMENDATION TEXT) *
018400*---------------------------------------------------------------*
018500 01  WS-Proj-Line.
018600     03  FILLER                    PIC X(8)  VALUE "DEVICE: ".
018700     03  PL-Device-Id              PIC X(10).
018800     03  FILLER                    PIC X(6)  VALUE " PCT: ".
018900     03  PL-Batt-Pct               PIC ZZZ9.
019000     03  FILLER                    PIC X(2)  VALUE "  ".
019100     03  PL-Proj-Text              PIC X(40).
019200     03  FILLER                    PIC X(62).
019300*---------------------------------------------------------------*
019400 PROCEDURE                DIVISION.
019500*---------------------------------------------------------------*
019600 0000-MAINLINE               SECTION.
019700 0000-START.
019800     PERFORM 1000-INITIALISE.
019900     PERFORM 2000-LOAD-FC-TABLE.
020000     PERFORM 3000-PROCESS-DEVICES THRU 3000-EXIT
020100         UNTIL WS-Eof-Device.
020200     PERFORM 8000-WRITE-FIELD-STATS.
020300     PERFORM 8100-WRITE-JOB-TOTALS.
020400     PERFORM 9000-TERMINATE.
020500     STOP RUN.
020600*---------------------------------------------------------------*
020700 1000-INITIALISE              SECTION.
020800 1000-START.
020900     MOVE ZERO TO WS-Tot-Device-Cnt WS-Tot-Interval-Sum.
021000     MOVE SPACES TO WS-Prev-Field-Id.
021100     SET WS-First-Device TO TRUE.
021200     OPEN INPUT  DEVICE-STATE-FILE
021300                 FIELD-CONDITIONS-FILE
021400          OUTPUT SAMPLING-DECISION-FILE
021500                 PRINT-FILE.
021600     IF FS-Dvs-Status NOT = "00"
021700         DISPLAY "FS010 - DEVICE-STATE OPEN FAILED " FS-Dvs-Status
021800         STOP RUN
021900     END-IF.
022000     MOVE "000000000000000000" TO WS-Interval-Tbl.
022100     MOVE    60 TO WS-Interval-Tbl (1).
022200     MOVE   300 TO WS-Interval-Tbl (2).
022300     MOVE   180 TO WS-Interval-Tbl (3).
022400     MOVE   900 TO WS-Interval-Tbl (4).
022500     MOVE  3600 TO WS-Interval-Tbl (5).
022600     MOVE 21600 TO WS-Interval-Tbl (6).
022700     MOVE 86400 TO WS-Interval-Tbl (7).
022800 1000-EXIT.
022900     EXIT.
023000*---------------------------------------------------------------*
023100 2000-LOAD-FC-TABLE            SECTION.
023200 2000-START.
023300     MOVE ZERO TO Fc-Idx.
023400     PERFORM 2010-LOAD-ONE THRU 2010-EXIT
023500         UNTIL FS-Fcn-Status = "10".
023600 2000-EXIT.
023700     EXIT.
023800 2010-LOAD-ONE.
023900     READ FIELD-CONDITIONS-FILE
024000         AT END
024100             MOVE "10" TO FS-Fcn-Status
024200             GO TO 2010-EXIT
024300     END-READ.
024400     SET Fc-Idx UP BY 1.
024500     MOVE FC-Field-Id      TO WS-Fc-Key (Fc-Idx).
024600     MOVE FC-Irrig-Active  TO WS-Fc-Irrig-Active (Fc-Idx).
024700     MOVE FC-Rainfall-Mm-Hr TO WS-Fc-Rainfall (Fc-Idx).
024800     MOVE FC-Wind-Ms       TO WS-Fc-Wind (Fc-Idx).
024900     MOVE FC-Trend-1h      TO WS-Fc-Trend-1h (Fc-Idx).
025000     MOVE FC-Trend-24h     TO WS-Fc-Trend-24h (Fc-Idx).
025100     MOVE FC-Dormant       TO WS-Fc-Dormant (Fc-Idx).
025200     MOVE FC-Growth-Stage  TO WS-Fc-Stage (Fc-Idx).
025300     MOVE FC-Pump-Events   TO WS-Fc-Pump-Events (Fc-Idx).
025400 2010-EXIT.
025500     EXIT.
025600*---------------------------------------------------------------*
025700 3000-PROCESS-DEVICES          SECTION.
025800 3000-START.
025900     READ DEVICE-STATE-FILE
026000         AT END
026100             SET WS-Eof-Device TO TRUE
026200             GO TO 3000-EXIT
026300     END-READ.
026400     IF WS-First-Device
026500         MOVE DS-Field-Id TO WS-Prev-Field-Id
026600         SET WS-First-Device TO FALSE
026700     END-IF.
026800     IF DS-Field-Id NOT = WS-Prev-Field-Id
026900         PERFORM 8000-WRITE-FIELD-STATS
027000         MOVE DS-Field-Id TO WS-Prev-Field-Id
027100     END-IF.
027200     PERFORM 4000-FIND-FC-ENTRY.
027300     PERFORM 5000-APPLY-CASCADE.
027400     PERFORM 6000-BATTERY-PCT.
027500     PERFORM 7000-BATTERY-PROJECTION.
027600     PERFORM 7500-WRITE-PROJECTION.
027700     PERFORM 3500-WRITE-DECISION.
027800     PERFORM 3600-ACCUM-STATS.
027900 3000-EXIT.
028000     EXIT.
028100*---------------------------------------------------------------*
028200 3500-WRITE-DECISION.
028300     MOVE SPACES TO FS-Sampling-Decision.
028400     MOVE DS-Device-Id   TO SD-Device-Id.
028500     MOVE DS-Field-Id    TO SD-Field-Id.
028600     MOVE WS-Interval-Sec TO SD-Interval-Sec.
028700     MOVE WS-Mode-Code   TO SD-Mode.
028800     MOVE WS-Quality     TO SD-Quality.
028900     MOVE WS-Reason      TO SD-Reason.
029000     WRITE FS-Sampling-Decision.
029100*---------------------------------------------------------------*
029200 3600-ACCUM-STATS.
029300     ADD 1 TO WS-Fld-Device-Cnt WS-Tot-Device-Cnt.
029400     ADD WS-Interval-Sec TO WS-Fld-Interval-Sum
029500                              WS-Tot-Interval-Sum.
029600     ADD 1 TO WS-Mode-Cnt (WS-Mode-Subscr).
029700     IF DS-Battery-Mv >= 3200
029800         ADD 1 TO WS-Fld-Healthy-Cnt
029900     ELSE
030000         IF DS-Battery-Mv >= 3100
030100             ADD 1 TO WS-Fld-Low-Cnt
030200         ELSE
030300             ADD 1 TO WS-Fld-Crit-Cnt
030400         END-IF
030500     END-IF.
030600*---------------------------------------------------------------*
030700 4000-FIND-FC-ENTRY            SECTION.
030800 4000-START.
030900     SEARCH ALL WS-Fc-Entry
031000         AT END
031100             MOVE SPACES   TO WS-Fc-Irrig-Active (1)
031200             MOVE ZERO     TO WS-Fc-Rainfall (1) WS-Fc-Wind (1)
031300                               WS-Fc-Trend-1h (1)
031400                               WS-Fc-Trend-24h (1)
031500                               WS-Fc-Pump-Events (1)
031600             MOVE "N"      TO WS-Fc-Dormant (1)
031700             MOVE "U"      TO WS-Fc-Stage (1)
031800             SET Fc-Idx TO 1
031900         WHEN WS-Fc-Key (Fc-Idx) = DS-Field-Id
032000             CONTINUE
032100     END-SEARCH.
032200 4000-EXIT.
032300     EXIT.
032400*---------------------------------------------------------------*
032500*  RULE CASCADE - FIRST MATCHING RULE WINS (SPEC UNIT U1)       *
032600*---------------------------------------------------------------*
032700 5000-APPLY-CASCADE            SECTION.
032800 5000-START.
032900     IF DS-Battery-Mv < 3100
033000         MOVE "EL" TO WS-Mode-Code
033100         MOVE 7    TO WS-Mode-Subscr
033200         MOVE 0.30 TO WS-Quality
033300         MOVE "CRITICAL BATTERY - SURVIVAL MODE" TO WS-Reason
033400         GO TO 5000-SET-INTERVAL
033500     END-IF.
033600     IF WS-Fc-Dormant (Fc-Idx) = "Y"
033700         MOVE "WD" TO WS-Mode-Code
033800         MOVE 6    TO WS-Mode-Subscr
033900         IF DS-Battery-Mv < 3200
034000             MOVE 0.50 TO WS-Quality
034100         ELSE
034200             MOVE 0.60 TO WS-Quality
034300         END-IF
034400         MOVE "WINTER DORMANT - LOW POLL RATE" TO WS-Reason
034500         GO TO 5000-SET-INTERVAL
034600     END-IF.
034700     IF WS-Fc-Irrig-Active (Fc-Idx) = "Y"
034800         IF WS-Fc-Pump-Events (Fc-Idx) > 5
034900             MOVE "PI" TO WS-Mode-Code
035000             MOVE 2    TO WS-Mode-Subscr
035100             MOVE 0.95 TO WS-Quality
035200             MOVE "SOIL SATURATING" TO WS-Reason
035300         ELSE
035400             MOVE "IA" TO WS-Mode-Code
035500             MOVE 1    TO WS-Mode-Subscr
035600             MOVE 1.00 TO WS-Quality
035700             MOVE "CAPTURE WETTING FRONT" TO WS-Reason
035800         END-IF
035900         GO TO 5000-SET-INTERVAL
036000     END-IF.
036100     IF WS-Fc-Rainfall (Fc-Idx) > 0.50
036200         MOVE "WE" TO WS-Mode-Code
036300         MOVE 3    TO WS-Mode-Subscr
036400         MOVE 0.90 TO WS-Quality
036500         MOVE "RAINFALL EVENT IN PROGRESS" TO WS-Reason
036600         GO TO 5000-SET-INTERVAL
036700     END-IF.
036800     IF WS-Fc-Wind (Fc-Idx) > 10.00
036900         MOVE "WE" TO WS-Mode-Code
037000         MOVE 3    TO WS-Mode-Subscr
037100         MOVE 0.85 TO WS-Quality
037200         MOVE "HIGH WIND EVENT IN PROGRESS" TO WS-Reason
037300         GO TO 5000-SET-INTERVAL
037400     END-IF.
037500     IF WS-Fc-Trend-1h (Fc-Idx) > 0.0200 OR
037600        WS-Fc-Trend-1h (Fc-Idx) < -0.0200
037700         MOVE "PI" TO WS-Mode-Code
037800         MOVE 2    TO WS-Mode-Subscr
037900         MOVE 0.90 TO WS-Quality
038000         MOVE "RAPID MOISTURE CHG - POST IRRIGATION" TO WS-Reason
038100         GO TO 5000-SET-INTERVAL
038200     END-IF.
038300     IF WS-Fc-Stage (Fc-Idx) = "G"
038400         COMPUTE WS-Batt-Pct ROUNDED = 0 .
038500         PERFORM 6000-BATTERY-PCT
038600         IF WS-Batt-Pct > 50
038700             MOVE "NA" TO WS-Mode-Code
038800             MOVE 4    TO WS-Mode-Subscr
038900             MOVE 0.85 TO WS-Quality
039000             MOVE "GERMINATION STAGE - ACTIVE MONITOR" TO
039100                 WS-Reason
039200             GO TO 5000-SET-INTERVAL
039300         END-IF
039400     END-IF.
039500     PERFORM 6000-BATTERY-PCT.
039600     IF (WS-Fc-Trend-24h (Fc-Idx) < 0.0100 AND
039700         WS-Fc-Trend-24h (Fc-Idx) > -0.0100) AND
039800        WS-Batt-Pct < 30
039900         MOVE "SC" TO WS-Mode-Code
040000         MOVE 5    TO WS-Mode-Subscr
040100         MOVE 0.70 TO WS-Quality
040200         MOVE "STABLE CONDITIONS - CONSERVE POWER" TO WS-Reason
040300         GO TO 5000-SET-INTERVAL
040400     END-IF.
040500     MOVE "NA" TO WS-Mode-Code.
040600     MOVE 4    TO WS-Mode-Subscr.
040700     MOVE 0.80 TO WS-Quality.
040800     MOVE "NORMAL ACTIVE MONITORING" TO WS-Reason.
040900 5000-SET-INTERVAL.
041000     MOVE WS-Interval-Tbl (WS-Mode-Subscr) TO WS-Interval-Sec.
041100 5000-EXIT.
041200     EXIT.
041300*---------------------------------------------------------------*
041400*  LIFEPO4 BATTERY PERCENTAGE MODEL                             *
041500*---------------------------------------------------------------*
041600 6000-BATTERY-PCT              SECTION.
041700 6000-START.
041800     IF DS-Battery-Mv >= 3400
041900         COMPUTE WS-Batt-Pct ROUNDED =
042000             90 + (DS-Battery-Mv - 3400) / 20
042100     ELSE
042200         IF DS-Battery-Mv >= 3300
042300             COMPUTE WS-Batt-Pct ROUNDED =
042400                 50 + (DS-Battery-Mv - 3300) / 10
042500         ELSE
042600             IF DS-Battery-Mv >= 3200
042700                 COMPUTE WS-Batt-Pct ROUNDED =
042800                     20 + (DS-Battery-Mv - 3200) / 5
042900             ELSE
043000                 COMPUTE WS-Batt-Pct ROUNDED =
043100                     (DS-Battery-Mv - 3000) / 10
043200                 IF WS-Batt-Pct < 0
043300                     MOVE 0 TO WS-Batt-Pct
043400                 END-IF
043500             END-IF
043600         END-IF
043700     END-IF.
043800 6000-EXIT.
043900     EXIT.
044000*---------------------------------------------------------------*
044100*  BATTERY PROJECTION AGAINST THE 12-YEAR TARGET (U1-P)         *
044200*---------------------------------------------------------------*
044300 7000-BATTERY-PROJECTION       SECTION.
044400 7000-START.
044500     IF DS-First-Ts = ZERO OR DS-Last-Ts = ZERO
044600         OR DS-Last-Ts NOT > DS-First-Ts
044700         MOVE "INSUFFICIENT DATA" TO WS-Proj-Text
044800         GO TO 7000-EXIT
044900     END-IF.
045000     COMPUTE WS-Span-Days ROUNDED =
045100         (DS-Last-Ts - DS-First-Ts) / 86400.
045200     IF WS-Span-Days NOT > 0
045300         MOVE "INSUFFICIENT DATA" TO WS-Proj-Text
045400         GO TO 7000-EXIT
045500     END-IF.
045600     COMPUTE WS-Drain-Per-Day ROUNDED =
045700         (DS-First-Batt - DS-Last-Batt) / WS-Span-Days.
045800     IF WS-Drain-Per-Day NOT > 0
045900         MOVE "COULD NOT CALCULATE TREND" TO WS-Proj-Text
046000         GO TO 7000-EXIT
046100     END-IF.
046200     COMPUTE WS-Remaining-Mv = DS-Battery-Mv - 3100.
046300     DIVIDE WS-Remaining-Mv BY WS-Drain-Per-Day
046400         GIVING WS-Remaining-Days.
046500     COMPUTE WS-Remaining-Years ROUNDED =
046600         WS-Remaining-Days / 365.
046700     IF WS-Remaining-Days >= WS-Target-Days
046800         MOVE "ON TRACK FOR 12-YEAR TARGET" TO WS-Proj-Text
046900     ELSE
047000         IF WS-Remaining-Days >= 3504
047100             MOVE "ENABLE AGGRESSIVE COMPRESSION" TO WS-Proj-Text
047200         ELSE
047300             IF WS-Remaining-Days >= 2628
047400                 MOVE "ENABLE DORMANT DEEP SLEEP" TO WS-Proj-Text
047500             ELSE
047600                 MOVE "CRITICAL: REDUCE SAMPLING FREQUENCY"
047700                     TO WS-Proj-Text
047800             END-IF
047900         END-IF
048000     END-IF.
048100 7000-EXIT.
048200     EXIT.
048300*---------------------------------------------------------------*
048400*  PRINTS THE U1-P RECOMMENDATION TEXT - ONE LINE PER DEVICE     *
048500*---------------------------------------------------------------*
048600 7500-WRITE-PROJECTION         SECTION.
048700 7500-START.
048800     MOVE SPACES TO WS-Proj-Line.
048900     MOVE DS-Device-Id TO PL-Device-Id.
049000     MOVE WS-Batt-Pct  TO PL-Batt-Pct.
049100     MOVE WS-Proj-Text TO PL-Proj-Text.
049200     WRITE PRINT-REC FROM WS-Proj-Line.
049300 7500-EXIT.
049400     EXIT.
049500*---------------------------------------------------------------*
049600 8000-WRITE-FIELD-STATS        SECTION.
049700 8000-START.
049800     IF WS-Fld-Device-Cnt = ZERO
049900         GO TO 8000-EXIT
050000     END-IF.
050100     MOVE SPACES TO WS-Stats-Line.
050200     MOVE WS-Prev-Field-Id  TO SL-Field-Id.
050300     MOVE WS-Fld-Device-Cnt TO SL-Device-Cnt.
050400     DIVIDE WS-Fld-Interval-Sum BY WS-Fld-Device-Cnt
050500         GIVING SL-Avg-Interval ROUNDED.
050600     WRITE PRINT-REC FROM WS-Stats-Line.
050700*    MODE-DISTRIBUTION LINE - CASCADE HIT COUNTS FOR THIS FIELD
050800     MOVE SPACES TO WS-Mode-Line.
050900     MOVE WS-Mode-Cnt (1) TO SL-Mode-Ia.
051000     MOVE WS-Mode-Cnt (2) TO SL-Mode-Pi.
051100     MOVE WS-Mode-Cnt (3) TO SL-Mode-We.
051200     MOVE WS-Mode-Cnt (4) TO SL-Mode-Na.
051300     MOVE WS-Mode-Cnt (5) TO SL-Mode-Sc.
051400     MOVE WS-Mode-Cnt (6) TO SL-Mode-Wd.
051500     MOVE WS-Mode-Cnt (7) TO SL-Mode-El.
051600     WRITE PRINT-REC FROM WS-Mode-Line.
051700*    BATTERY-STATUS LINE - HEALTHY/LOW/CRITICAL DEVICE COUNTS
051800     MOVE SPACES TO WS-Batt-Line.
051900     MOVE WS-Fld-Healthy-Cnt TO SL-Batt-Healthy.
052000     MOVE WS-Fld-Low-Cnt     TO SL-Batt-Low.
052100     MOVE WS-Fld-Crit-Cnt    TO SL-Batt-Crit.
052200     WRITE PRINT-REC FROM WS-Batt-Line.
052300     MOVE ZERO TO WS-Fld-Device-Cnt WS-Fld-Interval-Sum
052400                  WS-Fld-Healthy-Cnt WS-Fld-Low-Cnt
052500                  WS-Fld-Crit-Cnt WS-Mode-Cnt-Tbl.
052600 8000-EXIT.
052700     EXIT.
052800*---------------------------------------------------------------*
052900 8100-WRITE-JOB-TOTALS         SECTION.
053000 8100-START.
053100     MOVE SPACES TO WS-Print-Line.
053200     MOVE "TOTAL DEVICES PROCESSED:" TO WS-Print-Line (1:24).
053300     MOVE WS-Tot-Device-Cnt TO WS-Print-Line (26:7).
053400     WRITE PRINT-REC FROM WS-Print-Line.
053500 8100-EXIT.
053600     EXIT.
053700*---------------------------------------------------------------*
053800 9000-TERMINATE                SECTION.
053900 9000-START.
054000     CLOSE DEVICE-STATE-FILE
054100           FIELD-CONDITIONS-FILE
054200           SAMPLING-DECISION-FILE
054300           PRINT-FILE.
054400 9000-EXIT.
054500     EXIT.
