000100*---------------------------------------------------------------*
000200*
000300*                  FarmSense      Delta Encoder (Encode)
000400*         Reduces each device's sensor readings to per-field
000500*         deltas against its own running previous state for
000600*         low-power radio transmission.
000700*
000800*---------------------------------------------------------------*
000900 IDENTIFICATION          DIVISION.
001000*----------------------------------
001100 PROGRAM-ID.             FS020.
001200*----------------------------------
001300 AUTHOR.                 K R SANDERBY.
001400 INSTALLATION.           FARMSENSE DISTRICT OPERATIONS CENTER.
001500 DATE-WRITTEN.           01/16/1985.
001600 DATE-COMPILED.
001700 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001800*---------------------------------------------------------------*
001900*  REMARKS.               Per-device delta encoder, encode side
002000*                         (Unit U2, encode direction).
002100*---------------------------------------------------------------*
002200*  CHANGE LOG.
002300*---------------------------------------------------------------*
002400* 01/16/85  krs   Written for the telemetry store-and-forward
002500*                 buffer, reduced bit-rate over the old 1200 bd
002600*                 radio link.
002700* 08/04/92  krs   Battery delta clamp added after field returns
002800*                 showed occasional +/-1 bit overflow on the
002900*                 old wire format.
003000* 04/09/99  krs   Y2K sweep - no date fields encoded, no change.
003100* 11/22/09  jmt   Re-platformed to GnuCOBOL.
003200* 09/13/25  adh   Rebuilt as FS020 for the FarmSense rework
003300*                 (CR-2241).  Compression level now a run
003400*                 parameter (WS-Compr-Level) instead of fixed.
003500* 08/10/26  adh   Full record was moving the absolute timestamp
003600*                 into DW-Time-Delta, truncating it to 5 digits.
003700*                 Moved to the new DW-Full-Timestamp field
003800*                 (CR-2255).
003900*---------------------------------------------------------------*
004000 ENVIRONMENT              DIVISION.
004100 CONFIGURATION            SECTION.
004200 COPY ENVDIV.
004300 INPUT-OUTPUT             SECTION.
004400 FILE-CONTROL.
004500     COPY SELFSRDG.
004600     COPY SELFSDLT.
004700     COPY SELFSPRT.
004800*---------------------------------------------------------------*
004900 DATA                     DIVISION.
005000 FILE                     SECTION.
005100 COPY FDFSRDG.
005200 COPY FDFSDLT.
005300 COPY FDFSPRT.
005400*---------------------------------------------------------------*
005500 WORKING-STORAGE          SECTION.
005600 COPY WSFSSTS.
005700 COPY WSFSCTL.
005800*---------------------------------------------------------------*
005900*  COMPRESSION LEVEL SELECT TABLE - RUN PARAMETER (UPSI-0/1)     *
006000*---------------------------------------------------------------*
006100 01  WS-Compr-Level-Area.
006200     03  FILLER PIC 9V9(4) VALUE 0.0000.
006300     03  FILLER PIC 9V9(4) VALUE 0.0010.
006400     03  FILLER PIC 9V9(4) VALUE 0.0050.
006500     03  FILLER PIC 9V9(4) VALUE 0.0100.
006600 01  WS-Compr-Level-Tbl  REDEFINES WS-Compr-Level-Area.
006700     03  WS-Compr-Thresh  PIC 9V9(4)  OCCURS 4 TIMES.
006800 01  WS-Compr-Level        PIC 9       COMP  VALUE 2.
006900*---------------------------------------------------------------*
007000*  CONTROL-BREAK AND RUNNING PREVIOUS-STATE WORK AREA           *
007100*---------------------------------------------------------------*
007200 01  WS-Prev-State.
007300     03  WS-Prev-Device-Id         PIC X(10).
007400     03  WS-Prev-Seq               PIC 9(5)   COMP.
007500     03  WS-Prev-Timestamp         PIC 9(10)  COMP.
007600     03  WS-Prev-Moisture          PIC 9V9(4) COMP-3.
007700     03  WS-Prev-Battery           PIC 9(4)   COMP.
007800     03  WS-Prev-Temp              PIC S9(3)V99 COMP-3.
007900     03  WS-First-Rdg-Sw           PIC X      VALUE "Y".
008000         88  WS-First-Rdg              VALUE "Y".
008100     03  FILLER                    PIC X.
008200 01  WS-Prev-State-R  REDEFINES WS-Prev-State.
008300     03  FILLER                    PIC X(10).
008400     03  WS-Prev-Numerics          PIC X(20).
008500     03  FILLER                    PIC X(2).
008600*---------------------------------------------------------------*
008700*  DELTA COMPUTATION WORK AREA                                  *
008800*---------------------------------------------------------------*
008900 01  WS-Delta-Work.
009000     03  WS-Seq-Diff               PIC S9(5)  COMP.
009100     03  WS-Time-Diff              PIC S9(7)  COMP.
009200     03  WS-Moist-Diff             PIC S9V9(4) COMP-3.
009300     03  WS-Moist-Diff-Abs         PIC 9V9(4)  COMP-3.
009400     03  WS-Batt-Diff              PIC S9(5)  COMP.
009500     03  WS-Temp-Diff              PIC S9(3)V99 COMP-3.
009600     03  WS-Temp-Diff-Abs          PIC 9(3)V99 COMP-3.
009700     03  FILLER                    PIC X.
009800*---------------------------------------------------------------*
009900*  COMPRESSION STATISTICS - FIELDS INCLUDED VS SUPPRESSED       *
010000*---------------------------------------------------------------*
010100 01  WS-Compr-Stats.
010200     03  WS-Incl-Moist             PIC 9(7)  COMP.
010300     03  WS-Supp-Moist             PIC 9(7)  COMP.
010400     03  WS-Incl-Batt              PIC 9(7)  COMP.
010500     03  WS-Supp-Batt              PIC 9(7)  COMP.
010600     03  WS-Incl-Temp              PIC 9(7)  COMP.
010700     03  WS-Supp-Temp              PIC 9(7)  COMP.
010800     03  WS-Rdg-Count              PIC 9(7)  COMP.
010900     03  FILLER                    PIC X.
011000 01  WS-Eof-Rdg-Sw                 PIC X      VALUE "N".
011100     88  WS-Eof-Rdg                    VALUE "Y".
011200*---------------------------------------------------------------*
011300 01  WS-Print-Line.
011400     03  FILLER                    PIC X(132).
011500*---------------------------------------------------------------*
011600 PROCEDURE                DIVISION.
011700*---------------------------------------------------------------*
011800 0000-MAINLINE               SECTION.
011900 0000-START.
012000     PERFORM 1000-INITIALISE.
012100     PERFORM 2000-PROCESS-READINGS THRU 2000-EXIT
012200         UNTIL WS-Eof-Rdg.
012300     PERFORM 8000-WRITE-STATS.
012400     PERFORM 9000-TERMINATE.
012500     STOP RUN.
012600*---------------------------------------------------------------*
012700 1000-INITIALISE              SECTION.
012800 1000-START.
012900     MOVE ZERO TO WS-Incl-Moist WS-Supp-Moist WS-Incl-Batt
013000                  WS-Supp-Batt WS-Incl-Temp WS-Supp-Temp
013100                  WS-Rdg-Count.
013200     SET WS-First-Rdg TO TRUE.
013300     MOVE SPACES TO WS-Prev-Device-Id.
013400     OPEN INPUT  SENSOR-READING-FILE
013500          OUTPUT DELTA-WORK-FILE
013600                 PRINT-FILE.
013700     IF FS-Rdg-Status NOT = "00"
013800         DISPLAY "FS020 - SENSOR-READING OPEN FAIL " FS-Rdg-Status
013900         STOP RUN
014000     END-IF.
014100 1000-EXIT.
014200     EXIT.
014300*---------------------------------------------------------------*
014400 2000-PROCESS-READINGS         SECTION.
014500 2000-START.
014600     READ SENSOR-READING-FILE
014700         AT END
014800             SET WS-Eof-Rdg TO TRUE
014900             GO TO 2000-EXIT
015000     END-READ.
015100     ADD 1 TO WS-Rdg-Count.
015200     IF SR-Device-Id NOT = WS-Prev-Device-Id
015300         SET WS-First-Rdg TO TRUE
015400     END-IF.
015500     IF WS-First-Rdg
015600         PERFORM 3000-EMIT-FULL
015700     ELSE
015800         PERFORM 4000-EMIT-DELTA
015900     END-IF.
016000     MOVE SR-Device-Id    TO WS-Prev-Device-Id.
016100     MOVE SR-Sequence     TO WS-Prev-Seq.
016200     MOVE SR-Timestamp    TO WS-Prev-Timestamp.
016300     MOVE SR-Moisture-Vwc TO WS-Prev-Moisture.
016400     MOVE SR-Battery-Mv   TO WS-Prev-Battery.
016500     MOVE SR-Temp-C       TO WS-Prev-Temp.
016600     SET WS-First-Rdg TO FALSE.
016700 2000-EXIT.
016800     EXIT.
016900*---------------------------------------------------------------*
017000*  FIRST READING PER DEVICE - FULL RECORD, ALL FLAGS SET        *
017100*---------------------------------------------------------------*
017200 3000-EMIT-FULL.
017300     MOVE SPACES TO FS-Delta-Work.
017400     MOVE SR-Device-Id    TO DW-Device-Id.
017500     MOVE "Y" TO DW-Flag-Seq DW-Flag-Moist DW-Flag-Batt
017600                     DW-Flag-Temp.
017700     IF SR-Timestamp > 255
017800         MOVE "Y" TO DW-Flag-Time-Wide
017900     ELSE
018000         MOVE "N" TO DW-Flag-Time-Wide
018100     END-IF.
018200     MOVE SR-Sequence     TO DW-Seq-Delta.
018300     MOVE ZERO            TO DW-Time-Delta.
018400     MOVE SR-Timestamp    TO DW-Full-Timestamp.
018500     COMPUTE DW-Moist-Delta = SR-Moisture-Vwc * 10000.
018600     MOVE SR-Battery-Mv   TO DW-Batt-Delta.
018700     COMPUTE DW-Temp-Delta = SR-Temp-C * 100.
018800     ADD 1 TO WS-Incl-Moist WS-Incl-Batt WS-Incl-Temp.
018900     WRITE FS-Delta-Work.
019000*---------------------------------------------------------------*
019100*  SUBSEQUENT READINGS - THRESHOLD-GATED DELTA INCLUSION        *
019200*---------------------------------------------------------------*
019300 4000-EMIT-DELTA.
019400     MOVE SPACES TO FS-Delta-Work.
019500     MOVE SR-Device-Id    TO DW-Device-Id.
019600     MOVE "Y" TO DW-Flag-Seq.
019700     COMPUTE WS-Seq-Diff = SR-Sequence - WS-Prev-Seq.
019800     IF WS-Seq-Diff < 0
019900         ADD 65535 TO WS-Seq-Diff
020000     END-IF.
020100     MOVE WS-Seq-Diff     TO DW-Seq-Delta.
020200     COMPUTE WS-Time-Diff = SR-Timestamp - WS-Prev-Timestamp.
020300     MOVE WS-Time-Diff    TO DW-Time-Delta.
020400     IF WS-Time-Diff > 255
020500         MOVE "Y" TO DW-Flag-Time-Wide
020600     ELSE
020700         MOVE "N" TO DW-Flag-Time-Wide
020800     END-IF.
020900     COMPUTE WS-Moist-Diff = SR-Moisture-Vwc - WS-Prev-Moisture.
021000     IF WS-Moist-Diff < 0
021100         COMPUTE WS-Moist-Diff-Abs = WS-Moist-Diff * -1
021200     ELSE
021300         MOVE WS-Moist-Diff TO WS-Moist-Diff-Abs
021400     END-IF.
021500     IF WS-Moist-Diff-Abs > WS-Compr-Thresh (WS-Compr-Level)
021600         MOVE "Y" TO DW-Flag-Moist
021700         COMPUTE DW-Moist-Delta = WS-Moist-Diff * 10000
021800         ADD 1 TO WS-Incl-Moist
021900     ELSE
022000         MOVE "N" TO DW-Flag-Moist
022100         ADD 1 TO WS-Supp-Moist
022200     END-IF.
022300     COMPUTE WS-Batt-Diff = SR-Battery-Mv - WS-Prev-Battery.
022400     IF WS-Batt-Diff > 10 OR WS-Batt-Diff < -10
022500         MOVE "Y" TO DW-Flag-Batt
022600         IF WS-Batt-Diff > 127
022700             MOVE 127 TO DW-Batt-Delta
022800         ELSE
022900             IF WS-Batt-Diff < -128
023000                 MOVE -128 TO DW-Batt-Delta
023100             ELSE
023200                 MOVE WS-Batt-Diff TO DW-Batt-Delta
023300             END-IF
023400         END-IF
023500         ADD 1 TO WS-Incl-Batt
023600     ELSE
023700         MOVE "N" TO DW-Flag-Batt
023800         ADD 1 TO WS-Supp-Batt
023900     END-IF.
024000     COMPUTE WS-Temp-Diff = SR-Temp-C - WS-Prev-Temp.
024100     IF WS-Temp-Diff < 0
024200         COMPUTE WS-Temp-Diff-Abs = WS-Temp-Diff * -1
024300     ELSE
024400         MOVE WS-Temp-Diff TO WS-Temp-Diff-Abs
024500     END-IF.
024600     IF WS-Temp-Diff-Abs > 0.50
024700         MOVE "Y" TO DW-Flag-Temp
024800         COMPUTE DW-Temp-Delta = WS-Temp-Diff * 100
024900         ADD 1 TO WS-Incl-Temp
025000     ELSE
025100         MOVE "N" TO DW-Flag-Temp
025200         ADD 1 TO WS-Supp-Temp
025300     END-IF.
025400     WRITE FS-Delta-Work.
025500*---------------------------------------------------------------*
025600 8000-WRITE-STATS               SECTION.
025700 8000-START.
025800     MOVE SPACES TO WS-Print-Line.
025900     MOVE "FS020 COMPRESSION STATS - READINGS:" TO
026000         WS-Print-Line (1:36).
026100     MOVE WS-Rdg-Count TO WS-Print-Line (38:7).
026200     WRITE PRINT-REC FROM WS-Print-Line.
026300     MOVE SPACES TO WS-Print-Line.
026400     MOVE "  MOISTURE INCLUDED/SUPPRESSED:" TO
026500         WS-Print-Line (1:31).
026600     MOVE WS-Incl-Moist TO WS-Print-Line (33:7).
026700     MOVE WS-Supp-Moist TO WS-Print-Line (41:7).
026800     WRITE PRINT-REC FROM WS-Print-Line.
026900     MOVE SPACES TO WS-Print-Line.
027000     MOVE "  BATTERY  INCLUDED/SUPPRESSED:" TO
027100         WS-Print-Line (1:31).
027200     MOVE WS-Incl-Batt TO WS-Print-Line (33:7).
027300     MOVE WS-Supp-Batt TO WS-Print-Line (41:7).
027400     WRITE PRINT-REC FROM WS-Print-Line.
027500     MOVE SPACES TO WS-Print-Line.
027600     MOVE "  TEMP     INCLUDED/SUPPRESSED:" TO
027700         WS-Print-Line (1:31).
027800     MOVE WS-Incl-Temp TO WS-Print-Line (33:7).
027900     MOVE WS-Supp-Temp TO WS-Print-Line (41:7).
028000     WRITE PRINT-REC FROM WS-Print-Line.
028100 8000-EXIT.
028200     EXIT.
028300*---------------------------------------------------------------*
028400 9000-TERMINATE                SECTION.
028500 9000-START.
028600     CLOSE SENSOR-READING-FILE
028700           DELTA-WORK-FILE
028800           PRINT-FILE.
028900 9000-EXIT.
029000     EXIT.
