000100*---------------------------------------------------------------*
000200*  RECORD DEFINITION FOR SENSOR READING FILE                     *
000300*     Ordered by device-id then timestamp for delta work,        *
000400*     by field/device/date/hour for rollups                      *
000500*---------------------------------------------------------------*
000600*  File size 80 bytes.
000700*---------------------------------------------------------------*
000800* 09/09/25  adh   Created for the FarmSense rework (CR-2241),
000900*                 restated from the old telemetry reading layout.
001000* 09/22/25  adh   Widened SR-Timestamp to 9(10) for epoch seconds.
001100*---------------------------------------------------------------*
001200 01  FS-Sensor-Reading.
001300     03  SR-Device-Id           PIC X(10).
001400     03  SR-Field-Id            PIC X(10).
001500     03  SR-Sequence            PIC 9(5).
001600     03  SR-Timestamp           PIC 9(10).
001700     03  SR-Date                PIC 9(8).
001800     03  SR-Hour                PIC 99.
001900     03  SR-Moisture-Vwc        PIC 9V9(4).
002000     03  SR-Moisture-Root       PIC 9V9(4).
002100     03  SR-Temp-C              PIC S9(3)V9(2).
002200     03  SR-Battery-Mv          PIC 9(4).
002300     03  SR-Quality-Flag        PIC X.
002400         88  SR-Quality-Valid       VALUE "V".
002500         88  SR-Quality-Suspect     VALUE "S".
002600     03  FILLER                 PIC X(15).
