000100*---------------------------------------------------------------*
000200*  RECORD DEFINITION FOR FIELD MASTER FILE                       *
000300*     Table-loaded and binary searched by FM-Field-Id by FS050   *
000400*     and read sequentially by FS060                             *
000500*---------------------------------------------------------------*
000600*  File size 100 bytes.                                          *
000700*---------------------------------------------------------------*
000800* 09/10/25  adh   Created for FarmSense, shape taken from the
000900*                 old employee master address/contact block
001000*                 (CR-2241).
001100* 09/30/25  adh   Added FM-Thresh-Crit/Warn defaults per rule U5.
001200* 08/10/26  adh   Trimmed FM-Name/FM-Alert-Email - fields totalled
001300*                 107 bytes against the 100-byte spec (CR-2255).
001400*---------------------------------------------------------------*
001500 01  FS-Field-Master.
001600     03  FM-Field-Id            PIC X(10).
001700     03  FM-Name                PIC X(24).
001800     03  FM-Center-Lat          PIC S9(3)V9(5).
001900     03  FM-Center-Lon          PIC S9(3)V9(5).
002000     03  FM-Area-Acres          PIC 9(5)V9(2).
002100     03  FM-Thresh-Crit         PIC 9V9(4).
002200     03  FM-Thresh-Warn         PIC 9V9(4).
002300     03  FM-Alert-Email         PIC X(19).
002400     03  FM-Alert-Phone         PIC X(12).
002500     03  FILLER                 PIC X(2).
