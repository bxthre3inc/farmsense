000100*---------------------------------------------------------------*
000200*  RECORD DEFINITION FOR BOM ENTRY FILE                          *
000300*     Sorted by BM-Device-Type for the FS070 control break       *
000400*---------------------------------------------------------------*
000500*  File size 100 bytes.
000600*---------------------------------------------------------------*
000700* 09/13/25  adh   Created for FarmSense (CR-2241).
000800*---------------------------------------------------------------*
000900 01  FS-Bom-Entry.
001000     03  BM-Device-Type         PIC X(4).
001100         88  BM-Type-Lrz            VALUE "LRZ ".
001200         88  BM-Type-Vfa            VALUE "VFA ".
001300         88  BM-Type-Pfa            VALUE "PFA ".
001400         88  BM-Type-Pmt            VALUE "PMT ".
001500         88  BM-Type-Dhu            VALUE "DHU ".
001600         88  BM-Type-Rss            VALUE "RSS ".
001700     03  BM-Device-Name         PIC X(20).
001800     03  BM-Component           PIC X(30).
001900     03  BM-Supplier            PIC X(15).
002000     03  BM-Part-No             PIC X(10).
002100     03  BM-Unit-Cost           PIC 9(5)V99.
002200     03  BM-Quantity            PIC 9(6).
002300     03  FILLER                 PIC X(8).
