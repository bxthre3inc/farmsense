000100*---------------------------------------------------------------*
000200*
000300*                  FarmSense      Alert Evaluator
000400*         Per-reading threshold evaluation with per-field
000500*         duplicate suppression and delivery-flag assignment.
000600*
000700*---------------------------------------------------------------*
000800 IDENTIFICATION          DIVISION.
000900*----------------------------------
001000 PROGRAM-ID.             FS050.
001100*----------------------------------
001200 AUTHOR.                 K R SANDERBY.
001300 INSTALLATION.           FARMSENSE DISTRICT OPERATIONS CENTER.
001400 DATE-WRITTEN.           07/19/1989.
001500 DATE-COMPILED.
001600 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001700*---------------------------------------------------------------*
001800*  REMARKS.               Moisture and battery alert evaluation
001900*                         run with duplicate suppression (U5).
002000*---------------------------------------------------------------*
002100*  CHANGE LOG.
002200*---------------------------------------------------------------*
002300* 07/19/89  krs   Written so the irrigation office would stop
002400*                 calling in every time a sensor battery got low
002500*                 - now it is printed and mailed automatically.
002600* 05/21/95  krs   Added the duplicate-suppression table after the
002700*                 board complained of five alerts an hour for the
002800*                 same sensor.
002900* 04/18/99  krs   Y2K sweep - AH-Timestamp already epoch seconds,
003000*                 no change required.
003100* 12/03/09  jmt   Re-platformed to GnuCOBOL.
003200* 09/18/25  adh   Rebuilt as FS050 for the FarmSense rework
003300*                 (CR-2241).  Field-master table now binary
003400*                 searched; cooldown widened to 1800 seconds.
003500* 08/10/26  adh   A trailing period on the critical-moisture
003600*                 PERFORM closed the IF early and left the
003700*                 warning-moisture ELSE with no matching IF -
003800*                 moved the period to the final END-IF (CR-2261).
003900*---------------------------------------------------------------*
004000 ENVIRONMENT              DIVISION.
004100 CONFIGURATION            SECTION.
004200 COPY ENVDIV.
004300 INPUT-OUTPUT             SECTION.
004400 FILE-CONTROL.
004500     COPY SELFSFLD.
004600     COPY SELFSRDG.
004700     COPY SELFSALT.
004800     COPY SELFSPRT.
004900*---------------------------------------------------------------*
005000 DATA                     DIVISION.
005100 FILE                     SECTION.
005200 COPY FDFSFLD.
005300 COPY FDFSRDG.
005400 COPY FDFSALT.
005500 COPY FDFSPRT.
005600*---------------------------------------------------------------*
005700 WORKING-STORAGE          SECTION.
005800 COPY WSFSSTS.
005900 COPY WSFSCTL.
006000*---------------------------------------------------------------*
006100*  FIELD-MASTER TABLE - LOADED, SEARCHED BY FIELD-ID             *
006200*---------------------------------------------------------------*
006300 01  WS-Fm-Table.
006400     03  WS-Fm-Entry  OCCURS 500 TIMES
006500                       ASCENDING KEY WS-Fm-Key
006600                       INDEXED BY Fm-Idx.
006700         05  WS-Fm-Key               PIC X(10).
006800         05  WS-Fm-Thresh-Crit       PIC 9V9(4).
006900         05  WS-Fm-Thresh-Warn       PIC 9V9(4).
007000         05  WS-Fm-Email             PIC X(20).
007100         05  WS-Fm-Phone             PIC X(12).
007200 01  WS-Fm-Table-R  REDEFINES WS-Fm-Table.
007300     03  FILLER                      PIC X(49)  OCCURS 500 TIMES.
007400 01  WS-Fm-Count                     PIC 9(4)  COMP  VALUE ZERO.
007500 01  WS-Fm-Eof-Sw                    PIC X     VALUE "N".
007600     88  WS-Fm-Eof                       VALUE "Y".
007700*---------------------------------------------------------------*
007800*  DUPLICATE-SUPPRESSION TABLE - FIELD+DEVICE+TYPE+SEVERITY      *
007900*---------------------------------------------------------------*
008000 01  WS-Suppr-Table.
008100     03  WS-Sp-Entry  OCCURS 2000 TIMES INDEXED BY Sp-Idx.
008200         05  WS-Sp-Field-Id          PIC X(10).
008300         05  WS-Sp-Device-Id         PIC X(10).
008400         05  WS-Sp-Type              PIC X(2).
008500         05  WS-Sp-Severity          PIC X.
008600         05  WS-Sp-Last-Ts           PIC 9(10)  COMP.
008700 01  WS-Suppr-Table-R  REDEFINES WS-Suppr-Table.
008800     03  FILLER                      PIC X(33)  OCCURS 2000 TIMES.
008900 01  WS-Sp-Count                     PIC 9(5)  COMP  VALUE ZERO.
009000 01  WS-Sp-Found-Sw                  PIC X     VALUE "N".
009100     88  WS-Sp-Found                     VALUE "Y".
009200*---------------------------------------------------------------*
009300*  ALERT WORK AREA                                               *
009400*---------------------------------------------------------------*
009500 01  WS-Alert-Work.
009600     03  WS-Al-Type               PIC X(2).
009700     03  WS-Al-Severity           PIC X.
009800     03  WS-Al-Message            PIC X(80).
009900     03  WS-Al-Pct                PIC 999.9.
010000     03  WS-Al-Volts              PIC 9.99.
010100     03  FILLER                   PIC X.
010200 01  WS-Alert-Work-R  REDEFINES WS-Alert-Work.
010300     03  FILLER                   PIC X(83).
010400     03  WS-Al-Numerics           PIC X(10).
010500*---------------------------------------------------------------*
010600*  TOTALS BY TYPE AND SEVERITY                                   *
010700*---------------------------------------------------------------*
010800 01  WS-Totals.
010900     03  WS-Tot-Emitted            PIC 9(7)  COMP.
011000     03  WS-Tot-Suppressed         PIC 9(7)  COMP.
011100     03  WS-Tot-Lm-Crit            PIC 9(7)  COMP.
011200     03  WS-Tot-Lm-Warn            PIC 9(7)  COMP.
011300     03  WS-Tot-Bl-Warn            PIC 9(7)  COMP.
011400     03  FILLER                    PIC X.
011500*---------------------------------------------------------------*
011600 01  WS-Eof-Rdg-Sw                  PIC X      VALUE "N".
011700     88  WS-Eof-Rdg                     VALUE "Y".
011800 01  WS-Print-Line.
011900     03  FILLER                    PIC X(132).
012000*---------------------------------------------------------------*
012100 PROCEDURE                DIVISION.
012200*---------------------------------------------------------------*
012300 0000-MAINLINE               SECTION.
012400 0000-START.
012500     PERFORM 1000-INITIALISE.
012600     PERFORM 2000-LOAD-FIELD-MASTER THRU 2000-EXIT
012700         UNTIL WS-Fm-Eof.
012800     PERFORM 3000-PROCESS-READINGS THRU 3000-EXIT
012900         UNTIL WS-Eof-Rdg.
013000     PERFORM 8000-WRITE-TOTALS.
013100     PERFORM 9000-TERMINATE.
013200     STOP RUN.
013300*---------------------------------------------------------------*
013400 1000-INITIALISE              SECTION.
013500 1000-START.
013600     MOVE ZERO TO WS-Tot-Emitted WS-Tot-Suppressed
013700                  WS-Tot-Lm-Crit WS-Tot-Lm-Warn WS-Tot-Bl-Warn
013800                  WS-Fm-Count WS-Sp-Count.
013900     OPEN INPUT  FIELD-MASTER-FILE
014000                 SENSOR-READING-FILE
014100          OUTPUT ALERT-HISTORY-FILE
014200                 PRINT-FILE.
014300     IF FS-Fld-Status NOT = "00"
014400         DISPLAY "FS050 - FIELD-MASTER OPEN FAILED " FS-Fld-Status
014500         STOP RUN
014600     END-IF.
014700 1000-EXIT.
014800     EXIT.
014900*---------------------------------------------------------------*
015000 2000-LOAD-FIELD-MASTER         SECTION.
015100 2000-START.
015200     READ FIELD-MASTER-FILE
015300         AT END
015400             SET WS-Fm-Eof TO TRUE
015500             GO TO 2000-EXIT
015600     END-READ.
015700     ADD 1 TO WS-Fm-Count.
015800     MOVE FM-Field-Id    TO WS-Fm-Key (WS-Fm-Count).
015900     MOVE FM-Thresh-Crit TO WS-Fm-Thresh-Crit (WS-Fm-Count).
016000     MOVE FM-Thresh-Warn TO WS-Fm-Thresh-Warn (WS-Fm-Count).
016100     MOVE FM-Alert-Email TO WS-Fm-Email (WS-Fm-Count).
016200     MOVE FM-Alert-Phone TO WS-Fm-Phone (WS-Fm-Count).
016300 2000-EXIT.
016400     EXIT.
016500*---------------------------------------------------------------*
016600 3000-PROCESS-READINGS          SECTION.
016700 3000-START.
016800     READ SENSOR-READING-FILE
016900         AT END
017000             SET WS-Eof-Rdg TO TRUE
017100             GO TO 3000-EXIT
017200     END-READ.
017300     IF SR-Quality-Flag NOT = "V"
017400         GO TO 3000-EXIT
017500     END-IF.
017600     SEARCH ALL WS-Fm-Entry
017700         AT END
017800             GO TO 3000-EXIT
017900         WHEN WS-Fm-Key (Fm-Idx) = SR-Field-Id
018000             CONTINUE
018100     END-SEARCH.
018200     IF SR-Moisture-Vwc < WS-Fm-Thresh-Crit (Fm-Idx)
018300         MOVE "LM" TO WS-Al-Type
018400         MOVE "C"  TO WS-Al-Severity
018500         COMPUTE WS-Al-Pct ROUNDED = SR-Moisture-Vwc * 100
018600         STRING "CRITICAL: MOISTURE AT " DELIMITED BY SIZE
018700                WS-Al-Pct                DELIMITED BY SIZE
018800                "% ON SENSOR "           DELIMITED BY SIZE
018900                SR-Device-Id             DELIMITED BY SIZE
019000             INTO WS-Al-Message
019100         PERFORM 4000-EVALUATE-ONE
019200     ELSE
019300         IF SR-Moisture-Vwc < WS-Fm-Thresh-Warn (Fm-Idx)
019400             MOVE "LM" TO WS-Al-Type
019500             MOVE "W"  TO WS-Al-Severity
019600             COMPUTE WS-Al-Pct ROUNDED = SR-Moisture-Vwc * 100
019700             STRING "WARNING: MOISTURE AT " DELIMITED BY SIZE
019800                    WS-Al-Pct               DELIMITED BY SIZE
019900                    "% ON SENSOR "          DELIMITED BY SIZE
020000                    SR-Device-Id            DELIMITED BY SIZE
020100                 INTO WS-Al-Message
020200             PERFORM 4000-EVALUATE-ONE
020300         END-IF
020400     END-IF.
020500     IF SR-Battery-Mv < 3000
020600         MOVE "BL" TO WS-Al-Type
020700         MOVE "W"  TO WS-Al-Severity
020800         COMPUTE WS-Al-Volts ROUNDED = SR-Battery-Mv / 1000
020900         STRING "LOW BATTERY: SENSOR "  DELIMITED BY SIZE
021000                SR-Device-Id            DELIMITED BY SIZE
021100                " AT "                  DELIMITED BY SIZE
021200                WS-Al-Volts             DELIMITED BY SIZE
021300                "V"                     DELIMITED BY SIZE
021400             INTO WS-Al-Message
021500         PERFORM 4000-EVALUATE-ONE
021600     END-IF.
021700 3000-EXIT.
021800     EXIT.
021900*---------------------------------------------------------------*
022000*  APPLY DUPLICATE SUPPRESSION, EMIT OR COUNT AS SUPPRESSED      *
022100*---------------------------------------------------------------*
022200 4000-EVALUATE-ONE              SECTION.
022300 4000-START.
022400     PERFORM 4100-FIND-SUPPR.
022500     IF WS-Sp-Found
022600         IF SR-Timestamp - WS-Sp-Last-Ts (Sp-Idx) < 1800
022700             ADD 1 TO WS-Tot-Suppressed
022800             GO TO 4000-EXIT
022900         END-IF
023000         MOVE SR-Timestamp TO WS-Sp-Last-Ts (Sp-Idx)
023100     ELSE
023200         IF WS-Sp-Count < 2000
023300             ADD 1 TO WS-Sp-Count
023400             SET Sp-Idx TO WS-Sp-Count
023500             MOVE SR-Field-Id  TO WS-Sp-Field-Id (Sp-Idx)
023600             MOVE SR-Device-Id TO WS-Sp-Device-Id (Sp-Idx)
023700             MOVE WS-Al-Type   TO WS-Sp-Type (Sp-Idx)
023800             MOVE WS-Al-Severity TO WS-Sp-Severity (Sp-Idx)
023900             MOVE SR-Timestamp TO WS-Sp-Last-Ts (Sp-Idx)
024000         END-IF
024100     END-IF.
024200     PERFORM 5000-WRITE-ALERT.
024300 4000-EXIT.
024400     EXIT.
024500*---------------------------------------------------------------*
024600 4100-FIND-SUPPR.
024700     SET WS-Sp-Found-Sw TO "N".
024800     SET Sp-Idx TO 1.
024900     PERFORM 4110-SCAN-ONE THRU 4110-EXIT
025000         UNTIL Sp-Idx > WS-Sp-Count OR WS-Sp-Found.
025100 4110-SCAN-ONE.
025200     IF WS-Sp-Field-Id (Sp-Idx)  = SR-Field-Id  AND
025300        WS-Sp-Device-Id (Sp-Idx) = SR-Device-Id AND
025400        WS-Sp-Type (Sp-Idx)      = WS-Al-Type   AND
025500        WS-Sp-Severity (Sp-Idx)  = WS-Al-Severity
025600         SET WS-Sp-Found-Sw TO "Y"
025700     ELSE
025800         SET Sp-Idx UP BY 1
025900     END-IF.
026000 4110-EXIT.
026100     EXIT.
026200*---------------------------------------------------------------*
026300 5000-WRITE-ALERT                SECTION.
026400 5000-START.
026500     MOVE SPACES TO FS-Alert-History.
026600     MOVE SR-Field-Id   TO AH-Field-Id.
026700     MOVE SR-Device-Id  TO AH-Device-Id.
026800     MOVE WS-Al-Type    TO AH-Alert-Type.
026900     MOVE WS-Al-Severity TO AH-Severity.
027000     MOVE WS-Al-Message TO AH-Message.
027100     MOVE SR-Timestamp  TO AH-Timestamp.
027200     IF WS-Fm-Email (Fm-Idx) NOT = SPACES
027300         MOVE "T" TO AH-Email-Sent
027400     ELSE
027500         MOVE "F" TO AH-Email-Sent
027600     END-IF.
027700     IF WS-Fm-Phone (Fm-Idx) NOT = SPACES
027800         MOVE "T" TO AH-Sms-Sent
027900     ELSE
028000         MOVE "F" TO AH-Sms-Sent
028100     END-IF.
028200     WRITE FS-Alert-History.
028300     ADD 1 TO WS-Tot-Emitted.
028400     IF WS-Al-Type = "LM" AND WS-Al-Severity = "C"
028500         ADD 1 TO WS-Tot-Lm-Crit
028600     ELSE
028700         IF WS-Al-Type = "LM" AND WS-Al-Severity = "W"
028800             ADD 1 TO WS-Tot-Lm-Warn
028900         ELSE
029000             ADD 1 TO WS-Tot-Bl-Warn
029100         END-IF
029200     END-IF.
029300 5000-EXIT.
029400     EXIT.
029500*---------------------------------------------------------------*
029600 8000-WRITE-TOTALS                SECTION.
029700 8000-START.
029800     MOVE SPACES TO WS-Print-Line.
029900     MOVE "FS050 ALERTS EMITTED/SUPPRESSED:" TO
030000         WS-Print-Line (1:33).
030100     MOVE WS-Tot-Emitted    TO WS-Print-Line (35:7).
030200     MOVE WS-Tot-Suppressed TO WS-Print-Line (43:7).
030300     WRITE PRINT-REC FROM WS-Print-Line.
030400     MOVE SPACES TO WS-Print-Line.
030500     MOVE "  LM-CRIT/LM-WARN/BL-WARN COUNTS:" TO
030600         WS-Print-Line (1:34).
030700     MOVE WS-Tot-Lm-Crit TO WS-Print-Line (36:7).
030800     MOVE WS-Tot-Lm-Warn TO WS-Print-Line (44:7).
030900     MOVE WS-Tot-Bl-Warn TO WS-Print-Line (52:7).
031000     WRITE PRINT-REC FROM WS-Print-Line.
031100 8000-EXIT.
031200     EXIT.
031300*---------------------------------------------------------------*
031400 9000-TERMINATE                SECTION.
031500 9000-START.
031600     CLOSE FIELD-MASTER-FILE
031700           SENSOR-READING-FILE
031800           ALERT-HISTORY-FILE
031900           PRINT-FILE.
032000 9000-EXIT.
032100     EXIT.
