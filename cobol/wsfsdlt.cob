000100*---------------------------------------------------------------*
000200*  RECORD DEFINITION FOR DELTA WORK FILE                         *
000300*     Written by FS020, read back by FS021 in per-device order   *
000400*---------------------------------------------------------------*
000500*  File size 80 bytes.
000600*---------------------------------------------------------------*
000700* 09/14/25  adh   Created for FarmSense (CR-2241).
000710* 08/10/26  adh   The full (first-reading) record had no home for
000720*                 the absolute epoch timestamp and was getting
000730*                 truncated into the 5-digit DW-Time-Delta, which
000740*                 corrupted the whole device's rebuilt baseline.
000750*                 Carved 10 bytes off FILLER for the new field
000760*                 DW-Full-Timestamp to carry it instead (CR-2255).
000800*---------------------------------------------------------------*
000900 01  FS-Delta-Work.
001000     03  DW-Device-Id           PIC X(10).
001100     03  DW-Flag-Seq            PIC X.
001200     03  DW-Flag-Time-Wide      PIC X.
001300     03  DW-Flag-Moist          PIC X.
001400     03  DW-Flag-Batt           PIC X.
001500     03  DW-Flag-Temp           PIC X.
001600     03  DW-Seq-Delta           PIC 9(5).
001700     03  DW-Time-Delta          PIC 9(5).
001800     03  DW-Moist-Delta         PIC S9(5).
001900     03  DW-Batt-Delta          PIC S9(3).
002000     03  DW-Temp-Delta          PIC S9(5).
002050     03  DW-Full-Timestamp      PIC 9(10).
002100     03  FILLER                 PIC X(32).
