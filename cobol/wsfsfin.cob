000100*---------------------------------------------------------------*
000200*  RECORD DEFINITION FOR FINANCIAL RECORD FILE                   *
000300*---------------------------------------------------------------*
000400*  File size 80 bytes.
000500*---------------------------------------------------------------*
000600* 09/15/25  adh   Created for FarmSense (CR-2241).
000700*---------------------------------------------------------------*
000800 01  FS-Financial-Record.
000900     03  FR-Category            PIC X(2).
001000         88  FR-Revenue             VALUE "RV".
001100     03  FR-Amount              PIC S9(9)V9(2).
001200     03  FR-Date                PIC 9(8).
001300     03  FR-Fiscal-Year         PIC 9(4).
001400     03  FR-Fiscal-Qtr          PIC X(7).
001500     03  FR-Is-Forecast         PIC X.
001600         88  FR-Forecast            VALUE "Y".
001700         88  FR-Actual              VALUE "N".
001800     03  FR-Desc                PIC X(40).
001900     03  FILLER                 PIC X(7).
