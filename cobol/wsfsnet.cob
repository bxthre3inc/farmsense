000100*---------------------------------------------------------------*
000200*  RECORD DEFINITION FOR NETWORK STATS FILE                      *
000300*---------------------------------------------------------------*
000400*  File size 60 bytes.
000500*---------------------------------------------------------------*
000600* 09/16/25  adh   Created for FarmSense (CR-2241).
000700*---------------------------------------------------------------*
000800 01  FS-Network-Stats.
000900     03  NS-Conn-Id             PIC X(10).
001000     03  NS-Latency-Ms          PIC 9(5)V99.
001100     03  NS-Loss-Pct            PIC 9(3)V99.
001200     03  NS-Bandwidth-Kbps      PIC 9(7)V9.
001300     03  NS-Stability           PIC 9V99.
001400     03  NS-Payload-Bytes       PIC 9(7).
001500     03  FILLER                 PIC X(20).
