000100*---------------------------------------------------------------*
000200*  RECORD DEFINITION FOR DEVICE STATE FILE                       *
000300*     Uses DS-Device-Id as key, one record per sensor            *
000400*---------------------------------------------------------------*
000500*  File size 60 bytes.
000600*---------------------------------------------------------------*
000700* 09/09/25  adh   Created for FarmSense, shape taken from the
000800*                 old employee master key/history-span layout
000900*                 (CR-2241).
001000* 10/01/25  adh   Added DS-Prev-Seq for the delta-encoder
001100*                 baseline.
001200*---------------------------------------------------------------*
001300 01  FS-Device-State.
001400     03  DS-Device-Id           PIC X(10).
001500     03  DS-Field-Id            PIC X(10).
001600     03  DS-Battery-Mv          PIC 9(4).
001700     03  DS-First-Ts            PIC 9(10).
001800     03  DS-First-Batt          PIC 9(4).
001900     03  DS-Last-Ts             PIC 9(10).
002000     03  DS-Last-Batt           PIC 9(4).
002100     03  DS-Prev-Seq            PIC 9(5).
002200     03  FILLER                 PIC X(3).
