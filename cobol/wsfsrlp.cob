000100*---------------------------------------------------------------*
000200*  RECORD DEFINITION FOR ROLLUP SUMMARY FILE (OUTPUT OF FS040)   *
000300*---------------------------------------------------------------*
000400*  File size 100 bytes.
000500*---------------------------------------------------------------*
000600* 09/17/25  adh   Created for FarmSense (CR-2241).
000700*---------------------------------------------------------------*
000800 01  FS-Rollup-Summary.
000900     03  RU-Level               PIC X.
001000         88  RU-Hourly              VALUE "H".
001100         88  RU-Daily               VALUE "D".
001200     03  RU-Key1                PIC X(10).
001300     03  RU-Key2                PIC X(10).
001400     03  RU-Date                PIC 9(8).
001500     03  RU-Hour                PIC 99.
001600     03  RU-Avg-Moist           PIC 9V9(4).
001700     03  RU-Min-Moist           PIC 9V9(4).
001800     03  RU-Max-Moist           PIC 9V9(4).
001900     03  RU-Avg-Temp            PIC S9(3)V99.
002000     03  RU-Avg-Batt            PIC 9(4).
002100     03  RU-Min-Batt            PIC 9(4).
002200     03  RU-Count               PIC 9(6).
002300     03  FILLER                 PIC X(35).
