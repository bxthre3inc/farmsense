000100*---------------------------------------------------------------*
000200*
000300*                  FarmSense      Grid Fusion
000400*         Per-field trend/weather/soil/SAR modifier chain and
000500*         synthetic grid-point generation by resolution.
000600*
000700*---------------------------------------------------------------*
000800 IDENTIFICATION          DIVISION.
000900*----------------------------------
001000 PROGRAM-ID.             FS060.
001100*----------------------------------
001200 AUTHOR.                 K R SANDERBY.
001300 INSTALLATION.           FARMSENSE DISTRICT OPERATIONS CENTER.
001400 DATE-WRITTEN.           02/14/1991.
001500 DATE-COMPILED.
001600 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001700*---------------------------------------------------------------*
001800*  REMARKS.               Field modifier chain and synthetic
001900*                         grid-point render run (Unit U6).
002000*---------------------------------------------------------------*
002100*  CHANGE LOG.
002200*---------------------------------------------------------------*
002300* 02/14/91  krs   Written to replace the agronomist's hand-drawn
002400*                 moisture maps with a printed grid the co-op
002500*                 could mail to growers each week.
002600* 08/30/95  krs   Added the SAR scene-age confidence factor once
002700*                 the district started buying satellite passes.
002800* 04/22/99  krs   Y2K sweep - scene-age arithmetic already uses
002900*                 julian day counts, no change required.
003000* 01/08/10  jmt   Re-platformed to GnuCOBOL.
003100* 09/22/25  adh   Rebuilt as FS060 for the FarmSense rework
003200*                 (CR-2241).  Seasonal NDVI and run confidence
003300*                 now echoed to the print file since no record
003400*                 layout carries them.
003500* 08/10/26  adh   Split the 1m confidence test from the priority
003600*                 test - both were keyed off one IS-LESS-THAN test
003700*                 so a modifier of exactly 0.80 printed the wrong
003800*                 confidence.  Also fixed the OPEN/CLOSE of the
003900*                 grid output file to GRID-POINT-FILE, matching
004000*                 the SELECT/FD (was GRID-POINTS-FILE) (CR-2255).
004100*---------------------------------------------------------------*
004200*  NOTE - FIELD-MASTER DOES NOT CARRY WEATHER, SOIL OR SATELLITE
004300*  READINGS, AND NO SUCH FILE IS FED TO THIS RUN.  PER STANDING
004400*  OPERATING PROCEDURE: SOIL ORGAN CARBON IS ASSUMED ADEQUATE
004500*  (MODIFIER 1.00), NO SATELLITE SCENE IS ASSUMED ON HAND (SAR
004600*  MODIFIER 1.00), AND THE RUN MODE IS ASSUMED PRODUCTION UNLESS
004700*  A LATER RELEASE FEEDS THOSE THREE ITEMS IN FROM A NEW FILE.
004800*  THE TREND MODIFIER AND WEATHER MODIFIER ARE DRAWN FROM THE
004900*  FIELD'S MOST RECENT SENSOR READINGS, TAKEN NEWEST-FIRST.
005000*---------------------------------------------------------------*
005100 ENVIRONMENT              DIVISION.
005200 CONFIGURATION            SECTION.
005300 COPY ENVDIV.
005400 INPUT-OUTPUT             SECTION.
005500 FILE-CONTROL.
005600     COPY SELFSFLD.
005700     COPY SELFSRDG.
005800     COPY SELFSGRD.
005900     COPY SELFSPRT.
006000*---------------------------------------------------------------*
006100 DATA                     DIVISION.
006200 FILE                     SECTION.
006300 COPY FDFSFLD.
006400 COPY FDFSRDG.
006500 COPY FDFSGRD.
006600 COPY FDFSPRT.
006700*---------------------------------------------------------------*
006800 WORKING-STORAGE          SECTION.
006900 COPY WSFSSTS.
007000 COPY WSFSCTL.
007100*---------------------------------------------------------------*
007200*  RUN-DATE ACQUISITION - CLASSIC TWO-DIGIT WINDOW              *
007300*---------------------------------------------------------------*
007400 01  WS-Accept-Date.
007500     03  WS-Accept-Yy           PIC 99.
007600     03  WS-Accept-Mm           PIC 99.
007700     03  WS-Accept-Dd           PIC 99.
007800*---------------------------------------------------------------*
007900*  RECENT-READINGS TABLE - FIRST 3 READINGS PER FIELD-ID,       *
008000*  ASSUMED NEWEST-FIRST PER THE STANDING FEED CONVENTION        *
008100*---------------------------------------------------------------*
008200 01  WS-Rc-Table.
008300     03  WS-Rc-Entry  OCCURS 500 TIMES
008400                       INDEXED BY Rc-Idx.
008500         05  WS-Rc-Field-Id        PIC X(10).
008600         05  WS-Rc-Count           PIC 9        COMP.
008700         05  WS-Rc-R1-Moist        PIC 9V9(4).
008800         05  WS-Rc-R2-Moist        PIC 9V9(4).
008900         05  WS-Rc-R3-Moist        PIC 9V9(4).
009000         05  WS-Rc-R1-Temp         PIC S9(3)V99.
009100 01  WS-Rc-Table-R  REDEFINES WS-Rc-Table.
009200     03  FILLER                    PIC X(27)  OCCURS 500 TIMES.
009300 01  WS-Rc-Count-Total              PIC 9(4)  COMP  VALUE ZERO.
009400 01  WS-Eof-Rdg-Sw                  PIC X      VALUE "N".
009500     88  WS-Eof-Rdg                     VALUE "Y".
009600 01  WS-Eof-Fld-Sw                  PIC X      VALUE "N".
009700     88  WS-Eof-Fld                     VALUE "Y".
009800*---------------------------------------------------------------*
009900*  PER-RESOLUTION CONSTANT TABLE                                *
010000*---------------------------------------------------------------*
010100 01  WS-Res-Constants.
010200     03  FILLER. 05 FILLER PIC X(3) VALUE "1M ".
010300                 05 FILLER PIC 9V99  VALUE 0.25.
010400                 05 FILLER PIC 9V99  VALUE 0.30.
010500                 05 FILLER PIC 9(3)V9 VALUE 0.0.
010600                 05 FILLER PIC 9V99  VALUE 1.00.
010700                 05 FILLER PIC 99    VALUE 10.
010800     03  FILLER. 05 FILLER PIC X(3) VALUE "10M".
010900                 05 FILLER PIC 9V99  VALUE 0.28.
011000                 05 FILLER PIC 9V99  VALUE 0.32.
011100                 05 FILLER PIC 9(3)V9 VALUE 15.0.
011200                 05 FILLER PIC 9V99  VALUE 1.00.
011300                 05 FILLER PIC 99    VALUE 05.
011400     03  FILLER. 05 FILLER PIC X(3) VALUE "20M".
011500                 05 FILLER PIC 9V99  VALUE 0.27.
011600                 05 FILLER PIC 9V99  VALUE 0.31.
011700                 05 FILLER PIC 9(3)V9 VALUE 18.0.
011800                 05 FILLER PIC 9V99  VALUE 0.90.
011900                 05 FILLER PIC 99    VALUE 04.
012000     03  FILLER. 05 FILLER PIC X(3) VALUE "50M".
012100                 05 FILLER PIC 9V99  VALUE 0.29.
012200                 05 FILLER PIC 9V99  VALUE 0.33.
012300                 05 FILLER PIC 9(3)V9 VALUE 20.0.
012400                 05 FILLER PIC 9V99  VALUE 0.85.
012500                 05 FILLER PIC 99    VALUE 03.
012600 01  WS-Res-Tbl  REDEFINES WS-Res-Constants.
012700     03  WS-Res-Entry  OCCURS 4 TIMES INDEXED BY Res-Idx.
012800         05  WS-Res-Name            PIC X(3).
012900         05  WS-Res-Surf-Base       PIC 9V99.
013000         05  WS-Res-Root-Base       PIC 9V99.
013100         05  WS-Res-Deficit-K       PIC 9(3)V9.
013200         05  WS-Res-Stress-C        PIC 9V99.
013300         05  WS-Res-Points          PIC 99.
013400*---------------------------------------------------------------*
013500*  SEASONAL-NDVI SINE LOOKUP - MONTHS 5-9 ONLY (sin 0,45,90..)  *
013600*---------------------------------------------------------------*
013700 01  WS-Ndvi-Sin-Values.
013800     03  FILLER  PIC 9V9(4)  VALUE 0.0000.
013900     03  FILLER  PIC 9V9(4)  VALUE 0.7071.
014000     03  FILLER  PIC 9V9(4)  VALUE 1.0000.
014100     03  FILLER  PIC 9V9(4)  VALUE 0.7071.
014200     03  FILLER  PIC 9V9(4)  VALUE 0.0000.
014300 01  WS-Ndvi-Sin-Tbl  REDEFINES WS-Ndvi-Sin-Values.
014400     03  WS-Ndvi-Sin  PIC 9V9(4)  OCCURS 5 TIMES.
014500*---------------------------------------------------------------*
014600*  MODIFIER AND GRID-POINT WORK AREAS                           *
014700*---------------------------------------------------------------*
014800 01  WS-Mod-Work.
014900     03  WS-Trend-Mod              PIC 9V99.
015000     03  WS-Weather-Mod            PIC 9V99.
015100     03  WS-Soil-Mod               PIC 9V99.
015200     03  WS-Sar-Mod                PIC 9V99.
015300     03  WS-Final-Mod              PIC 9V99.
015400     03  WS-Run-Confidence         PIC 9V99.
015500     03  WS-Seasonal-Ndvi          PIC 9V9(4).
015600     03  FILLER                    PIC X.
015700 01  WS-Mod-Work-R  REDEFINES WS-Mod-Work.
015800     03  FILLER                    PIC X(16).
015900*---------------------------------------------------------------*
016000 01  WS-Point-Work.
016100     03  WS-Pt-Deficit             PIC 9(3)V9.
016200     03  WS-Pt-Stress              PIC 9V99.
016300     03  WS-Pt-Ndvi                PIC S9V99.
016400     03  WS-Pt-Crop-Stress         PIC 9V99.
016500     03  WS-Pt-Yield               PIC 9(5)V9.
016600     03  FILLER                    PIC X.
016700 01  WS-Point-Work-R  REDEFINES WS-Point-Work.
016800     03  FILLER                    PIC X(14).
016900*---------------------------------------------------------------*
017000 01  WS-Field-Cnt                  PIC 9(5)  COMP.
017100 01  WS-Point-Cnt                  PIC 9(7)  COMP.
017200 01  WS-Point-Seq                  PIC 99    COMP.
017300 01  WS-Rc-Found-Sw                PIC X      VALUE "N".
017400     88  WS-Rc-Found                    VALUE "Y".
017500 01  WS-Print-Line.
017600     03  FILLER                    PIC X(132).
017700*---------------------------------------------------------------*
017800 PROCEDURE                DIVISION.
017900*---------------------------------------------------------------*
018000 0000-MAINLINE               SECTION.
018100 0000-START.
018200     PERFORM 1000-INITIALISE.
018300     PERFORM 2000-LOAD-RECENT THRU 2000-EXIT
018400         UNTIL WS-Eof-Rdg.
018500     PERFORM 3000-PROCESS-FIELDS THRU 3000-EXIT
018600         UNTIL WS-Eof-Fld.
018700     PERFORM 8000-WRITE-TOTALS.
018800     PERFORM 9000-TERMINATE.
018900     STOP RUN.
019000*---------------------------------------------------------------*
019100 1000-INITIALISE              SECTION.
019200 1000-START.
019300     MOVE ZERO TO WS-Rc-Count-Total WS-Field-Cnt WS-Point-Cnt.
019400     ACCEPT WS-Accept-Date FROM DATE.
019500     MOVE WS-Accept-Mm TO WS-Run-MM.
019600     MOVE WS-Accept-Dd TO WS-Run-DD.
019700     IF WS-Accept-Yy < 50
019800         COMPUTE WS-Run-CCYY = 2000 + WS-Accept-Yy
019900     ELSE
020000         COMPUTE WS-Run-CCYY = 1900 + WS-Accept-Yy
020100     END-IF.
020200     OPEN INPUT  SENSOR-READING-FILE
020300                 FIELD-MASTER-FILE
020400          OUTPUT GRID-POINT-FILE
020500                 PRINT-FILE.
020600     IF FS-Rdg-Status NOT = "00"
020700         DISPLAY "FS060 - SENSOR-READING OPEN FAIL " FS-Rdg-Status
020800         STOP RUN
020900     END-IF.
021000 1000-EXIT.
021100     EXIT.
021200*---------------------------------------------------------------*
021300*  LOAD FIRST 3 READINGS SEEN PER FIELD (ASSUMED NEWEST-FIRST)  *
021400*---------------------------------------------------------------*
021500 2000-LOAD-RECENT                SECTION.
021600 2000-START.
021700     READ SENSOR-READING-FILE
021800         AT END
021900             SET WS-Eof-Rdg TO TRUE
022000             GO TO 2000-EXIT
022100     END-READ.
022200     IF WS-Rc-Count-Total = ZERO
022300         PERFORM 2010-NEW-FIELD-ENTRY
022400     ELSE
022500         IF WS-Rc-Field-Id (WS-Rc-Count-Total) = SR-Field-Id
022600             SET Rc-Idx TO WS-Rc-Count-Total
022700         ELSE
022800             PERFORM 2010-NEW-FIELD-ENTRY
022900         END-IF
023000     END-IF.
023100     IF WS-Rc-Count (Rc-Idx) < 3
023200         ADD 1 TO WS-Rc-Count (Rc-Idx)
023300         IF WS-Rc-Count (Rc-Idx) = 1
023400             MOVE SR-Moisture-Vwc TO WS-Rc-R1-Moist (Rc-Idx)
023500             MOVE SR-Temp-C       TO WS-Rc-R1-Temp (Rc-Idx)
023600         ELSE
023700             IF WS-Rc-Count (Rc-Idx) = 2
023800                 MOVE SR-Moisture-Vwc TO WS-Rc-R2-Moist (Rc-Idx)
023900             ELSE
024000                 MOVE SR-Moisture-Vwc TO WS-Rc-R3-Moist (Rc-Idx)
024100             END-IF
024200         END-IF
024300     END-IF.
024400 2000-EXIT.
024500     EXIT.
024600*---------------------------------------------------------------*
024700 2010-NEW-FIELD-ENTRY.
024800     ADD 1 TO WS-Rc-Count-Total.
024900     SET Rc-Idx TO WS-Rc-Count-Total.
025000     MOVE SR-Field-Id TO WS-Rc-Field-Id (Rc-Idx).
025100     MOVE ZERO        TO WS-Rc-Count (Rc-Idx).
025200*---------------------------------------------------------------*
025300 3000-PROCESS-FIELDS             SECTION.
025400 3000-START.
025500     READ FIELD-MASTER-FILE
025600         AT END
025700             SET WS-Eof-Fld TO TRUE
025800             GO TO 3000-EXIT
025900     END-READ.
026000     ADD 1 TO WS-Field-Cnt.
026100     PERFORM 3100-FIND-RECENT.
026200     PERFORM 4000-TREND-MODIFIER.
026300     PERFORM 4100-WEATHER-MODIFIER.
026400     PERFORM 4200-SOIL-MODIFIER.
026500     PERFORM 4300-SAR-MODIFIER.
026600     COMPUTE WS-Final-Mod ROUNDED =
026700         WS-Trend-Mod * WS-Weather-Mod * WS-Soil-Mod * WS-Sar-Mod.
026800     PERFORM 4400-RUN-CONFIDENCE.
026900     PERFORM 4500-SEASONAL-NDVI.
027000     PERFORM 5000-EMIT-GRID-POINTS THRU 5000-EXIT
027100         VARYING Res-Idx FROM 1 BY 1 UNTIL Res-Idx > 4.
027200     PERFORM 7000-WRITE-FIELD-STATS.
027300 3000-EXIT.
027400     EXIT.
027500*---------------------------------------------------------------*
027600*    A PLAIN SEARCH WOULD RUN PAST WS-RC-COUNT-TOTAL INTO
027700*    UNINITIALISED SLOTS, SO THE TABLE IS SCANNED BY HAND,
027800*    BOUNDED TO THE ENTRIES ACTUALLY LOADED.
027900 3100-FIND-RECENT.
028000     SET WS-Rc-Found-Sw TO "N".
028100     SET Rc-Idx TO 1.
028200     PERFORM 3110-SCAN-ONE THRU 3110-EXIT
028300         UNTIL Rc-Idx > WS-Rc-Count-Total OR WS-Rc-Found.
028400     IF NOT WS-Rc-Found
028500         SET Rc-Idx TO 0
028600     END-IF.
028700 3110-SCAN-ONE.
028800     IF WS-Rc-Field-Id (Rc-Idx) = FM-Field-Id
028900         SET WS-Rc-Found-Sw TO "Y"
029000     ELSE
029100         SET Rc-Idx UP BY 1
029200     END-IF.
029300 3110-EXIT.
029400     EXIT.
029500*---------------------------------------------------------------*
029600 4000-TREND-MODIFIER.
029700     MOVE 1.00 TO WS-Trend-Mod.
029800     IF Rc-Idx > ZERO AND WS-Rc-Count (Rc-Idx) = 3
029900         IF WS-Rc-R1-Moist (Rc-Idx) < WS-Rc-R2-Moist (Rc-Idx) AND
030000            WS-Rc-R2-Moist (Rc-Idx) < WS-Rc-R3-Moist (Rc-Idx)
030100             MOVE 0.80 TO WS-Trend-Mod
030200         END-IF
030300     END-IF.
030400*---------------------------------------------------------------*
030500 4100-WEATHER-MODIFIER.
030600     MOVE 1.00 TO WS-Weather-Mod.
030700     IF Rc-Idx > ZERO
030800         IF WS-Rc-R1-Temp (Rc-Idx) > 30
030900             MOVE 1.15 TO WS-Weather-Mod
031000         END-IF
031100     END-IF.
031200*---------------------------------------------------------------*
031300*  SOIL MODIFIER - SEE STANDING-ASSUMPTION NOTE ABOVE.          *
031400*---------------------------------------------------------------*
031500 4200-SOIL-MODIFIER.
031600     MOVE 1.00 TO WS-Soil-Mod.
031700*---------------------------------------------------------------*
031800*  SAR MODIFIER - NO SCENE ON HAND, SEE STANDING-ASSUMPTION NOTE*
031900*---------------------------------------------------------------*
032000 4300-SAR-MODIFIER.
032100     MOVE 1.00 TO WS-Sar-Mod.
032200*---------------------------------------------------------------*
032300*  RUN CONFIDENCE - PRODUCTION MODE ASSUMED, DEGRADE ONLY FOR   *
032400*  FEWER THAN 3 RECENT READINGS (SEE STANDING-ASSUMPTION NOTE)  *
032500*---------------------------------------------------------------*
032600 4400-RUN-CONFIDENCE.
032700     MOVE 1.00 TO WS-Run-Confidence.
032800     IF Rc-Idx = ZERO OR WS-Rc-Count (Rc-Idx) < 3
032900         COMPUTE WS-Run-Confidence ROUNDED =
033000             WS-Run-Confidence * 0.80
033100     END-IF.
033200*---------------------------------------------------------------*
033300 4500-SEASONAL-NDVI.
033400     IF FM-Center-Lat > ZERO
033500         IF WS-Run-MM >= 5 AND WS-Run-MM <= 9
033600             COMPUTE WS-Seasonal-Ndvi ROUNDED =
033700                 0.70 + (0.10 * WS-Ndvi-Sin (WS-Run-MM - 4))
033800         ELSE
033900             MOVE 0.30 TO WS-Seasonal-Ndvi
034000         END-IF
034100     ELSE
034200         IF WS-Run-MM >= 11 OR WS-Run-MM <= 3
034300             MOVE 0.70 TO WS-Seasonal-Ndvi
034400         ELSE
034500             MOVE 0.30 TO WS-Seasonal-Ndvi
034600         END-IF
034700     END-IF.
034800*---------------------------------------------------------------*
034900*  EMIT ONE GRID-POINT RECORD PER SYNTHETIC POINT IN RESOLUTION *
035000*---------------------------------------------------------------*
035100 5000-EMIT-GRID-POINTS           SECTION.
035200 5000-START.
035300     PERFORM 5100-RESOLUTION-VALUES.
035400     PERFORM 5500-EMIT-ONE-POINT THRU 5500-EXIT
035500         VARYING WS-Point-Seq FROM 1 BY 1
035600         UNTIL WS-Point-Seq > WS-Res-Points (Res-Idx).
035700 5000-EXIT.
035800     EXIT.
035900*---------------------------------------------------------------*
036000 5100-RESOLUTION-VALUES.
036100     IF WS-Final-Mod >= WS-Res-Stress-C (Res-Idx)
036200         MOVE ZERO TO WS-Pt-Stress
036300     ELSE
036400         COMPUTE WS-Pt-Stress ROUNDED =
036500             WS-Res-Stress-C (Res-Idx) - WS-Final-Mod
036600     END-IF.
036700     IF WS-Final-Mod >= 1.00 OR WS-Res-Deficit-K (Res-Idx) = ZERO
036800         MOVE ZERO TO WS-Pt-Deficit
036900     ELSE
037000         COMPUTE WS-Pt-Deficit ROUNDED =
037100             WS-Res-Deficit-K (Res-Idx) * (1 - WS-Final-Mod)
037200     END-IF.
037300     IF Res-Idx = 1
037400         COMPUTE WS-Pt-Ndvi ROUNDED = 0.40 + (WS-Final-Mod - 1)
037500         IF WS-Final-Mod > 1.00
037600             COMPUTE WS-Pt-Crop-Stress = ZERO
037700         ELSE
037800             COMPUTE WS-Pt-Crop-Stress ROUNDED = 1 - WS-Final-Mod
037900         END-IF
038000         COMPUTE WS-Pt-Yield ROUNDED = 8500 * WS-Final-Mod
038100     END-IF.
038200*---------------------------------------------------------------*
038300 5500-EMIT-ONE-POINT.
038400     MOVE SPACES TO FS-Grid-Point.
038500     MOVE FM-Field-Id            TO GR-Field-Id.
038600     MOVE WS-Res-Name (Res-Idx)  TO GR-Resolution.
038700     MOVE WS-Point-Seq           TO GR-Point-Seq.
038800     MOVE WS-Final-Mod           TO GR-Modifier.
038900     COMPUTE GR-Surface-Moist ROUNDED =
039000         WS-Res-Surf-Base (Res-Idx) * WS-Final-Mod.
039100     COMPUTE GR-Root-Moist ROUNDED =
039200         WS-Res-Root-Base (Res-Idx) * WS-Final-Mod.
039300     MOVE WS-Pt-Deficit           TO GR-Water-Deficit-Mm.
039400     MOVE WS-Pt-Stress            TO GR-Stress-Index.
039500     MOVE SPACES                  TO GR-Irrigation-Need.
039600     MOVE ZERO                    TO GR-Irrigation-Priority.
039700     MOVE ZERO                    TO GR-Ndvi GR-Crop-Stress-Prob
039800                                      GR-Yield-Forecast.
039900     EVALUATE Res-Idx
040000         WHEN 1
040100             MOVE WS-Pt-Ndvi         TO GR-Ndvi
040200             MOVE WS-Pt-Crop-Stress  TO GR-Crop-Stress-Prob
040300             MOVE WS-Pt-Yield        TO GR-Yield-Forecast
040400             IF WS-Final-Mod < 0.80
040500                 MOVE 1 TO GR-Irrigation-Priority
040600             ELSE
040700                 MOVE 5 TO GR-Irrigation-Priority
040800             END-IF
040900             IF WS-Final-Mod > 0.80
041000                 MOVE 0.95 TO GR-Confidence
041100             ELSE
041200                 MOVE 0.60 TO GR-Confidence
041300             END-IF
041400         WHEN 2
041500             IF WS-Final-Mod > 0.80
041600                 MOVE "MEDIUM" TO GR-Irrigation-Need
041700                 MOVE 0.85 TO GR-Confidence
041800             ELSE
041900                 MOVE "HIGH  " TO GR-Irrigation-Need
042000                 MOVE 0.60 TO GR-Confidence
042100             END-IF
042200         WHEN 3
042300             MOVE "MEDIUM" TO GR-Irrigation-Need
042400             IF WS-Final-Mod > 0.80
042500                 MOVE 0.88 TO GR-Confidence
042600             ELSE
042700                 MOVE 0.65 TO GR-Confidence
042800             END-IF
042900         WHEN 4
043000             IF WS-Final-Mod > 0.90
043100                 MOVE "LOW   " TO GR-Irrigation-Need
043200             ELSE
043300                 MOVE "MEDIUM" TO GR-Irrigation-Need
043400             END-IF
043500             MOVE 0.90 TO GR-Confidence
043600     END-EVALUATE.
043700     WRITE FS-Grid-Point.
043800     ADD 1 TO WS-Point-Cnt.
043900 5500-EXIT.
044000     EXIT.
044100*---------------------------------------------------------------*
044200 7000-WRITE-FIELD-STATS          SECTION.
044300 7000-START.
044400     MOVE SPACES TO WS-Print-Line.
044500     MOVE FM-Field-Id   TO WS-Print-Line (1:10).
044600     MOVE "MOD="        TO WS-Print-Line (12:4).
044700     MOVE WS-Final-Mod  TO WS-Print-Line (16:4).
044800     MOVE "CONF="        TO WS-Print-Line (21:5).
044900     MOVE WS-Run-Confidence TO WS-Print-Line (26:4).
045000     MOVE "NDVI="        TO WS-Print-Line (31:5).
045100     MOVE WS-Seasonal-Ndvi TO WS-Print-Line (36:6).
045200     WRITE PRINT-REC FROM WS-Print-Line.
045300 7000-EXIT.
045400     EXIT.
045500*---------------------------------------------------------------*
045600 8000-WRITE-TOTALS               SECTION.
045700 8000-START.
045800     MOVE SPACES TO WS-Print-Line.
045900     MOVE "FS060 FIELDS PROCESSED / GRID POINTS WRITTEN:" TO
046000         WS-Print-Line (1:46).
046100     MOVE WS-Field-Cnt TO WS-Print-Line (48:5).
046200     MOVE WS-Point-Cnt TO WS-Print-Line (54:7).
046300     WRITE PRINT-REC FROM WS-Print-Line.
046400 8000-EXIT.
046500     EXIT.
046600*---------------------------------------------------------------*
046700 9000-TERMINATE                SECTION.
046800 9000-START.
046900     CLOSE SENSOR-READING-FILE
047000           FIELD-MASTER-FILE
047100           GRID-POINT-FILE
047200           PRINT-FILE.
047300 9000-EXIT.
047400     EXIT.
