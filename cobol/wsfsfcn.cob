000100*---------------------------------------------------------------*
000200*  RECORD DEFINITION FOR FIELD CONDITIONS FILE                   *
000300*     Table-loaded and binary searched by FC-Field-Id            *
000400*---------------------------------------------------------------*
000500*  File size 60 bytes.
000600*---------------------------------------------------------------*
000700* 09/09/25  adh   Created for the FarmSense rework (CR-2241).
000800*---------------------------------------------------------------*
000900 01  FS-Field-Conditions.
001000     03  FC-Field-Id            PIC X(10).
001100     03  FC-Irrig-Active        PIC X.
001200         88  FC-Irrigating          VALUE "Y".
001300     03  FC-Rainfall-Mm-Hr      PIC 9(3)V9(2).
001400     03  FC-Wind-Ms             PIC 9(3)V9(2).
001500     03  FC-Soil-Temp-C         PIC S9(3)V9(2).
001600     03  FC-Air-Temp-C          PIC S9(3)V9(2).
001700     03  FC-Trend-1h            PIC S9V9(4).
001800     03  FC-Trend-24h           PIC S9V9(4).
001900     03  FC-Dormant             PIC X.
002000         88  FC-Is-Dormant          VALUE "Y".
002100     03  FC-Growth-Stage        PIC X.
002200         88  FC-Germination         VALUE "G".
002300         88  FC-Vegetative          VALUE "V".
002400         88  FC-Reproductive        VALUE "R".
002500         88  FC-Dormant-Stage       VALUE "D".
002600         88  FC-Unknown-Stage       VALUE "U".
002700     03  FC-Pump-Events         PIC 9(3).
002800     03  FILLER                 PIC X(14).
