000100*---------------------------------------------------------------*
000200*  SELECT FOR THE FIELD CONDITIONS FILE                          *
000300*---------------------------------------------------------------*
000400* 09/10/25  adh   Created for FarmSense (CR-2241).
000500*---------------------------------------------------------------*
000600     SELECT FIELD-CONDITIONS-FILE ASSIGN TO "FLDCOND"
000700         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS IS FS-Fcn-Status.
