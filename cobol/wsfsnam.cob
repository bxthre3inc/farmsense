000100*---------------------------------------------------------------*
000200*  LOGICAL FILE NAME TABLE FOR THE FARMSENSE BATCH SUITE         *
000300*---------------------------------------------------------------*
000400*  Restated from the old file-number table used by the telemetry
000500*  suite chain (one entry per SELECT ... ASSIGN logical name).
000600*---------------------------------------------------------------*
000700* 07/02/84  krs   Created, 6 files.
000800* 05/14/99  krs   Y2K sweep - no date content, no change made.
000900* 09/09/25  adh   Rebuilt for FarmSense - 13 logical files
001000*                 (CR-2241).
001100*---------------------------------------------------------------*
001200 01  FS-File-Defs.
001300     02  FS-File-Defs-A.
001400         03  FILLER   PIC X(08)  VALUE "DEVSTATE".
001500         03  FILLER   PIC X(08)  VALUE "FLDCOND ".
001600         03  FILLER   PIC X(08)  VALUE "SENSRDG ".
001700         03  FILLER   PIC X(08)  VALUE "FLDMAST ".
001800         03  FILLER   PIC X(08)  VALUE "BOMENTRY".
001900         03  FILLER   PIC X(08)  VALUE "FINREC  ".
002000         03  FILLER   PIC X(08)  VALUE "NETSTAT ".
002100         03  FILLER   PIC X(08)  VALUE "SMPLDCN ".
002200         03  FILLER   PIC X(08)  VALUE "DELTAWK ".
002300         03  FILLER   PIC X(08)  VALUE "ALERTHST".
002400         03  FILLER   PIC X(08)  VALUE "ROLLUPSM".
002500         03  FILLER   PIC X(08)  VALUE "GRIDPNT ".
002600         03  FILLER   PIC X(08)  VALUE "RPTOUT  ".
002700     02  FS-File-Defs-Tbl REDEFINES FS-File-Defs-A.
002800         03  FS-File-Name         PIC X(08)  OCCURS 13.
002900     02  FS-File-Defs-Count       PIC 99  COMP  VALUE 13.
