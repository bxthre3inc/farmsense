000100*---------------------------------------------------------------*
000200*  RECORD DEFINITION FOR ALERT HISTORY FILE (OUTPUT OF FS050)    *
000300*---------------------------------------------------------------*
000400*  File size 120 bytes.
000500*---------------------------------------------------------------*
000600* 09/12/25  adh   Created for FarmSense (CR-2241).
000700*---------------------------------------------------------------*
000800 01  FS-Alert-History.
000900     03  AH-Field-Id            PIC X(10).
001000     03  AH-Device-Id           PIC X(10).
001100     03  AH-Alert-Type          PIC X(2).
001200         88  AH-Low-Moisture        VALUE "LM".
001300         88  AH-Battery-Low         VALUE "BL".
001400     03  AH-Severity            PIC X.
001500         88  AH-Critical            VALUE "C".
001600         88  AH-Warning             VALUE "W".
001700         88  AH-Info                VALUE "I".
001800     03  AH-Message             PIC X(80).
001900     03  AH-Email-Sent          PIC X.
002000         88  AH-Email-Was-Sent      VALUE "T".
002100     03  AH-Sms-Sent            PIC X.
002200         88  AH-Sms-Was-Sent        VALUE "T".
002300     03  AH-Timestamp           PIC 9(10).
002400     03  FILLER                 PIC X(5).
