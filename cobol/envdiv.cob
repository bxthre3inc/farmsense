000100*---------------------------------------------------------------*
000200*  COMMON ENVIRONMENT DIVISION BOILERPLATE - FARMSENSE SUITE     *
000300*---------------------------------------------------------------*
000400* 06/14/84  krs   Written for the original telemetry batch suite.
000500* 03/02/99  krs   Y2K remediation sweep - no date fields in this
000600*                 common block, verified clean.
000700* 11/19/09  jmt   Re-platformed from the old minicomputer COBOL
000800*                 to GnuCOBOL.  UPSI switches renumbered.
000900* 09/08/25  adh   Added UPSI-2 dry-run switch for FarmSense batch
001000*                 rework (job CR-2241).
001100*---------------------------------------------------------------*
001200 CONFIGURATION SECTION.
001300 SOURCE-COMPUTER. GNUCOBOL.
001400 OBJECT-COMPUTER. GNUCOBOL.
001500 SPECIAL-NAMES.
001600     C01 IS TOP-OF-FORM
001700     CLASS VALID-DIGIT IS "0123456789"
001800     UPSI-0 ON STATUS IS SW-TEST-DATA-ON
001900            OFF STATUS IS SW-TEST-DATA-OFF
002000     UPSI-1 ON STATUS IS SW-DEBUG-ON
002100            OFF STATUS IS SW-DEBUG-OFF
002200     UPSI-2 ON STATUS IS SW-DRY-RUN-ON
002300            OFF STATUS IS SW-DRY-RUN-OFF.
