000100*---------------------------------------------------------------*
000200*  RECORD DEFINITION FOR GRID POINT FILE (OUTPUT OF FS060)       *
000300*---------------------------------------------------------------*
000400*  File size 132 bytes.
000500*---------------------------------------------------------------*
000600* 09/18/25  adh   Created for FarmSense (CR-2241).
000700* 08/10/26  adh   Resized FILLER to X(75) - fields only summed
000800*                 to 130 bytes against the 132-byte spec
000900*                 (CR-2255).
001000*---------------------------------------------------------------*
001100 01  FS-Grid-Point.
001200     03  GR-Field-Id            PIC X(10).
001300     03  GR-Resolution          PIC X(3).
001400     03  GR-Point-Seq           PIC 9(2).
001500     03  GR-Modifier            PIC 9V99.
001600     03  GR-Confidence          PIC 9V99.
001700     03  GR-Surface-Moist       PIC 9V9(4).
001800     03  GR-Root-Moist          PIC 9V9(4).
001900     03  GR-Water-Deficit-Mm    PIC 9(3)V9.
002000     03  GR-Stress-Index        PIC 9V99.
002100     03  GR-Ndvi                PIC S9V99.
002200     03  GR-Crop-Stress-Prob    PIC 9V99.
002300     03  GR-Yield-Forecast      PIC 9(5)V9.
002400     03  GR-Irrigation-Priority PIC 9.
002500     03  GR-Irrigation-Need     PIC X(6).
002600     03  FILLER                 PIC X(75).
