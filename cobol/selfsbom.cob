000100*---------------------------------------------------------------*
000200*  SELECT FOR THE BOM ENTRY FILE                                 *
000300*---------------------------------------------------------------*
000400* 09/10/25  adh   Created for FarmSense (CR-2241).
000500*---------------------------------------------------------------*
000600     SELECT BOM-ENTRY-FILE ASSIGN TO "BOMENTRY"
000700         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS IS FS-Bom-Status.
