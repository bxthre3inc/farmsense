000100*---------------------------------------------------------------*
000200*  RUN CONTROL WORK AREA - SHARED BY THE PRINTED-REPORT JOBS     *
000300*     (BOM COSTING AND FINANCIAL SUMMARY)                        *
000400*---------------------------------------------------------------*
000500*  Restated from the old PARAM1 run-counter block.  File size    *
000600*  n/a - working storage only.                                   *
000700*---------------------------------------------------------------*
000800* 06/22/84  krs   Created for the telemetry batch print jobs.
000900* 04/11/99  krs   Y2K - WS-RUN-CCYY widened to 4 digits.
001000* 09/08/25  adh   Renamed PARAM1-style fields to FS- prefix for
001100*                 the FarmSense rework (CR-2241).
001200*---------------------------------------------------------------*
001300 01  WS-Run-Control.
001400     03  WS-Run-Date.
001500         05  WS-Run-CCYY        PIC 9(4).
001600         05  WS-Run-MM          PIC 99.
001700         05  WS-Run-DD          PIC 99.
001800     03  WS-Run-Date-R   REDEFINES WS-Run-Date
001900                             PIC 9(8).
002000     03  WS-Run-Time.
002100         05  WS-Run-HH          PIC 99.
002200         05  WS-Run-MIN         PIC 99.
002300         05  WS-Run-SS          PIC 99.
002400         05  FILLER             PIC XX.
002500     03  WS-Page-Lines          PIC 999   COMP   VALUE 56.
002600     03  WS-Page-Cnt            PIC 999   COMP   VALUE ZERO.
002700     03  WS-Line-Cnt            PIC 999   COMP   VALUE ZERO.
