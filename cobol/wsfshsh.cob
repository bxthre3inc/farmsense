000100*---------------------------------------------------------------*
000200*  CHARACTER TABLE FOR THE MESH TRANSMIT-SLOT HASH (FS030)       *
000300*---------------------------------------------------------------*
000400*  Restated from the old check-digit character table - here we
000500*  use it to score each character of a device/connection id by
000600*  its position in the 37-character alphabet so the hash routine
000700*  can look up a 1-37 code value without an intrinsic function.
000800*---------------------------------------------------------------*
000900* 08/03/84  krs   Created for check-digit verification.
001000* 10/12/09  jmt   Re-platformed to GnuCOBOL, unchanged logic.
001100* 09/10/25  adh   Pressed into service for the mesh transmit-slot
001200*                 hash in FS030 (CR-2241) - no layout change,
001300*                 just a new consumer.
001400* 08/10/26  adh   Hash-Alpha-Idx was wrapping past column 72 and
001500*                 getting cut short - FS030 couldn't see the
001600*                 index it SET/SEARCHed on.  Wrapped the clause
001700*                 (CR-2261).
001800*---------------------------------------------------------------*
001900 01  WS-Hash-Alpha       PIC X(37)
002000          VALUE "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ-".
002100 01  WS-Hash-Alpha-Tbl  REDEFINES WS-Hash-Alpha.
002200     03  WS-Hash-Char    PIC X     OCCURS 37
002300                               INDEXED BY Hash-Alpha-Idx.
002400 01  WS-Hash-Work.
002500     03  WS-Hash-Id          PIC X(10).
002600     03  WS-Hash-Id-Tbl  REDEFINES WS-Hash-Id.
002700         05  WS-Hash-Id-Char PIC X  OCCURS 10.
002800     03  WS-Hash-Sum         PIC S9(9)  COMP.
002900     03  WS-Hash-Pos         PIC S9(4)  COMP.
003000     03  WS-Hash-Code        PIC S9(4)  COMP.
