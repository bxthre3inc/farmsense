000100*---------------------------------------------------------------*
000200*
000300*                  FarmSense      BOM Costing Report
000400*         Extended-cost listing of the device bill of materials
000500*         with a control break on device type (Report Writer).
000600*
000700*---------------------------------------------------------------*
000800 IDENTIFICATION          DIVISION.
000900*----------------------------------
001000 PROGRAM-ID.             FS070.
001100*----------------------------------
001200 AUTHOR.                 K R SANDERBY.
001300 INSTALLATION.           FARMSENSE DISTRICT OPERATIONS CENTER.
001400 DATE-WRITTEN.           11/02/1986.
001500 DATE-COMPILED.
001600 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001700*---------------------------------------------------------------*
001800*  REMARKS.               Bill-of-materials extended cost report,
001900*                         Report Writer, device-type break (U7).
002000*---------------------------------------------------------------*
002100*  CHANGE LOG.
002200*---------------------------------------------------------------*
002300* 11/02/86  krs   Written for the parts room re-order review -
002400*                 uses RW (Report Writer) for the printed output.
002500* 07/14/95  krs   Added the device-type subtotal line after the
002600*                 purchasing clerk asked to see type totals.
002700* 04/25/99  krs   Y2K sweep - no date fields on this report, no
002800*                 change required.
002900* 02/19/10  jmt   Re-platformed to GnuCOBOL.
003000* 09/24/25  adh   Rebuilt as FS070 for the FarmSense rework
003100*                 (CR-2241).
003200* 08/10/26  adh   WS-Ext-Cost and its edit pictures only held
003300*                 7 integer digits - a large unit cost times
003400*                 quantity overflowed with no warning.  Widened
003500*                 to 9(9)V99 throughout (CR-2255).
003600*---------------------------------------------------------------*
003700 ENVIRONMENT              DIVISION.
003800 CONFIGURATION            SECTION.
003900 COPY ENVDIV.
004000 INPUT-OUTPUT             SECTION.
004100 FILE-CONTROL.
004200     COPY SELFSBOM.
004300     COPY SELFSPRT.
004400*---------------------------------------------------------------*
004500 DATA                     DIVISION.
004600 FILE                     SECTION.
004700 COPY FDFSBOM.
004800*---------------------------------------------------------------*
004900 FD  PRINT-FILE
005000     REPORT IS BOM-Cost-Report.
005100*---------------------------------------------------------------*
005200 REPORT                    SECTION.
005300 RD  BOM-Cost-Report
005400     CONTROL                BM-Device-Type
005500     PAGE LIMIT              WS-Page-Lines
005600     HEADING                 1
005700     FIRST DETAIL            5
005800     LAST DETAIL             WS-Page-Lines.
005900*---------------------------------------------------------------*
006000 01  TYPE PAGE HEADING.
006100     03  LINE 1.
006200         05  COL  1  PIC X(29)  VALUE "FARMSENSE BOM COSTING RPT".
006300         05  COL 55   PIC X(5)   VALUE "PAGE ".
006400         05  COL 60   PIC ZZ9    SOURCE PAGE-COUNTER.
006500     03  LINE 3.
006600         05  COL  1   PIC X(4)   VALUE "TYPE".
006700         05  COL  7   PIC X(20)  VALUE "DEVICE NAME".
006800         05  COL 28   PIC X(20)  VALUE "COMPONENT".
006900         05  COL 49   PIC X(15)  VALUE "SUPPLIER".
007000         05  COL 65   PIC X(10)  VALUE "PART NO".
007100         05  COL 77   PIC X(9)   VALUE "UNIT COST".
007200         05  COL 88   PIC X(3)   VALUE "QTY".
007300         05  COL 95   PIC X(8)   VALUE "EXT COST".
007400*---------------------------------------------------------------*
007500 01  BOM-DETAIL               TYPE DETAIL.
007600     03  LINE PLUS 1.
007700         05  COL  1   PIC X(4)           SOURCE BM-Device-Type.
007800         05  COL  7   PIC X(20)          SOURCE BM-Device-Name.
007900         05  COL 28   PIC X(20)          SOURCE BM-Component.
008000         05  COL 49   PIC X(15)          SOURCE BM-Supplier.
008100         05  COL 65   PIC X(10)          SOURCE BM-Part-No.
008200         05  COL 76   PIC ZZ,ZZ9.99      SOURCE BM-Unit-Cost.
008300         05  COL 88   PIC ZZZ,ZZ9        SOURCE BM-Quantity.
008400         05  COL 96   PIC ZZ,ZZZ,ZZZ,ZZ9.99  SOURCE WS-Ext-Cost.
008500*---------------------------------------------------------------*
008600 01  TYPE CONTROL FOOTING BM-Device-Type LINE PLUS 2.
008700     03  COL  1   PIC X(22)     VALUE "DEVICE-TYPE COMPONENTS:".
008800     03  COL 24   PIC ZZZ9      SUM WS-Unit-One.
008900     03  COL 40   PIC X(18)     VALUE "DEVICE-TYPE TOTAL:".
009000     03  COL 59   PIC ZZ,ZZZ,ZZZ,ZZ9.99  SUM WS-Ext-Cost.
009100*---------------------------------------------------------------*
009200 01  TYPE CONTROL FOOTING FINAL LINE PLUS 3.
009300     03  COL  1   PIC X(18)     VALUE "GRAND TOTAL LINES:".
009400     03  COL 20   PIC ZZZZ9     SUM WS-Unit-One.
009500     03  COL 40   PIC X(13)     VALUE "GRAND TOTAL: ".
009600     03  COL 53   PIC ZZ,ZZZ,ZZZ,ZZ9.99  SUM WS-Ext-Cost.
009700*---------------------------------------------------------------*
009800 WORKING-STORAGE          SECTION.
009900 COPY WSFSSTS.
010000 COPY WSFSCTL.
010100 01  WS-Ext-Cost               PIC 9(9)V99.
010200 01  WS-Ext-Cost-R  REDEFINES WS-Ext-Cost.
010300     03  WS-Ext-Cost-Dollars   PIC 9(9).
010400     03  WS-Ext-Cost-Cents     PIC 99.
010500 01  WS-Unit-One                PIC 9   COMP   VALUE 1.
010600 01  WS-Unit-One-R  REDEFINES WS-Unit-One.
010700     03  FILLER                PIC 9.
010800 01  WS-Eof-Bom-Sw              PIC X    VALUE "N".
010900     88  WS-Eof-Bom                 VALUE "Y".
011000*---------------------------------------------------------------*
011100 PROCEDURE                DIVISION.
011200*---------------------------------------------------------------*
011300 0000-MAINLINE               SECTION.
011400 0000-START.
011500     PERFORM 1000-INITIALISE.
011600     INITIATE BOM-Cost-Report.
011700     PERFORM 2000-PROCESS-ENTRIES THRU 2000-EXIT
011800         UNTIL WS-Eof-Bom.
011900     TERMINATE BOM-Cost-Report.
012000     PERFORM 9000-TERMINATE.
012100     STOP RUN.
012200*---------------------------------------------------------------*
012300 1000-INITIALISE              SECTION.
012400 1000-START.
012500     MOVE 56 TO WS-Page-Lines.
012600     OPEN INPUT  BOM-ENTRY-FILE
012700          OUTPUT PRINT-FILE.
012800     IF FS-Bom-Status NOT = "00"
012900         DISPLAY "FS070 - BOM-ENTRY OPEN FAILED " FS-Bom-Status
013000         STOP RUN
013100     END-IF.
013200 1000-EXIT.
013300     EXIT.
013400*---------------------------------------------------------------*
013500 2000-PROCESS-ENTRIES           SECTION.
013600 2000-START.
013700     READ BOM-ENTRY-FILE
013800         AT END
013900             SET WS-Eof-Bom TO TRUE
014000             GO TO 2000-EXIT
014100     END-READ.
014200     COMPUTE WS-Ext-Cost ROUNDED = BM-Unit-Cost * BM-Quantity.
014300     GENERATE BOM-DETAIL.
014400 2000-EXIT.
014500     EXIT.
014600*---------------------------------------------------------------*
014700 9000-TERMINATE                SECTION.
014800 9000-START.
014900     CLOSE BOM-ENTRY-FILE
015000           PRINT-FILE.
015100 9000-EXIT.
015200     EXIT.
